000100*****************************************************
000110*                                                   *
000120*  RECORD DEFINITION FOR HORGSTR'S OWN WORKER AND   *
000130*     DATE TABLES - REBUILT FROM SCHEDULE-OUT,      *
000140*     HO000'S IN-RUN TABLES ARE NOT CARRIED OVER.   *
000150*                                                   *
000160*****************************************************
000170*
000180* 20/02/26 VBC - CREATED.
000190*
000200 01  HO-ANL-WORKER-TABLE.
000210     03  AW-WORKER             OCCURS 17 TIMES
000220                                INDEXED BY AW-NX AW-NX2.
000230         05  AW-TYPE           PIC X.
000240*                                 "T" TECHNOLOGIST, "I" ENGINEER
000250         05  AW-ID             PIC 9(2).
000260         05  AW-SHIFT-CNT      PIC 99        COMP.
000270         05  AW-SHIFT-DATE     PIC 9(8)      COMP
000280                                OCCURS 31 TIMES
000290                                INDEXED BY AW-SD-NX.
000300         05  AW-SHIFT-TYPE     PIC 9         COMP
000310                                OCCURS 31 TIMES
000320                                INDEXED BY AW-ST-NX.
000330*                                 1=MORNING 2=AFTERNOON 3=NIGHT
000340         05  AW-CNT-TOTAL      PIC 9(3)      COMP.
000350         05  AW-CNT-M          PIC 9(3)      COMP.
000360         05  AW-CNT-T          PIC 9(3)      COMP.
000370         05  AW-CNT-N          PIC 9(3)      COMP.
000380         05  AW-EARNINGS       PIC S9(5)V9(4) COMP-3.
000390         05  AW-AFTER-N-CNT    PIC 9(3)      COMP.
000400*                                 DAYS OFF FOUND IMMEDIATELY
000410*                                  AFTER A NIGHT SHIFT
000420         05  AW-WEEK-VIOL      PIC 9(2)      COMP.
000430*                                 WEEKS WITH NO DAY OFF, >= 3
000440*                                  EFFECTIVE DAYS IN THE PERIOD
000450         05  FILLER            PIC X(6).
000460*
000470 01  HO-ANL-DAY-TABLE.
000480     03  AD-DAY-CNT            PIC 99        COMP.
000490     03  AD-ENTRY              OCCURS 31 TIMES
000500                                INDEXED BY AD-NX AD-NX2.
000510         05  AD-DATE           PIC 9(8)      COMP.
000520         05  AD-WEEKDAY        PIC 9         COMP.
000530*                                 1=MON ... 7=SUN
000540         05  AD-WEEK-NO        PIC 99        COMP.
000550*                                 MONDAY-BASED WEEK, CLIPPED TO
000560*                                  THE PERIOD, 1ST DATE READ = 1
000570         05  FILLER            PIC X(3).
000580*
000590 01  HO-ANL-WEEK-TABLE.
000600     03  AV-WEEK               OCCURS 6 TIMES
000610                                INDEXED BY AV-NX.
000620         05  AV-EFF-DAYS       PIC 99        COMP.
000630         05  FILLER            PIC X(2).
000640*
000650 01  HO-ANL-CATEGORY-TABLE.
000660     03  AC-GROUP              OCCURS 2 TIMES
000670                                INDEXED BY AC-GX.
000680*                                 1=TECHNOLOGIST 2=ENGINEER
000690         05  AC-CAT-CNT        PIC 9(3)      COMP
000700                                OCCURS 6 TIMES
000710                                INDEXED BY AC-CX.
000720*                                 1 REG-DAY 2 REG-NIGHT 3 WKND-DAY
000730*                                 4 WKND-NIGHT 5 HOL-DAY 6 HOL-NIGHT
000740*
000750 01  HO-ANL-WEEKDAY-TABLE.
000760     03  AY-WEEKDAY-CNT        PIC 9(3)      COMP
000770                                OCCURS 7 TIMES
000780                                INDEXED BY AY-NX.
000790*                                 DAYS-OFF GRANTED, ACCUMULATED
000800*                                  BY WEEKDAY 1=MON ... 7=SUN
000810*
