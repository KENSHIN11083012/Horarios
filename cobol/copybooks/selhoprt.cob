000100 SELECT   STATS-REPORT-FILE   ASSIGN       "STATS-REPORT"
000110                             ORGANIZATION LINE SEQUENTIAL
000120                             STATUS       HO-PRT-STATUS.
000130*
