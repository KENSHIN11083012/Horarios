000100*****************************************************
000110*                                                   *
000120*  RECORD DEFINITION FOR HO WORKER STATS /          *
000130*     EQUITY ANALYSIS WORKING COPIES                *
000140*                                                   *
000150*  STATS-OUT-REC CARRIES ONE LINE PER WORKER,       *
000160*   EQUITY-REC ONE LINE PER GROUP (TECHNOLOGIST /   *
000170*   ENGINEER).  PRINT LAYOUTS THEMSELVES LIVE IN    *
000180*   HORGSTR'S RD, NOT HERE - THIS COPYBOOK ONLY     *
000190*   CARRIES THE VALUES THE RD PRINTS.               *
000200*****************************************************
000210*
000220* 09/02/26 VBC - CREATED.
000230* 10/02/26 VBC - EQ-STD-DEV, EQ-RANGE-PCT ADDED.
000235* 21/02/26 VBC - ST-WK-VIOL, ST-AFT-N ADDED FOR THE PER-WORKER
000236*                  DAYS-OFF COMPLIANCE COLUMNS ON THE REPORT.
000240*
000250 01  STATS-OUT-REC.
000260     03  ST-ID                 PIC X(3).
000270*                                 FORMATTED ID, T01 .. I04
000280     03  ST-TOTAL              PIC 9(3).
000290     03  ST-M                  PIC 9(3).
000300     03  ST-T                  PIC 9(3).
000310     03  ST-N                  PIC 9(3).
000320     03  ST-EARNINGS           PIC S9(5)V9(2).
000321     03  ST-WK-VIOL            PIC 9(2).
000322*                                 WEEKS THIS WORKER HAD NO DAY OFF
000323     03  ST-AFT-N              PIC 9(2).
000324*                                 DAYS OFF TAKEN RIGHT AFTER A
000325*                                  NIGHT SHIFT
000330     03  FILLER                PIC X(1).
000340*
000350 01  EQUITY-REC.
000360     03  EQ-GROUP              PIC X(12).
000370*                                 "TECNOLOGOS" / "INGENIEROS"
000380     03  EQ-MIN                PIC S9(5)V9(2) COMP-3.
000390     03  EQ-MAX                PIC S9(5)V9(2) COMP-3.
000400     03  EQ-AVG                PIC S9(5)V9(2) COMP-3.
000410     03  EQ-RANGE              PIC S9(5)V9(2) COMP-3.
000420     03  EQ-RANGE-PCT          PIC S9(3)V9(1) COMP-3.
000430     03  EQ-STD-DEV            PIC S9(5)V9(2) COMP-3.
000440     03  FILLER                PIC X(6).
000450*
