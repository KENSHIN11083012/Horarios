000100*****************************************************
000110*                                                   *
000120*  RECORD DEFINITION FOR HO SCHEDULE-OUT FILE       *
000130*                                                   *
000140*     ONE RECORD PER DATE+SHIFT, 3 RECORDS/DAY,     *
000150*      WRITTEN IN DATE THEN MORNING/AFTERNOON/      *
000160*      NIGHT ORDER BY HO000, RE-READ BY HORGSTR.    *
000170*****************************************************
000180*  RECORD SIZE 55 BYTES.
000190*
000200* 08/02/26 VBC - CREATED.
000210*
000220 01  SCHED-OUT-REC.
000230     03  SO-DATE               PIC 9(8).
000240*                                 CCYYMMDD
000250     03  SO-SHIFT              PIC X(7).
000260*                                 MANANA / TARDE / NOCHE
000270     03  SO-HOURS              PIC X(11).
000280*                                 06:00-14:00 ETC
000290     03  SO-TECHS              PIC X(20).
000300*                                 T01 T02 T03 T04, SPACE FILLED
000310     03  SO-ENGINEER           PIC X(3).
000320*                                 I01 .. I04
000330     03  SO-NOTES              PIC X(6).
000340*                                 CONSTANT "TURNOS"
000350*
000360 01  SO-TECHS-BRK REDEFINES SCHED-OUT-REC.
000370     03  FILLER                PIC X(26).
000380     03  SO-TECHS-SLOT         PIC X(5)  OCCURS 4 TIMES.
000390     03  FILLER                PIC X(9).
000400*                                 HORGSTR'S VIEW ONTO SO-TECHS -
000410*                                  AVOIDS RE-SPLITTING THE STRING
000420*                                  WITH REFERENCE MODIFICATION.
000430*
