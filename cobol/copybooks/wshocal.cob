000100*****************************************************
000110*                                                   *
000120*  LINKAGE AREA FOR CALLING HOMAPS1                 *
000130*     (SHIFT PAY FACTOR / HOLIDAY TEST)             *
000140*                                                   *
000150*****************************************************
000160*
000170* 06/02/26 VBC - CREATED.
000180* 12/02/26 VBC - ADDED HOMAPS1-MODE FOR THE ABSOLUTE CATEGORY
000190*                RATES CALLED BY HORGSTR.
000195* 18/02/26 VBC - ADDED HOMAPS1-WEEKDAY SO HO000 NO LONGER
000196*                DUPLICATES THE ZELLER LOGIC FOR CRITICAL-DAY
000197*                AND WEEK-GROUPING WORK.
000200*
000210 01  HOMAPS1-WS.
000220     03  HOMAPS1-MODE          PIC X.
000230*                                 "F" = SHIFT PAY FACTOR
000240*                                 "C" = ABSOLUTE CATEGORY RATE (HORGSTR)
000250     03  HOMAPS1-DATE          PIC 9(8)      COMP.
000260*                                 CCYYMMDD OF THE SHIFT
000270     03  HOMAPS1-SHIFT-TYPE    PIC 9         COMP.
000280*                                 1=MORNING 2=AFTERNOON 3=NIGHT
000290     03  HOMAPS1-CATEGORY      PIC 9         COMP.
000300*                                 MODE "C" ONLY, 1-6, SEE HOMAPS1
000310     03  HOMAPS1-IS-HOLIDAY    PIC X.
000320         88  HOMAPS1-HOLIDAY            VALUE "Y".
000325     03  HOMAPS1-WEEKDAY       PIC 9         COMP.
000326*                                 1=MON ... 7=SUN, RETURNED ALWAYS
000330     03  HOMAPS1-FACTOR        PIC S9(1)V9(4) COMP-3.
000340*
