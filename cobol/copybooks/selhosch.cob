000100 SELECT   SCHEDULE-OUT-FILE  ASSIGN       "SCHEDULE-OUT"
000110                             ORGANIZATION LINE SEQUENTIAL
000120                             STATUS       HO-SCH-STATUS.
000130*
