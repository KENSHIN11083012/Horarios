000100 SELECT   SCHEDULE-IN-FILE   ASSIGN       "SCHEDULE-OUT"
000110                             ORGANIZATION LINE SEQUENTIAL
000120                             STATUS       HO-SIN-STATUS.
000130*
000140*    SAME PHYSICAL DATASET HO000 WRITES - RE-OPENED HERE FOR
000150*     INPUT ONLY, NEVER FOR OUTPUT, SO HORGSTR CANNOT CLOBBER
000160*     THE FILE IT IS MEANT TO BE ANALYSING.
000170*
