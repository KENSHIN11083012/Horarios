000100 FD  SCHEDULE-IN-FILE.
000110 01  SCHEDULE-IN-FILE-REC      PIC X(55).
000120*
