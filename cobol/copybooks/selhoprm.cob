000100 SELECT   HO-PARAM-FILE     ASSIGN       "PARM"
000110                            ORGANIZATION LINE SEQUENTIAL
000120                            STATUS       HO-PRM-STATUS.
000130*
