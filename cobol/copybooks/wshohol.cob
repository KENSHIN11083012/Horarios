000100*****************************************************
000110*                                                   *
000120*  RECORD DEFINITION FOR HO HOLIDAY TABLE           *
000130*     COMPILED-IN - NO HOLIDAYS FILE IS READ        *
000140*                                                   *
000150*  18 FIXED ENTRIES FOR COLOMBIA 2025 CALENDAR.     *
000160*  MATCH IS YEAR-INDEPENDENT (MONTH+DAY ONLY) SO    *
000170*   THE TABLE SERVES ANY RUN YEAR UNTIL THE LAW     *
000180*   CHANGES THE LIST.                               *
000190*****************************************************
000200*
000210* 05/02/26 VBC - CREATED.
000220* 07/02/26 VBC - CHECKED AGAINST MINTRABAJO LIST, OK.
000230*
000240 01  HOLIDAY-REC.
000250     03  HOL-MONTH             PIC 99.
000260     03  HOL-DAY               PIC 99.
000270*
000280 01  HO-HOLIDAY-TABLE.
000290     03  HOL-ENTRY             OCCURS 18 TIMES
000300                                INDEXED BY HOL-NX.
000310         05  HOL-T-MONTH       PIC 99.
000320         05  HOL-T-DAY         PIC 99.
000330*
000340 01  HO-HOLIDAY-VALUES.
000350     03  FILLER  PIC X(4)  VALUE "0101".
000360     03  FILLER  PIC X(4)  VALUE "0106".
000370     03  FILLER  PIC X(4)  VALUE "0324".
000380     03  FILLER  PIC X(4)  VALUE "0417".
000390     03  FILLER  PIC X(4)  VALUE "0418".
000400     03  FILLER  PIC X(4)  VALUE "0501".
000410     03  FILLER  PIC X(4)  VALUE "0512".
000420     03  FILLER  PIC X(4)  VALUE "0602".
000430     03  FILLER  PIC X(4)  VALUE "0623".
000440     03  FILLER  PIC X(4)  VALUE "0630".
000450     03  FILLER  PIC X(4)  VALUE "0720".
000460     03  FILLER  PIC X(4)  VALUE "0807".
000470     03  FILLER  PIC X(4)  VALUE "0818".
000480     03  FILLER  PIC X(4)  VALUE "1013".
000490     03  FILLER  PIC X(4)  VALUE "1103".
000500     03  FILLER  PIC X(4)  VALUE "1117".
000510     03  FILLER  PIC X(4)  VALUE "1208".
000520     03  FILLER  PIC X(4)  VALUE "1225".
000530*
000540 01  HO-HOLIDAY-REDEF REDEFINES HO-HOLIDAY-VALUES.
000550     03  HOL-V-ENTRY           OCCURS 18 TIMES.
000560         05  HOL-V-MONTH       PIC 99.
000570         05  HOL-V-DAY         PIC 99.
000580*
