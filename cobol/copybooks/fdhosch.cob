000100 FD  SCHEDULE-OUT-FILE.
000110 01  SCHEDULE-OUT-FILE-REC     PIC X(55).
000120*
