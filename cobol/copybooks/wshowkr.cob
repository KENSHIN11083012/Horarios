000100*****************************************************
000110*                                                   *
000120*  RECORD DEFINITION FOR HO WORKER TABLE            *
000130*     AND FOR THE HO DAY TABLE (ROSTER SKELETON)    *
000140*                                                   *
000150*  WORKER-REC IS PROGRAM-INITIALISED, NOT READ FROM *
000160*   A FILE - THE PLANNING OFFICE'S STAFF LIST IS 13 *
000170*   TECHNOLOGISTS (T1-T13) AND 4 ENGINEERS (I1-I4)  *
000180*   AND DOES NOT CHANGE MID-MONTH.  WORKED-OUT      *
000190*   STATE LIVES HERE FOR THE WHOLE RUN OF HO000.    *
000200*                                                   *
000210*  DAY-TABLE CARRIES ONE ENTRY PER CALENDAR DAY OF  *
000220*   THE RUN MONTH, EACH WITH 3 SHIFT SLOTS          *
000230*   (MORNING/AFTERNOON/NIGHT) AND THE HEADCOUNT     *
000240*   STILL TO BE FILLED.                             *
000250*****************************************************
000260*
000270* 07/02/26 VBC - CREATED.
000280* 09/02/26 VBC - ADDED DT-SH-TECH-ID TABLE, WAS SCALAR.
000290* 11/02/26 VBC - WK-PREMIUM-VALUE ADDED FOR THE BALANCING AND
000291*                FAIRNESS PASSES.
000300* 13/02/26 VBC - WK-ID-X REDEFINE ADDED FOR "TNN"/"INN" FORMATTING.
000310*
000320 01  HO-WORKER-TABLE.
000330     03  WK-WORKER             OCCURS 17 TIMES
000340                                INDEXED BY WK-NX WK-NX2.
000350         05  WK-TYPE           PIC X.
000360*                                 "T" TECHNOLOGIST, "I" ENGINEER
000370         05  WK-ID             PIC 9(2).
000380*                                 WORKER NUMBER WITHIN TYPE, 1-13 / 1-4
000390         05  WK-SHIFT-CNT      PIC 99        COMP.
000400         05  WK-SHIFT-DATE     PIC 9(8)      COMP
000410                                OCCURS 31 TIMES
000420                                INDEXED BY WK-SD-NX.
000430         05  WK-SHIFT-TYPE     PIC 9         COMP
000440                                OCCURS 31 TIMES
000450                                INDEXED BY WK-ST-NX.
000460*                                 1=MORNING 2=AFTERNOON 3=NIGHT
000470         05  WK-DAYOFF-CNT     PIC 99        COMP.
000480         05  WK-DAYOFF-DATE    PIC 9(8)      COMP
000490                                OCCURS 10 TIMES
000500                                INDEXED BY WK-DO-NX.
000510         05  WK-EARNINGS       PIC S9(5)V9(4) COMP-3.
000520         05  WK-CNT-TOTAL      PIC 9(3)      COMP.
000530         05  WK-CNT-M          PIC 9(3)      COMP.
000540         05  WK-CNT-T          PIC 9(3)      COMP.
000550         05  WK-CNT-N          PIC 9(3)      COMP.
000560         05  WK-PREMIUM-VALUE  PIC S9(5)V9(4) COMP-3.
000570*                                 SUM OF FACTORS FOR PREMIUM SHIFTS ONLY,
000580*                                  USED BY THE BALANCING AND FAIRNESS
000581*                                  PASSES.
000590         05  FILLER            PIC X(6).
000600*
000610 01  WK-ID-X REDEFINES HO-WORKER-TABLE.
000620     03  WK-X-WORKER           OCCURS 17 TIMES.
000630         05  WK-X-TYPE         PIC X.
000640         05  WK-X-ID           PIC 99.
000650         05  FILLER            PIC X(149).
000660*
000670 01  HO-DAY-TABLE.
000680     03  DT-DAY-CNT            PIC 99        COMP.
000690*                                 NUMBER OF CALENDAR DAYS IN THE RUN MONTH
000700     03  DT-ENTRY              OCCURS 31 TIMES
000710                                INDEXED BY DT-NX DT-NX2.
000720         05  DT-DATE           PIC 9(8)      COMP.
000730*                                 CCYYMMDD
000740         05  DT-WEEKDAY        PIC 9         COMP.
000750*                                 1=MON ... 7=SUN
000760         05  DT-DAYNUM         PIC 9(3)      COMP.
000770*                                 DAYS SINCE EPOCH 2025-01-01.
000780         05  DT-CRITICAL       PIC X.
000790             88  DT-IS-CRITICAL          VALUE "Y".
000800*                                 SATURDAY, SUNDAY OR HOLIDAY
000810         05  DT-SHIFT          OCCURS 3 TIMES
000820                                INDEXED BY DT-SH-NX.
000830             07  DT-SH-REQ-TECH     PIC 9    COMP.
000840*                                     4 MORNING, 4 AFTERNOON, 2 NIGHT
000850             07  DT-SH-REQ-ENG      PIC 9    COMP VALUE 1.
000860             07  DT-SH-TECH-CNT     PIC 9    COMP.
000870             07  DT-SH-TECH-ID      PIC 99   COMP
000880                                     OCCURS 4 TIMES
000890                                     INDEXED BY DT-TI-NX.
000900             07  DT-SH-ENG-ID       PIC 99   COMP.
000910         05  FILLER            PIC X(4).
000920*
000930 01  DT-DATE-BRK.
000940     03  DT-B-YEAR             PIC 9(4).
000950     03  DT-B-MONTH            PIC 99.
000960     03  DT-B-DAY              PIC 99.
000970 01  DT-DATE-BRK9  REDEFINES DT-DATE-BRK
000980                             PIC 9(8).
000990*
