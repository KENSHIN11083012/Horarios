000100*****************************************************
000110*                                                   *
000120*  RECORD DEFINITION FOR HO PARAM FILE              *
000130*     USES RRN = 1                                 *
000140*                                                   *
000150*  HOLDS THE RUN CARD FOR THE MONTHLY ROSTER RUN -  *
000160*   MONTH + YEAR, VALIDATED BY HO000 ON ENTRY.      *
000170*                                                   *
000180*****************************************************
000190*
000200* FILE SIZE 24 BYTES PADDED TO 32 BY FILLER.
000210*
000220* 04/02/26 VBC - CREATED.
000230* 06/02/26 VBC - ADDED PRM-RUN-STAMP FOR THE AUDIT TRAIL.
000240*
000250 01  HO-PARAM-RECORD.
000260     03  PRM-MONTH             PIC 99.
000270*                                 01 THRU 12, REJECTED ELSE
000280     03  PRM-YEAR              PIC 9(4).
000290*                                 CCYY
000300     03  PRM-RUN-STAMP.
000310         05  PRM-RUN-DATE      PIC 9(8)   COMP.
000320*                                 CCYYMMDD RUN WAS MADE
000330         05  PRM-RUN-INIT      PIC X(3).
000340*                                 OPERATOR INITIALS
000350     03  FILLER                PIC X(15).
000360*
