000100 FD  HO-PARAM-FILE.
000110 01  HO-PARAM-FILE-REC         PIC X(32).
000120*
