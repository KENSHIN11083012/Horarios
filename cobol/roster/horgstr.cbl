000100*****************************************************************
000110*                                                               *
000120*                HORARIOS SCHEDULE ANALYZER                    *
000130*                           HORGSTR                              *
000140*                                                               *
000150*****************************************************************
000160*
000170 IDENTIFICATION          DIVISION.
000180*================================
000190*
000200     PROGRAM-ID.         HORGSTR.
000210     AUTHOR.             V B COEN.
000220     INSTALLATION.       APPLEWOOD COMPUTERS.
000230     DATE-WRITTEN.       11/02/1996.
000240     DATE-COMPILED.
000250     SECURITY.           COPYRIGHT (C) 1996-2026 AND LATER,
000260                          VINCENT BRYAN COEN.
000270                          DISTRIBUTED UNDER THE GNU GENERAL
000280                          PUBLIC LICENSE.  SEE THE FILE
000290                          COPYING FOR DETAILS.
000300*
000310*    REMARKS.            READS THE SCHEDULE-OUT FILE HO000 WRITES
000320*                         AND REBUILDS ITS OWN WORKER AND DATE
000330*                         TABLES FROM IT (NO IN-RUN TABLES ARE
000340*                         CARRIED OVER FROM HO000) - DAYS-OFF
000350*                         AUDIT, COMPENSATION AUDIT AND SHIFT-TYPE
000360*                         DISTRIBUTION, THEN PRINTS THE WORKER
000370*                         STATISTICS AND EQUITY ANALYSIS REPORT.
000380*
000390*    VERSION.            SEE PROG-NAME IN WS.
000400*    CALLED MODULES.     HOMAPS1.
000410*    CALLED BY.          NONE - MAIN PROGRAM, RUN AFTER HO000.
000420*
000430*    ERROR MESSAGES USED.
000440*                        HG001  SCHEDULE-OUT FILE WILL NOT OPEN.
000450*                        HG002  SCHEDULE-OUT FILE EMPTY.
000460*
000470* CHANGES:
000480* 11/02/1996 VBC -       FIRST CUT - WORKER STATISTICS LINE ONLY,
000490*                        NO EQUITY ANALYSIS YET, FOR THE PLANNING
000500*                        OFFICE'S MONTHLY REVIEW MEETING.
000510* 06/05/1998 VBC -       EQUITY STATISTICS (MIN/MAX/AVG/RANGE)
000520*                        ADDED AFTER THE UNION RAISED THE UNEVEN
000530*                        NIGHT-LOADING COMPLAINT.
000540* 14/01/1999 VBC - Y2K   SCHEDULE-OUT DATE FIELD IS ALREADY 4 DIGIT
000550*                        YEAR, NO CENTURY WINDOW USED ANYWHERE.  OK.
000560* 23/07/2004 VBC -       DAYS-OFF COMPLIANCE AUDIT ADDED - WEEKS
000570*                        WITH NO REST DAY WERE SLIPPING THROUGH
000580*                        UNNOTICED UNTIL A LABOUR INSPECTION.
000590* 06/08/2009 VBC -       MIGRATION TO OPEN COBOL.
000600* 20/09/2025 VBC - 3.3.00 VERSION UPDATE AND BUILDS RESET.
000610* 20/02/2026 VBC - 1.0.00 REBUILT FOR THE HORARIOS SUITE - STANDARD
000620*                        DEVIATION, RANGE-% AND THE SIX-CATEGORY
000630*                        COMPENSATION AUDIT ADDED PER THE NEW
000640*                        EQUITY POLICY.
000650*
000660*************************************************************************
000670*
000680* COPYRIGHT NOTICE.
000690* ****************
000700*
000710* THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES & WAS
000720* UPDATED 2024-04-16.
000730*
000740* THESE FILES AND PROGRAMS ARE PART OF THE HORARIOS ROSTER
000750* SUITE AND ARE COPYRIGHT (C) VINCENT B COEN, 1996-2026 AND
000760* LATER.  DISTRIBUTED ON THE SAME TERMS AS THE APPLEWOOD
000770* COMPUTERS ACCOUNTING SYSTEM (ACAS): FREE FOR PERSONAL AND
000780* IN-BUSINESS USE, EXCLUDING REPACKAGING, RESALE, RENTAL OR
000790* HIRE IN ANY WAY.  SEE THE FILE COPYING FOR DETAILS.
000800*
000810*************************************************************************
000820*
000830 ENVIRONMENT              DIVISION.
000840*================================
000850*
000860 CONFIGURATION            SECTION.
000870*------------------------------
000880*
000890 SPECIAL-NAMES.
000900    C01                  IS TOP-OF-FORM
000910    CLASS WORKER-TYPE     IS "T" "I"
000920    UPSI-0 ON STATUS      IS HG-WIDE-SW-ON
000930    UPSI-0 OFF STATUS     IS HG-WIDE-SW-OFF.
000940*                             UPSI-0 RESERVED, NOT CURRENTLY USED -
000950*                             CARRIED OVER FROM HO000'S SWITCH CARD
000960*                             FOR CONSISTENCY BETWEEN THE TWO JCL
000970*                             STEPS.
000980*
000990 INPUT-OUTPUT             SECTION.
001000*------------------------------
001010*
001020 FILE-CONTROL.
001030    COPY "selhoin.cob".
001040    COPY "selhoprt.cob".
001050*
001060 DATA                     DIVISION.
001070*================================
001080*
001090 FILE                     SECTION.
001100*------------------------------
001110*
001120    COPY "fdhoin.cob".
001130*
001140 FD  STATS-REPORT-FILE
001150    REPORT IS STATS-EQUITY-REPORT.
001160*
001170 WORKING-STORAGE SECTION.
001180*-----------------------
001190*
001200 77  PROG-NAME                PIC X(17) VALUE "HORGSTR (1.0.00)".
001210 77  HO-SIN-STATUS             PIC XX    VALUE "00".
001220 77  HO-PRT-STATUS             PIC XX    VALUE "00".
001230 77  WS-T-COUNT                PIC 99    COMP VALUE 13.
001240 77  WS-I-COUNT                PIC 99    COMP VALUE 4.
001250 77  WS-WORKER-COUNT           PIC 99    COMP VALUE 17.
001260 77  WS-PAGE-LINES             PIC 99    COMP VALUE 56.
001270*
001280 01  HO-ANL-AREA.
001290    COPY "wshoan1.cob".
001300*
001310 01  HO-STATS-AREA.
001320    COPY "wshostt.cob".
001330*
001340 01  HO-WORKER-AREA.
001350    COPY "wshowkr.cob".
001360*                             DT-DATE-BRK/DT-DATE-BRK9 RE-USED HERE
001370*                              FOR DATE BREAKOUT - REST OF THE
001380*                              COPYBOOK IS HO000'S, NOT OURS, AND
001390*                              IS UNUSED IN THIS PROGRAM.
001400*
001410 01  SCHED-WORK.
001420    COPY "wshosch.cob".
001430*                             SCHED-OUT-REC ITSELF, PLUS THE
001440*                              SO-TECHS-BRK REDEFINES, SO THE
001450*                              READ INTO BELOW HAS SOMEWHERE TO GO.
001460*
001470 01  HO-SHIFT-NAME-VALUES.
001480    03  FILLER                PIC X(7) VALUE "MANANA ".
001490    03  FILLER                PIC X(7) VALUE "TARDE  ".
001500    03  FILLER                PIC X(7) VALUE "NOCHE  ".
001510 01  HO-SHIFT-NAME-REDEF REDEFINES HO-SHIFT-NAME-VALUES.
001520    03  SN-NAME               PIC X(7) OCCURS 3 TIMES.
001530*
001540 01  WS-WORK-FIELDS.
001550    03  WS-EOF-SW             PIC X     VALUE "N".
001560        88  WS-EOF                      VALUE "Y".
001570    03  WS-LAST-DATE          PIC 9(8)  COMP VALUE ZERO.
001580    03  WS-CUR-SHTYPE         PIC 9     COMP.
001590    03  WS-CUR-CAT            PIC 9     COMP.
001600    03  WS-CUR-HOL-SW         PIC X.
001610        88  WS-CUR-HOL                  VALUE "Y".
001620    03  WS-CUR-WEEKDAY        PIC 9     COMP.
001630    03  WS-CUR-WEEK-NO        PIC 99    COMP VALUE ZERO.
001640    03  WS-CUR-GROUP          PIC 9     COMP.
001650*                                 1 TECHNOLOGIST, 2 ENGINEER
001660    03  WS-TECH-ID            PIC 99    COMP.
001670    03  WS-ENG-ID             PIC 99    COMP.
001680    03  WS-TOT-WEEK-VIOL      PIC 9(3)  COMP.
001690    03  WS-TOT-AFTER-N        PIC 9(3)  COMP.
001700    03  WS-GSUM               PIC S9(7)V9(4) COMP-3.
001710    03  WS-GCNT               PIC 99    COMP.
001720    03  WS-GDEV               PIC S9(7)V9(4) COMP-3.
001730    03  WS-GVAR-SUM           PIC S9(9)V9(4) COMP-3.
001740    03  WS-RPT-GROUP          PIC 9     COMP.
001750    03  WS-RPT-GROUP-TITLE    PIC X(30).
001760    03  WS-RANGE-WARN-SW      PIC X     VALUE "N".
001770        88  WS-RANGE-OVER               VALUE "Y".
001780    03  WS-RANGE-WARN-TXT     PIC X(40) VALUE
001790            "** RANGE EXCEEDS 15 PCT OF MINIMUM **".
001800    03  WS-GROUP-LO           PIC 99    COMP.
001810    03  WS-GROUP-HI           PIC 99    COMP.
001820    03  WS-TI-NX              PIC 9     COMP.
001830    03  WS-DAYOFF-FOUND-SW    PIC X     VALUE "N".
001840        88  WS-DAYOFF-FOUND             VALUE "Y".
001850*                                 KEPT SEPARATE FROM WS-CUR-HOL-SW -
001860*                                  CC220 RE-SETS THAT ONE ON EVERY
001870*                                  DATE IT TESTS, WHICH WOULD WIPE
001880*                                  OUT A "DAY OFF ALREADY FOUND"
001890*                                  FLAG IF THEY SHARED ONE BYTE.
001900*
001910 LINKAGE SECTION.
001920*****************
001930*
001940 REPORT SECTION.
001950*--------------
001960*
001970 RD  STATS-EQUITY-REPORT
001980    CONTROLS ARE FINAL, WS-RPT-GROUP
001990    PAGE LIMIT IS WS-PAGE-LINES LINES
002000    HEADING 1
002010    FIRST DETAIL 4
002020    LAST DETAIL WS-PAGE-LINES.
002030*
002040 01  TYPE PAGE HEADING.
002050    03  LINE 1.
002060        05  COL  1     PIC X(17)   SOURCE PROG-NAME.
002070        05  COL 30     PIC X(38)   VALUE
002080                "HORARIOS WORKER STATS / EQUITY REPORT".
002090        05  COL 74     PIC X(5)    VALUE "PAGE ".
002100        05  COL 79     PIC ZZ9     SOURCE PAGE-COUNTER.
002110    03  LINE 3.
002120        05  COL  1     PIC X(40)   VALUE
002130          "ID  TOT   M   T   N  GANANCIAS  WKV AFN".
002140*
002150 01  TYPE CONTROL HEADING WS-RPT-GROUP.
002160    03  LINE PLUS 2.
002170        05  COL  1     PIC X(30)   SOURCE WS-RPT-GROUP-TITLE.
002180*
002190 01  TYPE DETAIL.
002200    03  LINE PLUS 1.
002210        05  COL  1     PIC X(3)          SOURCE ST-ID.
002220        05  COL  6     PIC ZZ9           SOURCE ST-TOTAL.
002230        05  COL 12     PIC ZZ9           SOURCE ST-M.
002240        05  COL 17     PIC ZZ9           SOURCE ST-T.
002250        05  COL 22     PIC ZZ9           SOURCE ST-N.
002260        05  COL 27     PIC Z,ZZ9.99      SOURCE ST-EARNINGS.
002270        05  COL 38     PIC Z9            SOURCE ST-WK-VIOL.
002280        05  COL 42     PIC Z9            SOURCE ST-AFT-N.
002290*
002300 01  TYPE CONTROL FOOTING WS-RPT-GROUP.
002310    03  LINE PLUS 2.
002320        05  COL  1     PIC X(25)   VALUE "GROUP EQUITY STATISTICS:".
002330    03  LINE PLUS 1.
002340        05  COL  3     PIC X(7)    VALUE "MIN = ".
002350        05  COL 11     PIC Z,ZZ9.99      SOURCE EQ-MIN.
002360        05  COL 24     PIC X(7)    VALUE "MAX = ".
002370        05  COL 32     PIC Z,ZZ9.99      SOURCE EQ-MAX.
002380    03  LINE PLUS 1.
002390        05  COL  3     PIC X(7)    VALUE "AVG = ".
002400        05  COL 11     PIC Z,ZZ9.99      SOURCE EQ-AVG.
002410        05  COL 24     PIC X(9)    VALUE "RANGE = ".
002420        05  COL 34     PIC Z,ZZ9.99      SOURCE EQ-RANGE.
002430    03  LINE PLUS 1.
002440        05  COL  3     PIC X(13)   VALUE "RANGE-PCT = ".
002450        05  COL 17     PIC ZZ9.9         SOURCE EQ-RANGE-PCT.
002460        05  COL 24     PIC X(13)   VALUE "STD-DEV = ".
002470        05  COL 38     PIC Z,ZZ9.99      SOURCE EQ-STD-DEV.
002480    03  LINE PLUS 1.
002490        05  COL  3     PIC X(40)   SOURCE WS-RANGE-WARN-TXT
002500                                    PRESENT WHEN WS-RANGE-OVER.
002510*
002520 01  TYPE CONTROL FOOTING FINAL.
002530    03  LINE PLUS 2.
002540        05  COL  1     PIC X(28)   VALUE "DAYS-OFF COMPLIANCE SUMMARY".
002550    03  LINE PLUS 1.
002560        05  COL  3     PIC X(29)   VALUE
002570                "WEEKS WITHOUT A DAY OFF    =".
002580        05  COL 33     PIC ZZ9           SOURCE WS-TOT-WEEK-VIOL.
002590    03  LINE PLUS 1.
002600        05  COL  3     PIC X(29)   VALUE
002610                "DAYS OFF AFTER NIGHT SHIFT =".
002620        05  COL 33     PIC ZZ9           SOURCE WS-TOT-AFTER-N.
002630    03  LINE PLUS 2.
002640        05  COL  1     PIC X(29)   VALUE
002650                "DAYS OFF BY WEEKDAY MON-SUN:".
002660    03  LINE PLUS 1.
002670        05  COL  3     PIC ZZ9           SOURCE AY-WEEKDAY-CNT (1).
002680        05  COL  9     PIC ZZ9           SOURCE AY-WEEKDAY-CNT (2).
002690        05  COL 15     PIC ZZ9           SOURCE AY-WEEKDAY-CNT (3).
002700        05  COL 21     PIC ZZ9           SOURCE AY-WEEKDAY-CNT (4).
002710        05  COL 27     PIC ZZ9           SOURCE AY-WEEKDAY-CNT (5).
002720        05  COL 33     PIC ZZ9           SOURCE AY-WEEKDAY-CNT (6).
002730        05  COL 39     PIC ZZ9           SOURCE AY-WEEKDAY-CNT (7).
002740    03  LINE PLUS 2.
002750        05  COL  1     PIC X(35)   VALUE
002760                "SHIFT CATEGORY COUNTS - TECNOLOGOS:".
002770    03  LINE PLUS 1.
002780        05  COL  3     PIC ZZ9           SOURCE AC-CAT-CNT (1,1).
002790        05  COL  9     PIC ZZ9           SOURCE AC-CAT-CNT (1,2).
002800        05  COL 15     PIC ZZ9           SOURCE AC-CAT-CNT (1,3).
002810        05  COL 21     PIC ZZ9           SOURCE AC-CAT-CNT (1,4).
002820        05  COL 27     PIC ZZ9           SOURCE AC-CAT-CNT (1,5).
002830        05  COL 33     PIC ZZ9           SOURCE AC-CAT-CNT (1,6).
002840    03  LINE PLUS 2.
002850        05  COL  1     PIC X(35)   VALUE
002860                "SHIFT CATEGORY COUNTS - INGENIEROS:".
002870    03  LINE PLUS 1.
002880        05  COL  3     PIC ZZ9           SOURCE AC-CAT-CNT (2,1).
002890        05  COL  9     PIC ZZ9           SOURCE AC-CAT-CNT (2,2).
002900        05  COL 15     PIC ZZ9           SOURCE AC-CAT-CNT (2,3).
002910        05  COL 21     PIC ZZ9           SOURCE AC-CAT-CNT (2,4).
002920        05  COL 27     PIC ZZ9           SOURCE AC-CAT-CNT (2,5).
002930        05  COL 33     PIC ZZ9           SOURCE AC-CAT-CNT (2,6).
002940*
002950 PROCEDURE DIVISION.
002960*====================================
002970*
002980 AA000-MAIN.
002990    PERFORM AA010-INITIALISE THRU AA010-EXIT.
003000    PERFORM AA050-OPEN-FILES THRU AA050-EXIT.
003010    PERFORM BB100-READ-ONE-RECORD THRU BB100-EXIT
003020            UNTIL WS-EOF.
003030    PERFORM CC100-DAYSOFF-AUDIT THRU CC100-EXIT.
003040    PERFORM DD100-PRINT-REPORT THRU DD100-EXIT.
003050    CLOSE   SCHEDULE-IN-FILE.
003060    GOBACK.
003070 AA000-EXIT. EXIT.
003080*
003090 AA010-INITIALISE.
003100    MOVE    ZERO TO AD-DAY-CNT.
003110    MOVE    ZERO TO WS-TOT-WEEK-VIOL.
003120    MOVE    ZERO TO WS-TOT-AFTER-N.
003130    PERFORM AA020-CLEAR-ONE-WEEK
003140            VARYING AV-NX FROM 1 BY 1 UNTIL AV-NX > 6.
003150    PERFORM AA030-CLEAR-ONE-WEEKDAY
003160            VARYING AY-NX FROM 1 BY 1 UNTIL AY-NX > 7.
003170    PERFORM AA040-CLEAR-ONE-WORKER
003180            VARYING AW-NX FROM 1 BY 1 UNTIL AW-NX > WS-WORKER-COUNT.
003190    PERFORM AA045-CLEAR-ONE-GROUP
003200            VARYING AC-GX FROM 1 BY 1 UNTIL AC-GX > 2.
003210 AA010-EXIT. EXIT.
003220*
003230 AA020-CLEAR-ONE-WEEK.
003240    MOVE    ZERO TO AV-EFF-DAYS (AV-NX).
003250 AA020-EXIT. EXIT.
003260*
003270 AA030-CLEAR-ONE-WEEKDAY.
003280    MOVE    ZERO TO AY-WEEKDAY-CNT (AY-NX).
003290 AA030-EXIT. EXIT.
003300*
003310 AA040-CLEAR-ONE-WORKER.
003320    IF      AW-NX <= WS-T-COUNT
003330            MOVE "T" TO AW-TYPE (AW-NX)
003340            MOVE AW-NX TO AW-ID (AW-NX)
003350    ELSE
003360            MOVE "I" TO AW-TYPE (AW-NX)
003370            COMPUTE AW-ID (AW-NX) = AW-NX - WS-T-COUNT.
003380    MOVE    ZERO TO AW-SHIFT-CNT (AW-NX).
003390    MOVE    ZERO TO AW-CNT-TOTAL (AW-NX).
003400    MOVE    ZERO TO AW-CNT-M (AW-NX).
003410    MOVE    ZERO TO AW-CNT-T (AW-NX).
003420    MOVE    ZERO TO AW-CNT-N (AW-NX).
003430    MOVE    ZERO TO AW-EARNINGS (AW-NX).
003440    MOVE    ZERO TO AW-AFTER-N-CNT (AW-NX).
003450    MOVE    ZERO TO AW-WEEK-VIOL (AW-NX).
003460 AA040-EXIT. EXIT.
003470*
003480 AA045-CLEAR-ONE-GROUP.
003490    PERFORM AA046-CLEAR-ONE-CAT
003500            VARYING AC-CX FROM 1 BY 1 UNTIL AC-CX > 6.
003510 AA045-EXIT. EXIT.
003520*
003530 AA046-CLEAR-ONE-CAT.
003540    MOVE    ZERO TO AC-CAT-CNT (AC-GX, AC-CX).
003550 AA046-EXIT. EXIT.
003560*
003570 AA050-OPEN-FILES.
003580    OPEN    INPUT SCHEDULE-IN-FILE.
003590    IF      HO-SIN-STATUS NOT = "00"
003600            DISPLAY "HORGSTR- HG001 SCHEDULE-OUT WILL NOT OPEN, "
003610                     "STATUS = " HO-SIN-STATUS
003620            MOVE 16 TO RETURN-CODE
003630            GOBACK.
003640    OPEN    OUTPUT STATS-REPORT-FILE.
003650    INITIATE STATS-EQUITY-REPORT.
003660 AA050-EXIT. EXIT.
003670*
003680 BB100-READ-ONE-RECORD.
003690    READ    SCHEDULE-IN-FILE INTO SCHED-OUT-REC
003700            AT END
003710                    MOVE "Y" TO WS-EOF-SW
003720                    GO TO BB100-EXIT.
003730    IF      HO-SIN-STATUS NOT = "00"
003740            MOVE "Y" TO WS-EOF-SW
003750            GO TO BB100-EXIT.
003760    PERFORM BB110-ADD-DAY-ENTRY THRU BB110-EXIT.
003770    PERFORM BB120-CLASSIFY-SHIFT-TYPE THRU BB120-EXIT.
003780    PERFORM BB150-CALL-HOMAPS1-FACTOR THRU BB150-EXIT.
003790    PERFORM BB160-CLASSIFY-CATEGORY THRU BB160-EXIT.
003800    PERFORM BB200-ACCUM-ONE-TECH-SLOT
003810            VARYING WS-TI-NX FROM 1 BY 1 UNTIL WS-TI-NX > 4.
003820    IF      SO-ENGINEER NOT = SPACES
003830            PERFORM BB300-ACCUM-ENGINEER THRU BB300-EXIT.
003840 BB100-EXIT. EXIT.
003850*
003860 BB110-ADD-DAY-ENTRY.
003870    IF      SO-DATE = WS-LAST-DATE
003880            GO TO BB110-EXIT.
003890    MOVE    SO-DATE TO WS-LAST-DATE.
003900    MOVE    "F"     TO HOMAPS1-MODE.
003910    MOVE    SO-DATE  TO HOMAPS1-DATE.
003920    MOVE    1        TO HOMAPS1-SHIFT-TYPE.
003930    CALL    "HOMAPS1" USING HOMAPS1-WS.
003940    MOVE    HOMAPS1-WEEKDAY TO WS-CUR-WEEKDAY.
003950    IF      WS-CUR-WEEK-NO = ZERO OR WS-CUR-WEEKDAY = 1
003960            ADD 1 TO WS-CUR-WEEK-NO.
003970    ADD     1 TO AD-DAY-CNT.
003980    SET     AD-NX TO AD-DAY-CNT.
003990    MOVE    SO-DATE        TO AD-DATE (AD-NX).
004000    MOVE    WS-CUR-WEEKDAY  TO AD-WEEKDAY (AD-NX).
004010    MOVE    WS-CUR-WEEK-NO  TO AD-WEEK-NO (AD-NX).
004020    SET     AV-NX TO WS-CUR-WEEK-NO.
004030    ADD     1 TO AV-EFF-DAYS (AV-NX).
004040 BB110-EXIT. EXIT.
004050*
004060 BB120-CLASSIFY-SHIFT-TYPE.
004070    EVALUATE SO-SHIFT
004080        WHEN SN-NAME (1)  MOVE 1 TO WS-CUR-SHTYPE
004090        WHEN SN-NAME (2)  MOVE 2 TO WS-CUR-SHTYPE
004100        WHEN OTHER        MOVE 3 TO WS-CUR-SHTYPE
004110    END-EVALUATE.
004120 BB120-EXIT. EXIT.
004130*
004140 BB150-CALL-HOMAPS1-FACTOR.
004150    MOVE    "F" TO HOMAPS1-MODE.
004160    MOVE    SO-DATE       TO HOMAPS1-DATE.
004170    MOVE    WS-CUR-SHTYPE TO HOMAPS1-SHIFT-TYPE.
004180    CALL    "HOMAPS1" USING HOMAPS1-WS.
004190    MOVE    HOMAPS1-WEEKDAY TO WS-CUR-WEEKDAY.
004200    IF      HOMAPS1-HOLIDAY
004210            MOVE "Y" TO WS-CUR-HOL-SW
004220    ELSE
004230            MOVE "N" TO WS-CUR-HOL-SW.
004240 BB150-EXIT. EXIT.
004250*
004260 BB160-CLASSIFY-CATEGORY.
004270*
004280*    SIX-CATEGORY SPLIT FOR THE COMPENSATION AUDIT - HOLIDAY TAKES
004290*     PRECEDENCE OVER WEEKEND, AND SATURDAY COUNTS AS WEEKEND HERE
004300*     EVEN THOUGH HOMAPS1'S REAL FACTOR GIVES SATURDAY DAY SHIFTS
004301*     NO SURCHARGE - THIS BUCKET IS FOR REPORTING ONLY.
004320*
004330    IF      WS-CUR-SHTYPE = 3
004340            IF      WS-CUR-HOL
004350                    MOVE 6 TO WS-CUR-CAT
004360            ELSE
004370            IF      WS-CUR-WEEKDAY = 6 OR WS-CUR-WEEKDAY = 7
004380                    MOVE 4 TO WS-CUR-CAT
004390            ELSE
004400                    MOVE 2 TO WS-CUR-CAT
004410            END-IF
004420            END-IF
004430    ELSE
004440            IF      WS-CUR-HOL
004450                    MOVE 5 TO WS-CUR-CAT
004460            ELSE
004470            IF      WS-CUR-WEEKDAY = 6 OR WS-CUR-WEEKDAY = 7
004480                    MOVE 3 TO WS-CUR-CAT
004490            ELSE
004500                    MOVE 1 TO WS-CUR-CAT
004510            END-IF
004520            END-IF.
004530 BB160-EXIT. EXIT.
004540*
004550 BB200-ACCUM-ONE-TECH-SLOT.
004560    IF      SO-TECHS-SLOT (WS-TI-NX) = SPACES
004570            GO TO BB200-EXIT.
004580    MOVE    SO-TECHS-SLOT (WS-TI-NX) (2:2) TO WS-TECH-ID.
004590    PERFORM BB210-FIND-WORKER THRU BB210-EXIT.
004600    MOVE    1 TO WS-CUR-GROUP.
004610    PERFORM BB400-ACCUM-ONE-SHIFT THRU BB400-EXIT.
004620 BB200-EXIT. EXIT.
004630*
004640 BB210-FIND-WORKER.
004650    SET     AW-NX TO 1.
004660    SEARCH  AW-WORKER
004670            AT END
004680                    CONTINUE
004690            WHEN    AW-TYPE (AW-NX) = "T"
004700             AND    AW-ID (AW-NX) = WS-TECH-ID
004710                    CONTINUE.
004720 BB210-EXIT. EXIT.
004730*
004740 BB300-ACCUM-ENGINEER.
004750    MOVE    SO-ENGINEER (2:2) TO WS-ENG-ID.
004760    SET     AW-NX TO WS-T-COUNT.
004770    SEARCH  AW-WORKER
004780            AT END
004790                    CONTINUE
004800            WHEN    AW-TYPE (AW-NX) = "I"
004810             AND    AW-ID (AW-NX) = WS-ENG-ID
004820                    CONTINUE.
004830    MOVE    2 TO WS-CUR-GROUP.
004840    PERFORM BB400-ACCUM-ONE-SHIFT THRU BB400-EXIT.
004850 BB300-EXIT. EXIT.
004860*
004870 BB400-ACCUM-ONE-SHIFT.
004880    ADD     1 TO AW-SHIFT-CNT (AW-NX).
004890    SET     AW-SD-NX TO AW-SHIFT-CNT (AW-NX).
004900    SET     AW-ST-NX TO AW-SHIFT-CNT (AW-NX).
004910    MOVE    SO-DATE       TO AW-SHIFT-DATE (AW-NX, AW-SD-NX).
004920    MOVE    WS-CUR-SHTYPE TO AW-SHIFT-TYPE (AW-NX, AW-ST-NX).
004930    ADD     1 TO AW-CNT-TOTAL (AW-NX).
004940    EVALUATE WS-CUR-SHTYPE
004950        WHEN 1  ADD 1 TO AW-CNT-M (AW-NX)
004960        WHEN 2  ADD 1 TO AW-CNT-T (AW-NX)
004970        WHEN 3  ADD 1 TO AW-CNT-N (AW-NX)
004980    END-EVALUATE.
004990    ADD     HOMAPS1-FACTOR TO AW-EARNINGS (AW-NX).
005000    SET     AC-GX TO WS-CUR-GROUP.
005010    SET     AC-CX TO WS-CUR-CAT.
005020    ADD     1 TO AC-CAT-CNT (AC-GX, AC-CX).
005030 BB400-EXIT. EXIT.
005040*
005050 CC100-DAYSOFF-AUDIT.
005060    PERFORM CC110-AUDIT-ONE-WORKER
005070            VARYING AW-NX FROM 1 BY 1 UNTIL AW-NX > WS-WORKER-COUNT.
005080 CC100-EXIT. EXIT.
005090*
005100 CC110-AUDIT-ONE-WORKER.
005110    PERFORM CC200-CHECK-ONE-WEEK
005120            VARYING AV-NX FROM 1 BY 1 UNTIL AV-NX > WS-CUR-WEEK-NO.
005130    PERFORM CC300-CHECK-ONE-DATE
005140            VARYING AD-NX FROM 1 BY 1 UNTIL AD-NX > AD-DAY-CNT.
005150 CC110-EXIT. EXIT.
005160*
005170 CC200-CHECK-ONE-WEEK.
005180    IF      AV-EFF-DAYS (AV-NX) < 3
005190            GO TO CC200-EXIT.
005200    MOVE    "N" TO WS-DAYOFF-FOUND-SW.
005210    PERFORM CC210-TEST-ONE-DATE-IN-WEEK
005220            VARYING AD-NX2 FROM 1 BY 1 UNTIL AD-NX2 > AD-DAY-CNT.
005230    IF      NOT WS-DAYOFF-FOUND
005240            ADD 1 TO AW-WEEK-VIOL (AW-NX)
005250            ADD 1 TO WS-TOT-WEEK-VIOL.
005260 CC200-EXIT. EXIT.
005270*
005280 CC210-TEST-ONE-DATE-IN-WEEK.
005290    IF      AD-WEEK-NO (AD-NX2) NOT = AV-NX
005300            GO TO CC210-EXIT.
005310    PERFORM CC220-TEST-WORKED THRU CC220-EXIT.
005320    IF      NOT WS-CUR-HOL
005330            MOVE "Y" TO WS-DAYOFF-FOUND-SW.
005340 CC210-EXIT. EXIT.
005350*
005360 CC220-TEST-WORKED.
005370*
005380*    "WS-CUR-HOL-SW" HELD "Y" MEANS "WORKED THAT DATE" ON ENTRY
005390*     AND IS LEFT AT "N" (NOT WORKED = DAY OFF) WHEN NO SHIFT
005400*     DATE MATCHES - BORROWED RATHER THAN ADDING A FOURTH SWITCH.
005410*
005420    MOVE    "Y" TO WS-CUR-HOL-SW.
005430    SET     AW-SD-NX TO 1.
005440    SEARCH  AW-SHIFT-DATE
005450            AT END
005460                    MOVE "N" TO WS-CUR-HOL-SW
005470            WHEN    AW-SHIFT-DATE (AW-NX, AW-SD-NX) = AD-DATE (AD-NX2)
005480                    CONTINUE.
005490 CC220-EXIT. EXIT.
005500*
005510 CC300-CHECK-ONE-DATE.
005520    MOVE    "Y" TO WS-CUR-HOL-SW.
005530    SET     AW-SD-NX TO 1.
005540    SEARCH  AW-SHIFT-DATE
005550            AT END
005560                    MOVE "N" TO WS-CUR-HOL-SW
005570            WHEN    AW-SHIFT-DATE (AW-NX, AW-SD-NX) = AD-DATE (AD-NX)
005580                    CONTINUE.
005590    IF      WS-CUR-HOL
005600            GO TO CC300-EXIT.
005610*                       WORKED THAT DATE - NOT A DAY OFF, NOTHING TO DO
005620    IF      AD-NX = 1
005630            GO TO CC300-EXIT.
005640    SET     AD-NX2 TO AD-NX.
005650    SET     AD-NX2 DOWN BY 1.
005660    MOVE    "Y" TO WS-CUR-HOL-SW.
005670    SET     AW-SD-NX TO 1.
005680    SEARCH  AW-SHIFT-DATE
005690            AT END
005700                    MOVE "N" TO WS-CUR-HOL-SW
005710            WHEN    AW-SHIFT-DATE (AW-NX, AW-SD-NX) = AD-DATE (AD-NX2)
005720             AND    AW-SHIFT-TYPE (AW-NX, AW-SD-NX) = 3
005730                    CONTINUE.
005740    IF      WS-CUR-HOL
005750            ADD 1 TO AW-AFTER-N-CNT (AW-NX)
005760            ADD 1 TO WS-TOT-AFTER-N.
005770    SET     AY-NX TO AD-WEEKDAY (AD-NX).
005780    ADD     1 TO AY-WEEKDAY-CNT (AY-NX).
005790 CC300-EXIT. EXIT.
005800*
005810 DD100-PRINT-REPORT.
005820    MOVE    1  TO WS-GROUP-LO.
005830    MOVE    WS-T-COUNT TO WS-GROUP-HI.
005840    MOVE    "TECNOLOGOS"  TO WS-RPT-GROUP-TITLE.
005850    MOVE    1  TO WS-RPT-GROUP.
005860    PERFORM DD110-PRINT-ONE-GROUP THRU DD110-EXIT.
005870    MOVE    WS-T-COUNT TO WS-GROUP-LO.
005880    ADD     1 TO WS-GROUP-LO.
005890    MOVE    WS-WORKER-COUNT TO WS-GROUP-HI.
005900    MOVE    "INGENIEROS"  TO WS-RPT-GROUP-TITLE.
005910    MOVE    2  TO WS-RPT-GROUP.
005920    PERFORM DD110-PRINT-ONE-GROUP THRU DD110-EXIT.
005930    TERMINATE STATS-EQUITY-REPORT.
005940    CLOSE   STATS-REPORT-FILE.
005950 DD100-EXIT. EXIT.
005960*
005970 DD110-PRINT-ONE-GROUP.
005980    PERFORM DD120-PRINT-ONE-WORKER
005990            VARYING AW-NX FROM WS-GROUP-LO BY 1
006000            UNTIL AW-NX > WS-GROUP-HI.
006010    PERFORM DD200-COMPUTE-GROUP-STATS THRU DD200-EXIT.
006020 DD110-EXIT. EXIT.
006030*
006040 DD120-PRINT-ONE-WORKER.
006050    MOVE    AW-TYPE (AW-NX)     TO ST-ID (1:1).
006060    MOVE    AW-ID (AW-NX)       TO ST-ID (2:2).
006070    MOVE    AW-CNT-TOTAL (AW-NX) TO ST-TOTAL.
006080    MOVE    AW-CNT-M (AW-NX)    TO ST-M.
006090    MOVE    AW-CNT-T (AW-NX)    TO ST-T.
006100    MOVE    AW-CNT-N (AW-NX)    TO ST-N.
006110    MOVE    AW-EARNINGS (AW-NX) TO ST-EARNINGS.
006120    MOVE    AW-WEEK-VIOL (AW-NX)   TO ST-WK-VIOL.
006130    MOVE    AW-AFTER-N-CNT (AW-NX) TO ST-AFT-N.
006140    GENERATE RPT-DETAIL.
006150 DD120-EXIT. EXIT.
006160*
006170 DD200-COMPUTE-GROUP-STATS.
006180    SET     AW-NX TO WS-GROUP-LO.
006190    MOVE    AW-EARNINGS (AW-NX) TO EQ-MIN.
006200    MOVE    AW-EARNINGS (AW-NX) TO EQ-MAX.
006210    MOVE    ZERO TO WS-GSUM.
006220    MOVE    ZERO TO WS-GCNT.
006230    PERFORM DD210-ACCUM-ONE-EARNING
006240            VARYING AW-NX FROM WS-GROUP-LO BY 1
006250            UNTIL AW-NX > WS-GROUP-HI.
006260    DIVIDE  WS-GSUM BY WS-GCNT GIVING EQ-AVG ROUNDED.
006270    COMPUTE EQ-RANGE = EQ-MAX - EQ-MIN.
006280    IF      EQ-MIN = ZERO
006290            MOVE 999.9 TO EQ-RANGE-PCT
006300    ELSE
006310            COMPUTE EQ-RANGE-PCT ROUNDED =
006320                    (EQ-RANGE / EQ-MIN) * 100.
006330    MOVE    ZERO TO WS-GVAR-SUM.
006340    PERFORM DD220-ACCUM-ONE-VARIANCE
006350            VARYING AW-NX FROM WS-GROUP-LO BY 1
006360            UNTIL AW-NX > WS-GROUP-HI.
006370    DIVIDE  WS-GVAR-SUM BY WS-GCNT GIVING WS-GVAR-SUM ROUNDED.
006380    PERFORM DD230-SQUARE-ROOT THRU DD230-EXIT.
006390    MOVE    WS-GDEV TO EQ-STD-DEV.
006400    MOVE    "N" TO WS-RANGE-WARN-SW.
006410    IF      EQ-RANGE-PCT > 15.0
006420            MOVE "Y" TO WS-RANGE-WARN-SW.
006430 DD200-EXIT. EXIT.
006440*
006450 DD210-ACCUM-ONE-EARNING.
006460    ADD     AW-EARNINGS (AW-NX) TO WS-GSUM.
006470    ADD     1 TO WS-GCNT.
006480    IF      AW-EARNINGS (AW-NX) < EQ-MIN
006490            MOVE AW-EARNINGS (AW-NX) TO EQ-MIN.
006500    IF      AW-EARNINGS (AW-NX) > EQ-MAX
006510            MOVE AW-EARNINGS (AW-NX) TO EQ-MAX.
006520 DD210-EXIT. EXIT.
006530*
006540 DD220-ACCUM-ONE-VARIANCE.
006550    COMPUTE WS-GDEV = AW-EARNINGS (AW-NX) - EQ-AVG.
006560    COMPUTE WS-GVAR-SUM = WS-GVAR-SUM + (WS-GDEV * WS-GDEV).
006570 DD220-EXIT. EXIT.
006580*
006590 DD230-SQUARE-ROOT.
006600*
006610*    NEWTON-RAPHSON, 6 ITERATIONS - PLENTY FOR 2-DECIMAL MONEY
006620*     VARIANCES AND AVOIDS A SORT/CALL JUST FOR ONE SQUARE ROOT.
006630*
006640    MOVE    WS-GVAR-SUM TO WS-GDEV.
006650    IF      WS-GDEV = ZERO
006660            GO TO DD230-EXIT.
006670    PERFORM DD240-ONE-ITERATION
006680            VARYING WS-GCNT FROM 1 BY 1 UNTIL WS-GCNT > 6.
006690 DD230-EXIT. EXIT.
006700*
006710 DD240-ONE-ITERATION.
006720    COMPUTE WS-GDEV ROUNDED =
006730            (WS-GDEV + (WS-GVAR-SUM / WS-GDEV)) / 2.
006740 DD240-EXIT. EXIT.
006750*
