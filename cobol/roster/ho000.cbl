000100*****************************************************************
000110*                                                               *
000120*                HORARIOS MONTHLY ROSTER GENERATOR             *
000130*                           HO000                               *
000140*                                                               *
000150*****************************************************************
000160*
000170 IDENTIFICATION          DIVISION.
000180*================================
000190*
000200     PROGRAM-ID.         HO000.
000210     AUTHOR.             V B COEN.
000220     INSTALLATION.       APPLEWOOD COMPUTERS.
000230     DATE-WRITTEN.       15/09/1991.
000240     DATE-COMPILED.
000250     SECURITY.           COPYRIGHT (C) 1991-2026 AND LATER,
000260                          VINCENT BRYAN COEN.
000270                          DISTRIBUTED UNDER THE GNU GENERAL
000280                          PUBLIC LICENSE.  SEE THE FILE
000290                          COPYING FOR DETAILS.
000300*
000310*    REMARKS.            MONTHLY SHIFT-ROSTER BATCH FOR THE
000320*                         24-HOUR FACILITY - 13 TECHNOLOGISTS
000330*                         (T1-T13) AND 4 ENGINEERS (I1-I4) ACROSS
000340*                         3 SHIFTS A DAY (MANANA/TARDE/NOCHE).
000350*                         READS THE RUN CARD, BUILDS THE ROSTER
000360*                         IN PHASES (ENGINEERS, NIGHT TECHS, THEN
000370*                         FILL), PLANS DAYS OFF, BALANCES AND
000380*                         REPAIRS THE RESULT, OPTIMISES FOR PAY
000390*                         FAIRNESS, THEN WRITES THE SCHEDULE FILE
000400*                         AND PRINTS WORKER STATISTICS.
000410*
000420*    VERSION.            SEE PROG-NAME IN WS.
000430*    CALLED MODULES.     HOMAPS1.
000440*    CALLED BY.          NONE - MAIN PROGRAM.
000450*
000460*    ERROR MESSAGES USED.
000470*                        HO001  BAD RUN CARD - MONTH NOT 1-12.
000480*                        HO002  PARM FILE WILL NOT OPEN.
000490*                        HO003  PARM FILE EMPTY.
000500*                        HO004  WARNING ONLY - WORKER STILL SHORT
000510*                               A WEEKLY DAY OFF AFTER PLANNING.
000520*
000530* CHANGES:
000540* 15/09/1991 VBC -       FIRST CUT FOR THE APPLEWOOD FACILITY
000550*                        ROSTER STUDY - ENGINEER PRE-ASSIGNMENT
000560*                        AND NIGHT TECHNOLOGIST PASS ONLY, REST
000570*                        FILLED BY HAND FROM THE PRINTOUT.
000580* 02/04/1993 VBC -       ADDED THE FILL-REMAINING PASS SO THE
000590*                        RUN NO LONGER NEEDS A CLERK TO FINISH
000600*                        IT OFF.
000610* 19/09/1994 VBC -       DAY-OFF PLANNING ADDED, PER THE UNION
000620*                        AGREEMENT ON ONE REST DAY A WEEK.
000630* 08/02/1996 VBC -       WORKLOAD BALANCING PASS ADDED AFTER
000640*                        COMPLAINTS OF UNEVEN NIGHT LOADING.
000650* 14/01/1999 VBC - Y2K   RUN CARD YEAR FIELD IS ALREADY 4 DIGIT,
000660*                        DATE WORK FIELDS CHECKED, NO CENTURY
000670*                        WINDOW USED ANYWHERE.  OK.
000680* 11/03/2002 VBC -       COVERAGE/VIOLATION REPAIR PASS ADDED -
000690*                        TOO MANY HAND FIXES WERE GOING IN AFTER
000700*                        THE BALANCING PASS.
000710* 06/08/2009 VBC -       MIGRATION TO OPEN COBOL.
000720* 20/09/2025 VBC - 3.3.00 VERSION UPDATE AND BUILDS RESET.
000730* 06/02/2026 VBC - 1.0.00 REBUILT FOR THE HORARIOS SUITE - PAY
000740*                        FAIRNESS OPTIMISATION ADDED (PREMIUM
000750*                        SHIFT TRANSFERS RICH TO POOR WORKER),
000760*                        PER THE NEW ECONOMIC-FAIRNESS POLICY.
000770* 13/02/2026 VBC -  .01  IMPACT-SCORE LOOK-AHEAD NOW CHECKS
000780*                        D+1..D+3, WAS ONLY D+1 - MATCHES THE
000790*                        PLANNING OFFICE'S WORKED EXAMPLES.
000800* 18/02/2026 VBC -  .02  USES HOMAPS1'S NEW WEEKDAY RETURN
000810*                        INSTEAD OF ITS OWN, SINCE DUPLICATED.
000820*
000830*************************************************************************
000840*
000850* COPYRIGHT NOTICE.
000860* ****************
000870*
000880* THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES & WAS
000890* UPDATED 2024-04-16.
000900*
000910* THESE FILES AND PROGRAMS ARE PART OF THE HORARIOS ROSTER
000920* SUITE AND ARE COPYRIGHT (C) VINCENT B COEN, 1991-2026 AND
000930* LATER.  DISTRIBUTED ON THE SAME TERMS AS THE APPLEWOOD
000940* COMPUTERS ACCOUNTING SYSTEM (ACAS): FREE FOR PERSONAL AND
000950* IN-BUSINESS USE, EXCLUDING REPACKAGING, RESALE, RENTAL OR
000960* HIRE IN ANY WAY.  SEE THE FILE COPYING FOR DETAILS.
000970*
000980*************************************************************************
000990*
001000 ENVIRONMENT              DIVISION.
001010*================================
001020*
001030 CONFIGURATION            SECTION.
001040*------------------------------
001050*
001060 SPECIAL-NAMES.
001070     C01                  IS TOP-OF-FORM
001080     CLASS WORKER-TYPE     IS "T" "I"
001090     CLASS SHIFT-DIGIT     IS "1" "2" "3"
001100     UPSI-0 ON STATUS      IS HO-RELAX-SW-ON
001110     UPSI-0 OFF STATUS     IS HO-RELAX-SW-OFF.
001120*                             UPSI-0 ON = RUN PHASE 3 WIDENED
001130*                             (RELAXED) FROM THE START, FOR THE
001140*                             SHORT-STAFFED MONTHS - SET BY OPS
001150*                             VIA THE JCL OVERRIDE CARD.
001160*
001170 INPUT-OUTPUT             SECTION.
001180*------------------------------
001190*
001200 FILE-CONTROL.
001210     COPY "selhoprm.cob".
001220     COPY "selhosch.cob".
001230*
001240 DATA                     DIVISION.
001250*================================
001260*
001270 FILE                     SECTION.
001280*------------------------------
001290*
001300     COPY "fdhoprm.cob".
001310     COPY "fdhosch.cob".
001320*
001330 WORKING-STORAGE SECTION.
001340*-----------------------
001350*
001360 77  PROG-NAME                PIC X(17) VALUE "HO000   (1.0.02)".
001370 77  HO-PRM-STATUS             PIC XX    VALUE "00".
001380 77  HO-SCH-STATUS             PIC XX    VALUE "00".
001390 77  WS-T-COUNT                PIC 99    COMP VALUE 13.
001400 77  WS-I-COUNT                PIC 99    COMP VALUE 4.
001410 77  WS-WORKER-COUNT           PIC 99    COMP VALUE 17.
001420*                                 WS-T-COUNT + WS-I-COUNT
001430*
001440 01  HO-PARAM-AREA.
001450     COPY "wshoprm.cob".
001460*
001470 01  HO-WORKER-AREA.
001480     COPY "wshowkr.cob".
001490*
001500 01  HO-HOLIDAY-TABLE-AREA.
001510     COPY "wshohol.cob".
001520*
001530 01  SCHED-OUT-WORK.
001540     COPY "wshosch.cob".
001550*
001560 01  STATS-WORK.
001570     COPY "wshostt.cob".
001580*
001590 01  HOMAPS1-WS.
001600     COPY "wshocal.cob".
001610*
001620*    COMPILED-IN MONTH-LENGTH TABLE, SAME VALUE/REDEFINES IDIOM
001630*     AS THE HOLIDAY TABLE IN WSHOHOL - FEBRUARY'S 28 IS ADJUSTED
001640*     FOR LEAP YEARS AT BB200.
001650*
001660 01  HO-MONTHLEN-VALUES.
001670     03  FILLER                PIC 99  VALUE 31.
001680     03  FILLER                PIC 99  VALUE 28.
001690     03  FILLER                PIC 99  VALUE 31.
001700     03  FILLER                PIC 99  VALUE 30.
001710     03  FILLER                PIC 99  VALUE 31.
001720     03  FILLER                PIC 99  VALUE 30.
001730     03  FILLER                PIC 99  VALUE 31.
001740     03  FILLER                PIC 99  VALUE 31.
001750     03  FILLER                PIC 99  VALUE 30.
001760     03  FILLER                PIC 99  VALUE 31.
001770     03  FILLER                PIC 99  VALUE 30.
001780     03  FILLER                PIC 99  VALUE 31.
001790 01  HO-MONTHLEN-REDEF REDEFINES HO-MONTHLEN-VALUES.
001800     03  ML-DAYS               PIC 99  OCCURS 12 TIMES.
001810*
001820*    SHIFT NAME/HOURS LITERALS FOR THE MONTH-END SCHEDULE PRINT,
001830*     SAME VALUE/
001840*     REDEFINES IDIOM AS THE MONTH-LENGTH TABLE ABOVE, SUBSCRIPTED
001850*     BY DT-SH-NX (1=MORNING 2=AFTERNOON 3=NIGHT).
001860*
001870 01  HO-SHIFT-NAME-VALUES.
001880     03  FILLER                PIC X(7) VALUE "MANANA ".
001890     03  FILLER                PIC X(7) VALUE "TARDE  ".
001900     03  FILLER                PIC X(7) VALUE "NOCHE  ".
001910 01  HO-SHIFT-NAME-REDEF REDEFINES HO-SHIFT-NAME-VALUES.
001920     03  SN-NAME               PIC X(7) OCCURS 3 TIMES.
001930*
001940 01  HO-SHIFT-HOURS-VALUES.
001950     03  FILLER                PIC X(11) VALUE "06:00-14:00".
001960     03  FILLER                PIC X(11) VALUE "14:00-22:00".
001970     03  FILLER                PIC X(11) VALUE "22:00-06:00".
001980 01  HO-SHIFT-HOURS-REDEF REDEFINES HO-SHIFT-HOURS-VALUES.
001990     03  SH-HOURS              PIC X(11) OCCURS 3 TIMES.
002000*
002010*    DATE-OF-DAY WORK AREA, BUILT/BROKEN DOWN PER DAY-TABLE ENTRY.
002020*
002030 01  WS-DATE-BRK.
002040     03  WS-B-YEAR             PIC 9(4).
002050     03  WS-B-MONTH            PIC 99.
002060     03  WS-B-DAY              PIC 99.
002070 01  WS-DATE-BRK9  REDEFINES WS-DATE-BRK
002080                             PIC 9(8).
002090*
002100*    CRITICAL-DAY-FIRST ORDER TABLE FOR THE FILL PASS - ONE
002110*     ENTRY PER CALENDAR DAY, CRITICAL DAYS LISTED FIRST THEN THE
002120*     REST IN ASCENDING DATE ORDER.
002130*
002140 01  HO-ORDER-TABLE.
002150     03  OT-CNT                PIC 99    COMP.
002160     03  OT-ENTRY              PIC 99    COMP
002170                                OCCURS 31 TIMES
002180                                INDEXED BY OT-NX OT-NX2.
002190*                                 HOLDS A DT-NX VALUE
002200*
002210 01  HO-WORKER-ORDER.
002220*                                 WORKERS DESCENDING BY TOTAL SHIFTS,
002230*                                  BUILT FOR THE DAY-OFF LIBERATION
002240*                                  PASS PROCESSING ORDER.
002250     03  WO-ENTRY              PIC 99    COMP
002260                                OCCURS 17 TIMES
002270                                INDEXED BY WO-NX WO-NX2.
002280*                                 HOLDS A WK-NX VALUE
002290*
002300 01  WS-WORKER-USED.
002310     03  WU-FLAG               PIC X     OCCURS 17 TIMES
002320                                INDEXED BY WU-NX.
002330         88  WU-IS-USED                VALUE "Y".
002340*
002350 01  WS-SWITCHES.
002360     03  HO-PRM-ERROR-SW       PIC X     VALUE "N".
002370         88  HO-PRM-ERROR             VALUE "Y".
002380     03  WK-ELIGIBLE-SW        PIC X     VALUE "N".
002390         88  WK-ELIGIBLE               VALUE "Y".
002400     03  WK-RELAXED-SW         PIC X     VALUE "N".
002410         88  WK-RELAXED-OK             VALUE "Y".
002420     03  WS-FOUND-SW           PIC X     VALUE "N".
002430         88  WS-FOUND                  VALUE "Y".
002440     03  WS-PREMIUM-SW         PIC X     VALUE "N".
002450         88  WS-PREMIUM-SHIFT          VALUE "Y".
002460     03  WS-DAYOFF-HIT-SW      PIC X     VALUE "N".
002470         88  WS-DAYOFF-HIT             VALUE "Y".
002480     03  WS-HAVE-BEST-SW       PIC X     VALUE "N".
002490         88  WS-HAVE-BEST              VALUE "Y".
002500     03  WS-STOP-FILL-SW       PIC X     VALUE "N".
002510         88  WS-STOP-FILL              VALUE "Y".
002520     03  WS-SWAP-DONE-SW       PIC X     VALUE "N".
002530         88  WS-SWAP-DONE              VALUE "Y".
002540     03  WS-PREM-LEGAL-SW      PIC X     VALUE "N".
002550         88  WS-PREM-LEGAL             VALUE "Y".
002560     03  WS-ASSIGNABLE-SW      PIC X     VALUE "N".
002570         88  WS-ASSIGNABLE             VALUE "Y".
002580*
002590 01  WS-WORK-FIELDS.
002600     03  WS-DAYS-THIS-MONTH    PIC 99    COMP.
002610     03  WS-LEAP-TEST          PIC 9(3)  COMP.
002620     03  WS-PASS               PIC 9     COMP.
002630     03  WS-NEED               PIC 9     COMP.
002640     03  WS-WIDEN-AT           PIC 9     COMP.
002650     03  WS-TYPE-LO            PIC 99    COMP.
002660     03  WS-TYPE-HI            PIC 99    COMP.
002670     03  WS-BEST-NX            PIC 99    COMP.
002680     03  WS-BEST-TOTAL         PIC 9(3)  COMP.
002690     03  WS-BEST-TYPECNT       PIC 9(3)  COMP.
002700     03  WS-BEST-EARN          PIC S9(5)V9(4) COMP-3.
002710     03  WS-BEST-SCORE         PIC S9(5) COMP.
002720     03  WS-THIS-SCORE         PIC S9(5) COMP.
002730     03  WS-SLOT-NEW           PIC S9(5) COMP.
002740     03  WS-SLOT-OLD           PIC S9(5) COMP.
002750     03  WS-SLOT-DIFF          PIC S9(5) COMP.
002760     03  WS-RUN-LEN            PIC 9(3)  COMP.
002770     03  WS-IMBAL              PIC S9(3) COMP.
002780     03  WS-LOOKDAY            PIC 9     COMP.
002790     03  WS-LOOKSHIFT          PIC 9     COMP.
002800     03  WS-LOOK-DAYNUM        PIC 9(3)  COMP.
002810     03  WS-COV-VIOLATIONS     PIC 9(5)  COMP.
002820     03  WS-RULE-VIOLATIONS    PIC 9(5)  COMP.
002830     03  WS-TRANSFERS          PIC 99    COMP.
002840     03  WS-MIN-TOTAL          PIC 9(3)  COMP.
002850     03  WS-MAX-TOTAL          PIC 9(3)  COMP.
002860     03  WS-MIN-NX             PIC 99    COMP.
002870     03  WS-MAX-NX             PIC 99    COMP.
002880     03  WS-MIN-EARN           PIC S9(5)V9(4) COMP-3.
002890     03  WS-MAX-EARN           PIC S9(5)V9(4) COMP-3.
002900     03  WS-GROUP-LO           PIC 99    COMP.
002910     03  WS-GROUP-HI           PIC 99    COMP.
002920     03  WS-SPREAD-PCT         PIC S9(3)V9(2) COMP-3.
002930     03  WS-GROUP-TOTAL        PIC 9(5)       COMP.
002940     03  WS-AVG-TOTAL          PIC S9(3)V9(2) COMP-3.
002950     03  WS-AVG-TYPE           PIC S9(3)V9(2) COMP-3.
002960     03  WS-MIN-THRESH         PIC S9(3)V9(2) COMP-3.
002970     03  WS-DYN-THRESH         PIC S9(3)V9(2) COMP-3.
002980     03  WS-IMBAL-PCT          PIC S9(3)V9(2) COMP-3.
002990     03  WS-CNT-HI             PIC 9(3)  COMP.
003000     03  WS-CNT-LO             PIC 9(3)  COMP.
003010     03  WS-CAND-HI-TYPE       PIC 9     COMP.
003020     03  WS-CAND-LO-TYPE       PIC 9     COMP.
003030     03  WS-BEST-TYPE-HI       PIC 9     COMP.
003040     03  WS-BEST-TYPE-LO       PIC 9     COMP.
003050     03  WS-LOOKUP-TYPE        PIC 9     COMP.
003060     03  WS-LOOKUP-CNT         PIC 9(3)  COMP.
003070     03  WS-PARTNER-HI-CNT     PIC 9(3)  COMP.
003080     03  WS-ADJ-TYPE           PIC 9     COMP.
003090     03  WS-CNT-DELTA          PIC S9    COMP.
003100     03  WS-FAIR-PASS          PIC 9     COMP.
003110     03  WS-WEEK-START         PIC 99    COMP.
003120     03  WS-WEEK-END           PIC 99    COMP.
003130     03  WS-CRIT-FACTOR        PIC 9     COMP.
003140     03  WS-CAND-TYPECNT       PIC 9(3)  COMP.
003150     03  WS-SAMETYPE-OFF-CNT   PIC 9(3)  COMP.
003160     03  WS-DAY-ASSIGN-CNT     PIC 9(3)  COMP.
003170     03  WS-DO-OVERLOAD        PIC S9(3)V9(4) COMP-3.
003180     03  WS-DO-COST            PIC S9(3)V9(4) COMP-3.
003190     03  WS-DO-BEST-COST       PIC S9(3)V9(4) COMP-3.
003200     03  WS-DO-BEST-DAYNUM     PIC 9(3)  COMP.
003210     03  WS-DO-BEST-SDNX       PIC 99    COMP.
003220     03  WS-WORKERS-OVER-3     PIC S9(2)V9(4) COMP-3.
003230     03  WS-WEEKEND-FACTOR     PIC 9     COMP.
003240     03  WS-SHIFT-FACTOR       PIC 9     COMP.
003250     03  WS-COVERAGE-FACTOR    PIC 9     COMP.
003260     03  WS-EXPERTISE-FACTOR   PIC 9     COMP.
003270     03  WS-HOLIDAY-FACTOR     PIC 9     COMP.
003280     03  WS-ADJACENT-BONUS     PIC 9     COMP.
003290     03  WS-SAVE-WKNX          PIC 99    COMP.
003300     03  WS-DONOR-SCAN         PIC 99    COMP.
003310     03  WS-DAYOFF-MISSING     PIC 9(3)  COMP.
003320     03  WS-SWAP-DATE          PIC 9(8)  COMP.
003330     03  WS-BUMP-ENG-ID        PIC 99    COMP.
003340     03  WS-BUMP-SHIFT         PIC 9     COMP.
003350     03  WS-SAVE-SHNX          PIC 9     COMP.
003360     03  WS-FOUND-WKNX         PIC 99    COMP.
003370     03  WS-REPAIR-TYPE        PIC X.
003380     03  WS-REPAIR-LO          PIC 99    COMP.
003390     03  WS-REPAIR-HI          PIC 99    COMP.
003400     03  WS-REPAIR-NX          PIC 99    COMP.
003410     03  WS-SLOT-A             PIC 9(3)  COMP.
003420     03  WS-SLOT-B             PIC 9(3)  COMP.
003430     03  WS-PAIR-START         PIC 99    COMP.
003440     03  WS-FF-PASS            PIC 99    COMP.
003450     03  WS-FAIR-PASS          PIC 99    COMP.
003460     03  WS-PASS-CAP           PIC 99    COMP.
003470     03  WS-FAIR-RATIO         PIC S9(1)V9(2) COMP-3.
003480     03  WS-PAIR-CNT           PIC 9     COMP.
003490     03  WS-PAIR-CAP           PIC 9     COMP.
003500     03  WS-LAST-MIN-NX        PIC 99    COMP.
003510     03  WS-LAST-MAX-NX        PIC 99    COMP.
003520     03  WS-FAIR-DONOR-AFTER   PIC S9(5)V9(4) COMP-3.
003530     03  WS-FAIR-RECIP-AFTER   PIC S9(5)V9(4) COMP-3.
003540     03  WS-BEST-DONOR-SCAN    PIC 99    COMP.
003550     03  WS-BEST-FACTOR        PIC S9(1)V9(4) COMP-3.
003560     03  WS-FAIR-START-SPREAD  PIC S9(3)V9(2) COMP-3.
003570     03  WS-FAIR-IMPROVE       PIC S9(3)V9(2) COMP-3.
003580     03  WS-REVOKE-SW          PIC X.
003590         88  WS-REVOKE-NEEDED          VALUE "Y".
003600     03  WS-PRINT-LINE         PIC X(70).
003610*
003620*    "TNN"/"INN" FORMATTING WORK AREA FOR THE SCHEDULE AND STATS
003630*     OUTPUT LINES - THE SAME GROUPING WK-ID-X REDEFINES DOES FOR
003640*     THE WORKER TABLE ITSELF, BUILT HERE SHIFT BY SHIFT INSTEAD.
003650*
003660 01  WS-ID-FMT.
003670     03  WS-ID-FMT-TYPE        PIC X.
003680     03  WS-ID-FMT-NUM         PIC 99.
003690*
003700 01  WS-TECH-LIST.
003710     03  WT-SLOT               PIC X(5) OCCURS 4 TIMES INDEXED BY WT-NX.
003720*
003730 01  WS-EARN-EDIT              PIC ZZZ9.99.
003740*
003750 PROCEDURE DIVISION.
003760*===================
003770*
003780 AA000-MAIN.
003790*
003800*    TOP LEVEL CONTROL - RUNS THE 14 STEPS OF THE MONTHLY ROSTER
003810*     BUILD, IN THE ORDER THE PLANNING OFFICE SIGNED OFF ON.
003820*
003830     PERFORM AA010-OPEN-FILES.
003840     PERFORM BB100-READ-PARM.
003850     IF      HO-PRM-ERROR
003860             GO TO AA000-EXIT.
003870     PERFORM AA020-INIT-WORKERS.
003880     PERFORM BB200-BUILD-DAY-TABLE.
003890     PERFORM BB400-BUILD-ORDER-TABLE.
003900     DISPLAY "HO000  - DAY TABLE BUILT, " WS-DAYS-THIS-MONTH
003910             " DAYS".
003920     PERFORM CC100-PREASSIGN-ENGINEERS.
003930     PERFORM CC200-PREASSIGN-NIGHT-TECHS.
003940     MOVE    1 TO WS-PASS.
003950     PERFORM CC300-FILL-REMAINING.
003960     MOVE    2 TO WS-PASS.
003970     PERFORM CC300-FILL-REMAINING.
003980     DISPLAY "HO000  - INITIAL ROSTER FILLED".
003990     PERFORM DD100-PLAN-DAYS-OFF.
004000     PERFORM EE100-BALANCE-SHIFT-COUNTS.
004010     PERFORM EE200-BALANCE-SHIFT-TYPES.
004020     PERFORM EE300-BALANCE-PREMIUM.
004030     PERFORM FF100-REPAIR-COVERAGE.
004040     PERFORM FF200-REPAIR-VIOLATIONS.
004050     PERFORM DD200-VERIFY-DAYS-OFF.
004060     PERFORM GG100-OPTIMISE-FAIRNESS.
004070     PERFORM HH100-FINAL-VALIDATE.
004080     DISPLAY "HO000  - COVERAGE VIOLATIONS  " WS-COV-VIOLATIONS.
004090     DISPLAY "HO000  - RULE VIOLATIONS      " WS-RULE-VIOLATIONS.
004100     PERFORM II100-WRITE-SCHEDULE.
004110     PERFORM II200-PRINT-WORKER-STATS.
004120     PERFORM AA030-CLOSE-FILES.
004130     STOP RUN.
004140*
004150 AA000-EXIT.
004160     DISPLAY "HO001  - RUN CARD REJECTED, MONTH NOT 1-12".
004170     STOP RUN.
004180*
004190 AA010-OPEN-FILES.
004200     OPEN    INPUT  HO-PARAM-FILE.
004210     IF      HO-PRM-STATUS NOT = "00"
004220             DISPLAY "HO002  - PARM FILE WILL NOT OPEN, STATUS "
004230                     HO-PRM-STATUS
004240             STOP RUN.
004250     OPEN    OUTPUT SCHEDULE-OUT-FILE.
004260*
004270 AA010-EXIT.
004280     EXIT.
004290*
004300 AA020-INIT-WORKERS.
004310*
004320*    BUILDS THE 17-WORKER TABLE - T1-T13 THEN I1-I4.  THE
004330*     PLANNING OFFICE'S STAFF LIST NEVER CHANGES MID-MONTH, SO
004340*     IT IS BUILT HERE RATHER THAN READ FROM A FILE.
004350*
004360     PERFORM AA022-INIT-ONE-WORKER
004370             VARYING WK-NX FROM 1 BY 1 UNTIL WK-NX > WS-WORKER-COUNT.
004380*
004390 AA020-EXIT.
004400     EXIT.
004410*
004420 AA022-INIT-ONE-WORKER.
004430     IF      WK-NX NOT > WS-T-COUNT
004440             MOVE "T"  TO WK-TYPE (WK-NX)
004450             MOVE WK-NX TO WK-ID (WK-NX)
004460     ELSE
004470             MOVE "I"  TO WK-TYPE (WK-NX)
004480             COMPUTE WK-ID (WK-NX) = WK-NX - WS-T-COUNT.
004490     MOVE    ZERO TO WK-SHIFT-CNT (WK-NX)
004500                      WK-DAYOFF-CNT (WK-NX)
004510                      WK-EARNINGS (WK-NX)
004520                      WK-CNT-TOTAL (WK-NX)
004530                      WK-CNT-M (WK-NX)
004540                      WK-CNT-T (WK-NX)
004550                      WK-CNT-N (WK-NX)
004560                      WK-PREMIUM-VALUE (WK-NX).
004570*
004580 AA022-EXIT.
004590     EXIT.
004600*
004610 AA030-CLOSE-FILES.
004620     CLOSE   HO-PARAM-FILE
004630             SCHEDULE-OUT-FILE.
004640*
004650 AA030-EXIT.
004660     EXIT.
004670*
004680 BB100-READ-PARM.
004690     MOVE    "N" TO HO-PRM-ERROR-SW.
004700     READ    HO-PARAM-FILE INTO HO-PARAM-AREA
004710             AT END
004720                 DISPLAY "HO003  - PARM FILE EMPTY"
004730                 MOVE "Y" TO HO-PRM-ERROR-SW.
004740     IF      HO-PRM-ERROR
004750             GO TO BB100-EXIT.
004760     IF      PRM-MONTH < 1 OR PRM-MONTH > 12
004770             MOVE "Y" TO HO-PRM-ERROR-SW.
004780*
004790 BB100-EXIT.
004800     EXIT.
004810*
004820 BB200-BUILD-DAY-TABLE.
004830*
004840*    DECIDES THE NUMBER OF DAYS IN THE RUN MONTH (LEAP-YEAR
004850*     TESTED FOR FEBRUARY) THEN BUILDS ONE DAY-TABLE ENTRY PER
004860*     CALENDAR DAY.  DT-DAYNUM IS THE DAY'S ORDINAL WITHIN THE
004870*     RUN (1 TO 31) - ANY STABLE EPOCH SUITS THE SLOT ARITHMETIC
004880*     SINCE A RUN NEVER SPANS TWO MONTHS.
004890*
004900     MOVE    ML-DAYS (PRM-MONTH) TO WS-DAYS-THIS-MONTH.
004910     IF      PRM-MONTH = 2
004920             DIVIDE   PRM-YEAR BY 4   GIVING WS-LEAP-TEST
004930                       REMAINDER WS-LEAP-TEST
004940             IF       WS-LEAP-TEST = ZERO
004950                       MOVE 29 TO WS-DAYS-THIS-MONTH
004960             END-IF
004970             DIVIDE   PRM-YEAR BY 100 GIVING WS-LEAP-TEST
004980                       REMAINDER WS-LEAP-TEST
004990             IF       WS-LEAP-TEST = ZERO
005000                       MOVE 28 TO WS-DAYS-THIS-MONTH
005010                       DIVIDE  PRM-YEAR BY 400 GIVING WS-LEAP-TEST
005020                               REMAINDER WS-LEAP-TEST
005030                       IF      WS-LEAP-TEST = ZERO
005040                               MOVE 29 TO WS-DAYS-THIS-MONTH
005050                       END-IF
005060             END-IF.
005070     MOVE    WS-DAYS-THIS-MONTH TO DT-DAY-CNT.
005080     PERFORM BB210-BUILD-ONE-DAY
005090             VARYING DT-NX FROM 1 BY 1 UNTIL DT-NX > WS-DAYS-THIS-MONTH.
005100*
005110 BB200-EXIT.
005120     EXIT.
005130*
005140 BB210-BUILD-ONE-DAY.
005150     MOVE    PRM-YEAR  TO WS-B-YEAR.
005160     MOVE    PRM-MONTH TO WS-B-MONTH.
005170     MOVE    DT-NX     TO WS-B-DAY.
005180     MOVE    WS-DATE-BRK9 TO DT-DATE (DT-NX).
005190     MOVE    DT-NX     TO DT-DAYNUM (DT-NX).
005200*
005210*    CALL HOMAPS1 JUST TO GET THE WEEKDAY AND HOLIDAY TEST - THE
005220*     SHIFT-TYPE PASSED IS A DUMMY, IGNORED FOR THOSE TWO FIELDS.
005230*
005240     MOVE    "F" TO HOMAPS1-MODE.
005250     MOVE    DT-DATE (DT-NX) TO HOMAPS1-DATE.
005260     MOVE    1   TO HOMAPS1-SHIFT-TYPE.
005270     CALL    "HOMAPS1" USING HOMAPS1-WS.
005280     MOVE    HOMAPS1-WEEKDAY TO DT-WEEKDAY (DT-NX).
005290*
005300     IF      HOMAPS1-HOLIDAY OR DT-WEEKDAY (DT-NX) = 6
005310                                OR DT-WEEKDAY (DT-NX) = 7
005320             MOVE "Y" TO DT-CRITICAL (DT-NX)
005330     ELSE
005340             MOVE "N" TO DT-CRITICAL (DT-NX).
005350*
005360     PERFORM BB220-INIT-ONE-SHIFT
005370             VARYING DT-SH-NX FROM 1 BY 1 UNTIL DT-SH-NX > 3.
005380*
005390 BB210-EXIT.
005400     EXIT.
005410*
005420 BB220-INIT-ONE-SHIFT.
005430     EVALUATE DT-SH-NX
005440         WHEN 1  MOVE 4 TO DT-SH-REQ-TECH (DT-NX, DT-SH-NX)
005450         WHEN 2  MOVE 4 TO DT-SH-REQ-TECH (DT-NX, DT-SH-NX)
005460         WHEN 3  MOVE 2 TO DT-SH-REQ-TECH (DT-NX, DT-SH-NX)
005470     END-EVALUATE.
005480     MOVE    1    TO DT-SH-REQ-ENG (DT-NX, DT-SH-NX).
005490     MOVE    ZERO TO DT-SH-TECH-CNT (DT-NX, DT-SH-NX)
005500                      DT-SH-ENG-ID  (DT-NX, DT-SH-NX).
005510     PERFORM BB230-CLEAR-TECH-ID
005520             VARYING DT-TI-NX FROM 1 BY 1 UNTIL DT-TI-NX > 4.
005530*
005540 BB220-EXIT.
005550     EXIT.
005560*
005570 BB230-CLEAR-TECH-ID.
005580     MOVE    ZERO TO DT-SH-TECH-ID (DT-NX, DT-SH-NX, DT-TI-NX).
005590*
005600 BB230-EXIT.
005610     EXIT.
005620*
005630 BB400-BUILD-ORDER-TABLE.
005640*
005650*    THE FILL PASS WANTS DATES VISITED CRITICAL-DAY FIRST, THEN
005660*     ASCENDING - TWO SWEEPS OF THE DAY TABLE BUILD THE ORDER.
005670*
005680     MOVE    ZERO TO OT-CNT.
005690     PERFORM BB410-ADD-IF-CRITICAL
005700             VARYING DT-NX FROM 1 BY 1 UNTIL DT-NX > DT-DAY-CNT.
005710     PERFORM BB420-ADD-IF-NOT-CRITICAL
005720             VARYING DT-NX FROM 1 BY 1 UNTIL DT-NX > DT-DAY-CNT.
005730*
005740 BB400-EXIT.
005750     EXIT.
005760*
005770 BB410-ADD-IF-CRITICAL.
005780     IF      DT-IS-CRITICAL (DT-NX)
005790             ADD  1 TO OT-CNT
005800             SET  OT-NX TO OT-CNT
005810             MOVE DT-NX TO OT-ENTRY (OT-NX).
005820*
005830 BB410-EXIT.
005840     EXIT.
005850*
005860 BB420-ADD-IF-NOT-CRITICAL.
005870     IF      NOT DT-IS-CRITICAL (DT-NX)
005880             ADD  1 TO OT-CNT
005890             SET  OT-NX TO OT-CNT
005900             MOVE DT-NX TO OT-ENTRY (OT-NX).
005910*
005920 BB420-EXIT.
005930     EXIT.
005940*
005950 RR800-CHECK-R1.
005960*
005970*    BARS BACK-TO-BACK SHIFTS ON THE SAME DAY.  CALLING
005980*     CONVENTION FOR THE WHOLE RR-SERIES: WK-NX IS THE CANDIDATE,
005990*     DT-NX/DT-SH-NX ARE THE DATE/SHIFT BEING FILLED - SET BY THE
006000*     CALLER BEFORE PERFORM.  RESULT COMES BACK IN WS-FOUND-SW.
006010*
006020     MOVE    "N" TO WS-FOUND-SW.
006030     PERFORM RR801-SCAN-R1
006040             VARYING WK-SD-NX FROM 1 BY 1
006050             UNTIL WK-SD-NX > WK-SHIFT-CNT (WK-NX)
006060                OR WS-FOUND.
006070*
006080 RR800-EXIT.
006090     EXIT.
006100*
006110 RR801-SCAN-R1.
006120     IF      WK-SHIFT-DATE (WK-NX, WK-SD-NX) = DT-DATE (DT-NX)
006130             IF       WK-SHIFT-TYPE (WK-NX, WK-SD-NX) > DT-SH-NX
006140                       COMPUTE WS-SLOT-DIFF =
006150                               WK-SHIFT-TYPE (WK-NX, WK-SD-NX) - DT-SH-NX
006160                ELSE
006170                       COMPUTE WS-SLOT-DIFF =
006180                               DT-SH-NX - WK-SHIFT-TYPE (WK-NX, WK-SD-NX)
006190             END-IF
006200             IF       WS-SLOT-DIFF = 1
006210                       MOVE "Y" TO WS-FOUND-SW
006220             END-IF
006230     END-IF.
006240*
006250 RR801-EXIT.
006260     EXIT.
006270*
006280 RR805-CHECK-R2.
006290*
006300*    BARS A NIGHT SHIFT ON D-1 FOLLOWED BY A MORNING SHIFT ON D.
006310*     D-1 OUTSIDE THE RUN MONTH (DT-NX = 1) IS TREATED AS FREE -
006320*     THE RUN NEVER CARRIES STATE ACROSS MONTH BOUNDARIES.
006330*
006340     MOVE    "N" TO WS-FOUND-SW.
006350     IF      DT-SH-NX = 1 AND DT-NX > 1
006360             PERFORM RR806-SCAN-R2
006370                     VARYING WK-SD-NX FROM 1 BY 1
006380                     UNTIL WK-SD-NX > WK-SHIFT-CNT (WK-NX)
006390                        OR WS-FOUND.
006400*
006410 RR805-EXIT.
006420     EXIT.
006430*
006440 RR806-SCAN-R2.
006450     IF      WK-SHIFT-DATE (WK-NX, WK-SD-NX) = DT-DATE (DT-NX - 1)
006460       AND   WK-SHIFT-TYPE (WK-NX, WK-SD-NX) = 3
006470             MOVE "Y" TO WS-FOUND-SW.
006480*
006490 RR806-EXIT.
006500     EXIT.
006510*
006520 RR810-SLOT-OF-OLD.
006530*
006540*    HELPER - RETURNS THE SLOT NUMBER OF THE WORKER'S EXISTING
006550*     SHIFT AT SUBSCRIPT WK-SD-NX IN WS-SLOT-OLD.  ALL SHIFTS ARE
006560*     WITHIN THE CURRENT RUN MONTH SO THE DAY-OF-MONTH DIGITS OF
006570*     THE STORED CCYYMMDD ARE THE DAY ORDINAL.
006580*
006590     MOVE    WK-SHIFT-DATE (WK-NX, WK-SD-NX) TO WS-DATE-BRK9.
006600     COMPUTE WS-SLOT-OLD =
006610             WS-B-DAY * 3 + (WK-SHIFT-TYPE (WK-NX, WK-SD-NX) - 1).
006620*
006630 RR810-EXIT.
006640     EXIT.
006650*
006660 RR820-CHECK-R3-STRICT.
006670*
006680*    STRICT REST TEST: FEWER THAN TWO EMPTY SLOTS EITHER SIDE
006690*     OF AN EXISTING SHIFT FAILS (SLOT DIFFERENCE OF 1 OR 2).
006700*
006710     COMPUTE WS-SLOT-NEW = DT-DAYNUM (DT-NX) * 3 + (DT-SH-NX - 1).
006720     MOVE    "N" TO WS-FOUND-SW.
006730     PERFORM RR821-SCAN-R3
006740             VARYING WK-SD-NX FROM 1 BY 1
006750             UNTIL WK-SD-NX > WK-SHIFT-CNT (WK-NX)
006760                OR WS-FOUND.
006770*
006780 RR820-EXIT.
006790     EXIT.
006800*
006810 RR821-SCAN-R3.
006820     PERFORM RR810-SLOT-OF-OLD THRU RR810-EXIT.
006830     IF      WS-SLOT-NEW > WS-SLOT-OLD
006840             COMPUTE WS-SLOT-DIFF = WS-SLOT-NEW - WS-SLOT-OLD
006850     ELSE
006860             COMPUTE WS-SLOT-DIFF = WS-SLOT-OLD - WS-SLOT-NEW.
006870     IF      WS-SLOT-DIFF = 1 OR WS-SLOT-DIFF = 2
006880             MOVE "Y" TO WS-FOUND-SW.
006890*
006900 RR821-EXIT.
006910     EXIT.
006920*
006930 RR825-CHECK-R3-RELAXED.
006940*
006950*    RELAXED REST TEST: ONLY A SLOT DIFFERENCE OF EXACTLY 1
006960*     FAILS.
006970*
006980     COMPUTE WS-SLOT-NEW = DT-DAYNUM (DT-NX) * 3 + (DT-SH-NX - 1).
006990     MOVE    "N" TO WS-FOUND-SW.
007000     PERFORM RR826-SCAN-R3R
007010             VARYING WK-SD-NX FROM 1 BY 1
007020             UNTIL WK-SD-NX > WK-SHIFT-CNT (WK-NX)
007030                OR WS-FOUND.
007040*
007050 RR825-EXIT.
007060     EXIT.
007070*
007080 RR826-SCAN-R3R.
007090     PERFORM RR810-SLOT-OF-OLD THRU RR810-EXIT.
007100     IF      WS-SLOT-NEW > WS-SLOT-OLD
007110             COMPUTE WS-SLOT-DIFF = WS-SLOT-NEW - WS-SLOT-OLD
007120     ELSE
007130             COMPUTE WS-SLOT-DIFF = WS-SLOT-OLD - WS-SLOT-NEW.
007140     IF      WS-SLOT-DIFF = 1
007150             MOVE "Y" TO WS-FOUND-SW.
007160*
007170 RR826-EXIT.
007180     EXIT.
007190*
007200 RR830-CHECK-R4.
007210*
007220*    DAY-OFF RESPECT TEST.  A GRANTED DAY OFF MAY ONLY BE
007230*     BROKEN BY THE FORCE-ASSIGN/REPAIR PATHS, WHICH DELETE THE
007240*     DAY OFF ENTRY FIRST - SEE XX870.
007250*
007260     MOVE    "N" TO WS-FOUND-SW.
007270     PERFORM RR831-SCAN-R4
007280             VARYING WK-DO-NX FROM 1 BY 1
007290             UNTIL WK-DO-NX > WK-DAYOFF-CNT (WK-NX)
007300                OR WS-FOUND.
007310*
007320 RR830-EXIT.
007330     EXIT.
007340*
007350 RR831-SCAN-R4.
007360     IF      WK-DAYOFF-DATE (WK-NX, WK-DO-NX) = DT-DATE (DT-NX)
007370             MOVE "Y" TO WS-FOUND-SW.
007380*
007390 RR831-EXIT.
007400     EXIT.
007410*
007420 RR840-CHECK-R5.
007430*
007440*    SINGLE-SHIFT-PER-DAY TEST.
007450*
007460     MOVE    "N" TO WS-FOUND-SW.
007470     PERFORM RR841-SCAN-R5
007480             VARYING WK-SD-NX FROM 1 BY 1
007490             UNTIL WK-SD-NX > WK-SHIFT-CNT (WK-NX)
007500                OR WS-FOUND.
007510*
007520 RR840-EXIT.
007530     EXIT.
007540*
007550 RR841-SCAN-R5.
007560     IF      WK-SHIFT-DATE (WK-NX, WK-SD-NX) = DT-DATE (DT-NX)
007570             MOVE "Y" TO WS-FOUND-SW.
007580*
007590 RR841-EXIT.
007600     EXIT.
007610*
007620 RR845-COUNT-RECENT.
007630*
007640*    COUNTS THE WORKER'S SHIFTS IN THE 3 DAYS BEFORE DT-NX, FOR
007650*     THE STRICT "MAX 2 IN 3 DAYS" RULE.  RESULT IN WS-RUN-LEN.
007660*     DAYS BEFORE THE START OF THE RUN ARE TREATED AS FREE.
007670*
007680     MOVE    ZERO TO WS-RUN-LEN.
007690     PERFORM RR846-COUNT-ONE-BACK
007700             VARYING WS-LOOKDAY FROM 1 BY 1 UNTIL WS-LOOKDAY > 3.
007710*
007720 RR845-EXIT.
007730     EXIT.
007740*
007750 RR846-COUNT-ONE-BACK.
007760     IF      DT-NX - WS-LOOKDAY > 0
007770             PERFORM RR847-COUNT-ONE-BACK-SCAN
007780                     VARYING WK-SD-NX FROM 1 BY 1
007790                     UNTIL WK-SD-NX > WK-SHIFT-CNT (WK-NX).
007800*
007810 RR846-EXIT.
007820     EXIT.
007830*
007840 RR847-COUNT-ONE-BACK-SCAN.
007850     IF      WK-SHIFT-DATE (WK-NX, WK-SD-NX)
007860                = DT-DATE (DT-NX - WS-LOOKDAY)
007870             ADD 1 TO WS-RUN-LEN.
007880*
007890 RR847-EXIT.
007900     EXIT.
007910*
007920 RR850-STRICT-ELIGIBLE.
007930*
007940*    FULL ELIGIBILITY CHECK - ALL FIVE SCHEDULING RULES, USED
007950*     ONLY IN PRE-ASSIGNMENT AND THE FIRST FILL PASS.
007960*
007970     MOVE    "N" TO WK-ELIGIBLE-SW.
007980     PERFORM RR800-CHECK-R1 THRU RR800-EXIT.
007990     IF      WS-FOUND GO TO RR850-EXIT.
008000     PERFORM RR805-CHECK-R2 THRU RR805-EXIT.
008010     IF      WS-FOUND GO TO RR850-EXIT.
008020     PERFORM RR820-CHECK-R3-STRICT THRU RR820-EXIT.
008030     IF      WS-FOUND GO TO RR850-EXIT.
008040     PERFORM RR830-CHECK-R4 THRU RR830-EXIT.
008050     IF      WS-FOUND GO TO RR850-EXIT.
008060     PERFORM RR840-CHECK-R5 THRU RR840-EXIT.
008070     IF      WS-FOUND GO TO RR850-EXIT.
008080*
008090     PERFORM RR845-COUNT-RECENT THRU RR845-EXIT.
008100     IF      WS-RUN-LEN >= 3
008110             MOVE "Y" TO WS-FOUND-SW
008120             GO TO RR850-EXIT.
008130*
008140     COMPUTE WS-TYPE-HI = WK-CNT-M (WK-NX).
008150     IF      WK-CNT-T (WK-NX) > WS-TYPE-HI
008160             MOVE WK-CNT-T (WK-NX) TO WS-TYPE-HI.
008170     IF      WK-CNT-N (WK-NX) > WS-TYPE-HI
008180             MOVE WK-CNT-N (WK-NX) TO WS-TYPE-HI.
008190     COMPUTE WS-TYPE-LO = WK-CNT-M (WK-NX).
008200     IF      WK-CNT-T (WK-NX) < WS-TYPE-LO
008210             MOVE WK-CNT-T (WK-NX) TO WS-TYPE-LO.
008220     IF      WK-CNT-N (WK-NX) < WS-TYPE-LO
008230             MOVE WK-CNT-N (WK-NX) TO WS-TYPE-LO.
008240     IF      (WS-TYPE-HI - WS-TYPE-LO) > 5
008250             IF      (DT-SH-NX = 1 AND WK-CNT-M (WK-NX) = WS-TYPE-HI)
008260               OR    (DT-SH-NX = 2 AND WK-CNT-T (WK-NX) = WS-TYPE-HI)
008270               OR    (DT-SH-NX = 3 AND WK-CNT-N (WK-NX) = WS-TYPE-HI)
008280                     MOVE "Y" TO WS-FOUND-SW
008290                     GO TO RR850-EXIT.
008300*
008310     IF      DT-SH-NX = 2 AND DT-NX < DT-DAY-CNT
008320             PERFORM RR848-NIGHT-NEXT-DAY-SCAN
008330                     VARYING WK-SD-NX FROM 1 BY 1
008340                     UNTIL WK-SD-NX > WK-SHIFT-CNT (WK-NX)
008350                        OR WS-FOUND
008360             IF      WS-FOUND
008370                     GO TO RR850-EXIT.
008380*
008390     MOVE    "Y" TO WK-ELIGIBLE-SW.
008400*
008410 RR850-EXIT.
008420     EXIT.
008430*
008440 RR848-NIGHT-NEXT-DAY-SCAN.
008450     IF      WK-SHIFT-DATE (WK-NX, WK-SD-NX) = DT-DATE (DT-NX + 1)
008460       AND   WK-SHIFT-TYPE (WK-NX, WK-SD-NX) = 3
008470             MOVE "Y" TO WS-FOUND-SW.
008480*
008490 RR848-EXIT.
008500     EXIT.
008510*
008520 RR860-RELAXED-ELIGIBLE.
008530*
008540*    ELIGIBILITY CHECK WITH THE REST RULE RELAXED, USED TO WIDEN
008550*     THE CANDIDATE POOL WHEN STRICT CANDIDATES ARE SHORT.
008560*
008570     MOVE    "N" TO WK-ELIGIBLE-SW.
008580     PERFORM RR800-CHECK-R1 THRU RR800-EXIT.
008590     IF      WS-FOUND GO TO RR860-EXIT.
008600     PERFORM RR805-CHECK-R2 THRU RR805-EXIT.
008610     IF      WS-FOUND GO TO RR860-EXIT.
008620     PERFORM RR825-CHECK-R3-RELAXED THRU RR825-EXIT.
008630     IF      WS-FOUND GO TO RR860-EXIT.
008640     PERFORM RR830-CHECK-R4 THRU RR830-EXIT.
008650     IF      WS-FOUND GO TO RR860-EXIT.
008660     PERFORM RR840-CHECK-R5 THRU RR840-EXIT.
008670     IF      WS-FOUND GO TO RR860-EXIT.
008680     MOVE    "Y" TO WK-ELIGIBLE-SW.
008690*
008700 RR860-EXIT.
008710     EXIT.
008720*
008730 XX860-SET-PREMIUM-SW.
008740*
008750*    "PREMIUM SHIFT" TEST - NIGHT, OR A CRITICAL (SAT/SUN/
008760*     HOLIDAY) DATE.
008770*
008780     IF      DT-SH-NX = 3 OR DT-IS-CRITICAL (DT-NX)
008790             MOVE "Y" TO WS-PREMIUM-SW
008800     ELSE
008810             MOVE "N" TO WS-PREMIUM-SW.
008820*
008830 XX860-EXIT.
008840     EXIT.
008850*
008860 XX870-RECORD-ASSIGNMENT.
008870*
008880*    COMMON BOOK-KEEPING ONCE A WORKER HAS BEEN CHOSEN FOR
008890*     (DT-NX, DT-SH-NX) - UPDATES THE WORKER'S OWN SHIFT TABLE,
008900*     EARNINGS AND TYPE COUNTS.  DT-TABLE SIDE IS UPDATED
008910*     SEPARATELY BY XX880/XX885 SINCE TECHS AND ENGINEER DIFFER.
008920*
008930     ADD     1 TO WK-SHIFT-CNT (WK-NX).
008940     SET     WK-SD-NX TO WK-SHIFT-CNT (WK-NX).
008950     MOVE    DT-DATE (DT-NX)  TO WK-SHIFT-DATE (WK-NX, WK-SD-NX).
008960     MOVE    DT-SH-NX         TO WK-SHIFT-TYPE (WK-NX, WK-SD-NX).
008970     ADD     1 TO WK-CNT-TOTAL (WK-NX).
008980     EVALUATE DT-SH-NX
008990         WHEN 1  ADD 1 TO WK-CNT-M (WK-NX)
009000         WHEN 2  ADD 1 TO WK-CNT-T (WK-NX)
009010         WHEN 3  ADD 1 TO WK-CNT-N (WK-NX)
009020     END-EVALUATE.
009030*
009040     MOVE    "F" TO HOMAPS1-MODE.
009050     MOVE    DT-DATE (DT-NX) TO HOMAPS1-DATE.
009060     MOVE    DT-SH-NX TO HOMAPS1-SHIFT-TYPE.
009070     CALL    "HOMAPS1" USING HOMAPS1-WS.
009080     ADD     HOMAPS1-FACTOR TO WK-EARNINGS (WK-NX).
009090     PERFORM XX860-SET-PREMIUM-SW THRU XX860-EXIT.
009100     IF      WS-PREMIUM-SHIFT
009110             ADD HOMAPS1-FACTOR TO WK-PREMIUM-VALUE (WK-NX).
009120*
009130 XX870-EXIT.
009140     EXIT.
009150*
009160 XX875-REVERSE-ASSIGNMENT.
009170*
009180*    UNDOES XX870 FOR (WK-NX, WK-SD-NX) - THE CALLER SETS WK-SD-NX
009190*     TO THE SLOT TO DROP FIRST.  LEAVES DT-NX/DT-SH-NX POINTING AT
009200*     THAT SHIFT'S DAY/TYPE SO THE CALLER CAN FOLLOW WITH
009210*     XX876-UNMARK-DAYTABLE.  USED BY THE BALANCING, DAY-OFF
009220*     LIBERATION AND REPAIR PASSES WHENEVER A SHIFT IS TAKEN BACK.
009230*
009240     SET     DT-SH-NX TO WK-SHIFT-TYPE (WK-NX, WK-SD-NX).
009250     MOVE    WK-SHIFT-DATE (WK-NX, WK-SD-NX) TO WS-DATE-BRK9.
009260     SET     DT-NX TO WS-B-DAY.
009270*
009280     MOVE    "F" TO HOMAPS1-MODE.
009290     MOVE    WK-SHIFT-DATE (WK-NX, WK-SD-NX) TO HOMAPS1-DATE.
009300     MOVE    DT-SH-NX TO HOMAPS1-SHIFT-TYPE.
009310     CALL    "HOMAPS1" USING HOMAPS1-WS.
009320     SUBTRACT HOMAPS1-FACTOR FROM WK-EARNINGS (WK-NX).
009330     PERFORM XX860-SET-PREMIUM-SW THRU XX860-EXIT.
009340     IF      WS-PREMIUM-SHIFT
009350             SUBTRACT HOMAPS1-FACTOR FROM WK-PREMIUM-VALUE (WK-NX).
009360*
009370     MOVE    WK-SHIFT-DATE (WK-NX, WK-SHIFT-CNT (WK-NX))
009380        TO   WK-SHIFT-DATE (WK-NX, WK-SD-NX).
009390     MOVE    WK-SHIFT-TYPE (WK-NX, WK-SHIFT-CNT (WK-NX))
009400        TO   WK-SHIFT-TYPE (WK-NX, WK-SD-NX).
009410     SUBTRACT 1 FROM WK-SHIFT-CNT (WK-NX).
009420     SUBTRACT 1 FROM WK-CNT-TOTAL (WK-NX).
009430     PERFORM DD157-UNCOUNT-TYPE THRU DD157-EXIT.
009440*
009450 XX875-EXIT.
009460     EXIT.
009470*
009480 XX876-UNMARK-DAYTABLE.
009490*
009500*    COMPANION TO XX875 - DROPS WK-NX FROM THE DAY TABLE'S
009510*     (DT-NX, DT-SH-NX) SLOT IT WAS JUST TAKEN OFF.
009520*
009530     IF      WK-TYPE (WK-NX) = "I"
009540             MOVE ZERO TO DT-SH-ENG-ID (DT-NX, DT-SH-NX)
009550     ELSE
009560             PERFORM DD158-REMOVE-TECH-ID THRU DD158-EXIT.
009570*
009580 XX876-EXIT.
009590     EXIT.
009600*
009610 XX880-MARK-DT-TECH.
009620     SET     DT-TI-NX TO DT-SH-TECH-CNT (DT-NX, DT-SH-NX).
009630     SET     DT-TI-NX UP BY 1.
009640     MOVE    WK-ID (WK-NX) TO DT-SH-TECH-ID (DT-NX, DT-SH-NX, DT-TI-NX).
009650     ADD     1 TO DT-SH-TECH-CNT (DT-NX, DT-SH-NX).
009660*
009670 XX880-EXIT.
009680     EXIT.
009690*
009700 XX885-MARK-DT-ENG.
009710     MOVE    WK-ID (WK-NX) TO DT-SH-ENG-ID (DT-NX, DT-SH-NX).
009720*
009730 XX885-EXIT.
009740     EXIT.
009750*
009760 XX890-REVOKE-DAYOFF.
009770*
009780*    DELETES A GRANTED DAY OFF FOR WK-NX ON DT-DATE (DT-NX), USED
009790*     ONLY BY THE FORCE-ASSIGN AND REPAIR PATHS.  THE LAST ENTRY
009800*     IS MOVED DOWN OVER THE GAP - ORDER OF THE REMAINING DAYS
009810*     OFF DOES NOT MATTER TO ANY OTHER PARAGRAPH.
009820*
009830     MOVE    "N" TO WS-FOUND-SW.
009840     PERFORM XX891-FIND-DAYOFF
009850             VARYING WK-DO-NX FROM 1 BY 1
009860             UNTIL WK-DO-NX > WK-DAYOFF-CNT (WK-NX)
009870                OR WS-FOUND.
009880     IF      WS-FOUND
009890             MOVE  WK-DAYOFF-DATE (WK-NX, WK-DAYOFF-CNT (WK-NX))
009900                TO WK-DAYOFF-DATE (WK-NX, WK-DO-NX)
009910             SUBTRACT 1 FROM WK-DAYOFF-CNT (WK-NX).
009920*
009930 XX890-EXIT.
009940     EXIT.
009950*
009960 XX891-FIND-DAYOFF.
009970     IF      WK-DAYOFF-DATE (WK-NX, WK-DO-NX) = DT-DATE (DT-NX)
009980             MOVE "Y" TO WS-FOUND-SW.
009990*
010000 XX891-EXIT.
010010     EXIT.
010020*
010030 CC100-PREASSIGN-ENGINEERS.
010040*
010050*    ENGINEERS GO FIRST, DATES ASCENDING, EACH OF THE 3
010060*     SHIFTS IN TURN.
010070*
010080     PERFORM CC110-PREASSIGN-ENG-DAY
010090             VARYING DT-NX FROM 1 BY 1 UNTIL DT-NX > DT-DAY-CNT.
010100*
010110 CC100-EXIT.
010120     EXIT.
010130*
010140 CC110-PREASSIGN-ENG-DAY.
010150     PERFORM CC120-PREASSIGN-ENG-SHIFT
010160             VARYING DT-SH-NX FROM 1 BY 1 UNTIL DT-SH-NX > 3.
010170*
010180 CC110-EXIT.
010190     EXIT.
010200*
010210 CC120-PREASSIGN-ENG-SHIFT.
010220     MOVE    "N" TO WS-HAVE-BEST-SW.
010230     PERFORM CC130-TEST-ONE-ENGINEER
010240             VARYING WK-NX FROM 14 BY 1 UNTIL WK-NX > WS-WORKER-COUNT.
010250     IF      WS-HAVE-BEST
010260             SET  WK-NX TO WS-BEST-NX
010270             PERFORM XX870-RECORD-ASSIGNMENT THRU XX870-EXIT
010280             PERFORM XX885-MARK-DT-ENG THRU XX885-EXIT.
010290*
010300 CC120-EXIT.
010310     EXIT.
010320*
010330 CC130-TEST-ONE-ENGINEER.
010340     PERFORM RR850-STRICT-ELIGIBLE THRU RR850-EXIT.
010350     IF      WK-ELIGIBLE
010360             IF      NOT WS-HAVE-BEST
010370                 OR  WK-CNT-TOTAL (WK-NX) < WS-BEST-TOTAL
010380                 OR  (WK-CNT-TOTAL (WK-NX) = WS-BEST-TOTAL AND
010390                      WK-CNT-N   (WK-NX) < WS-BEST-TYPECNT)
010400                     MOVE "Y" TO WS-HAVE-BEST-SW
010410                     MOVE WK-NX TO WS-BEST-NX
010420                     MOVE WK-CNT-TOTAL (WK-NX) TO WS-BEST-TOTAL
010430                     MOVE WK-CNT-N (WK-NX)     TO WS-BEST-TYPECNT.
010440*
010450 CC130-EXIT.
010460     EXIT.
010470*
010480 CC200-PREASSIGN-NIGHT-TECHS.
010490*
010500*    NIGHT TECHNOLOGISTS NEXT.  IF FEWER THAN 2 STRICTLY
010510*     ELIGIBLE TECHS ARE AVAILABLE THE NIGHT SHIFT IS LEFT FOR
010520*     THE GENERAL FILL PASS RATHER THAN FORCED HERE.
010530*
010540     MOVE    3 TO DT-SH-NX.
010550     PERFORM CC210-PREASSIGN-NIGHT-DAY
010560             VARYING DT-NX FROM 1 BY 1 UNTIL DT-NX > DT-DAY-CNT.
010570*
010580 CC200-EXIT.
010590     EXIT.
010600*
010610 CC210-PREASSIGN-NIGHT-DAY.
010620     IF      DT-SH-TECH-CNT (DT-NX, 3) < 2
010630             PERFORM CC220-FILL-ONE-NIGHT-TECH
010640             PERFORM CC220-FILL-ONE-NIGHT-TECH.
010650*
010660 CC210-EXIT.
010670     EXIT.
010680*
010690 CC220-FILL-ONE-NIGHT-TECH.
010700     IF      DT-SH-TECH-CNT (DT-NX, 3) < 2
010710             MOVE "N" TO WS-HAVE-BEST-SW
010720             PERFORM CC230-TEST-ONE-NIGHT-TECH
010730                     VARYING WK-NX FROM 1 BY 1 UNTIL WK-NX > WS-T-COUNT
010740             IF      WS-HAVE-BEST
010750                     SET  WK-NX TO WS-BEST-NX
010760                     PERFORM XX870-RECORD-ASSIGNMENT THRU XX870-EXIT
010770                     PERFORM XX880-MARK-DT-TECH THRU XX880-EXIT.
010780*
010790 CC220-EXIT.
010800     EXIT.
010810*
010820 CC230-TEST-ONE-NIGHT-TECH.
010830     PERFORM RR850-STRICT-ELIGIBLE THRU RR850-EXIT.
010840     IF      WK-ELIGIBLE
010850             IF      NOT WS-HAVE-BEST
010860                 OR  WK-CNT-TOTAL (WK-NX) < WS-BEST-TOTAL
010870                 OR  (WK-CNT-TOTAL (WK-NX) = WS-BEST-TOTAL AND
010880                      WK-CNT-N   (WK-NX) < WS-BEST-TYPECNT)
010890                     MOVE "Y" TO WS-HAVE-BEST-SW
010900                     MOVE WK-NX TO WS-BEST-NX
010910                     MOVE WK-CNT-TOTAL (WK-NX) TO WS-BEST-TOTAL
010920                     MOVE WK-CNT-N (WK-NX)     TO WS-BEST-TYPECNT.
010930*
010940 CC230-EXIT.
010950     EXIT.
010960*
010970 RR849-COUNT-WINDOW5.
010980*
010990*    COUNTS THE WORKER'S SHIFTS IN THE 4 DAYS BEFORE DT-NX, FOR
011000*     THE IMPACT SCORE'S "RUN OF CONSECUTIVE DAYS" TEST - ADDING
011010*     1 FOR THE DAY BEING CONSIDERED GIVES THE PROSPECTIVE RUN.
011020*
011030     MOVE    ZERO TO WS-RUN-LEN.
011040     PERFORM RR851-COUNT-ONE-BACK5
011050             VARYING WS-LOOKDAY FROM 1 BY 1 UNTIL WS-LOOKDAY > 4.
011060     ADD     1 TO WS-RUN-LEN.
011070*
011080 RR849-EXIT.
011090     EXIT.
011100*
011110 RR851-COUNT-ONE-BACK5.
011120     IF      DT-NX - WS-LOOKDAY > 0
011130             PERFORM RR852-COUNT-ONE-BACK5-SCAN
011140                     VARYING WK-SD-NX FROM 1 BY 1
011150                     UNTIL WK-SD-NX > WK-SHIFT-CNT (WK-NX).
011160*
011170 RR851-EXIT.
011180     EXIT.
011190*
011200 RR852-COUNT-ONE-BACK5-SCAN.
011210     IF      WK-SHIFT-DATE (WK-NX, WK-SD-NX)
011220                = DT-DATE (DT-NX - WS-LOOKDAY)
011230             ADD 1 TO WS-RUN-LEN.
011240*
011250 RR852-EXIT.
011260     EXIT.
011270*
011280 RR865-BASIC-ELIGIBLE.
011290*
011300*    "BASIC-ELIGIBLE" POOL FOR THE GENERAL FILL PASS - NOT
011310*     ALREADY WORKING THE DATE AND NOT ON A GRANTED DAY OFF.
011320*
011330     MOVE    "N" TO WK-ELIGIBLE-SW.
011340     PERFORM RR830-CHECK-R4 THRU RR830-EXIT.
011350     IF      WS-FOUND GO TO RR865-EXIT.
011360     PERFORM RR840-CHECK-R5 THRU RR840-EXIT.
011370     IF      WS-FOUND GO TO RR865-EXIT.
011380     MOVE    "Y" TO WK-ELIGIBLE-SW.
011390*
011400 RR865-EXIT.
011410     EXIT.
011420*
011430 XX895-IMPACT-SCORE.
011440*
011450*    IMPACT SCORE OF ASSIGNING WK-NX TO (DT-NX, DT-SH-NX).
011460*     THE FULL RE-SIMULATION OF EVERY FUTURE DAY'S ELIGIBILITY
011470*     FOR EVERY SHIFT, AS WORKED BY THE PLANNING OFFICE BY HAND,
011480*     IS APPROXIMATED HERE BY WEIGHTING ON THE NEW SHIFT'S OWN
011490*     CRITICALITY - A FULL DAY-BY-DAY RE-TEST WAS JUDGED NOT
011500*     WORTH THE RUN TIME FOR A MONTHLY BATCH.  RESULT IN
011510*     WS-THIS-SCORE.
011520*
011530     MOVE    ZERO TO WS-THIS-SCORE.
011540     PERFORM RR830-CHECK-R4 THRU RR830-EXIT.
011550     IF      WS-FOUND ADD 40 TO WS-THIS-SCORE.
011560     PERFORM RR840-CHECK-R5 THRU RR840-EXIT.
011570     IF      WS-FOUND ADD 100 TO WS-THIS-SCORE.
011580     PERFORM RR805-CHECK-R2 THRU RR805-EXIT.
011590     IF      WS-FOUND ADD 30 TO WS-THIS-SCORE.
011600     PERFORM RR800-CHECK-R1 THRU RR800-EXIT.
011610     IF      WS-FOUND ADD 20 TO WS-THIS-SCORE.
011620     PERFORM RR820-CHECK-R3-STRICT THRU RR820-EXIT.
011630     IF      WS-FOUND ADD 15 TO WS-THIS-SCORE.
011640*
011650     PERFORM XX896-LOOKAHEAD-PENALTY
011660             VARYING WS-LOOKDAY FROM 1 BY 1 UNTIL WS-LOOKDAY > 3.
011670*
011680     PERFORM RR849-COUNT-WINDOW5 THRU RR849-EXIT.
011690     IF      WS-RUN-LEN > 3
011700             COMPUTE WS-THIS-SCORE =
011710                     WS-THIS-SCORE + (WS-RUN-LEN - 3) * 5.
011720*
011730     MOVE    WK-CNT-M (WK-NX) TO WS-TYPE-HI.
011740     MOVE    WK-CNT-M (WK-NX) TO WS-TYPE-LO.
011750     IF      DT-SH-NX = 1 COMPUTE WS-TYPE-HI = WS-TYPE-HI + 1.
011760     IF      WK-CNT-T (WK-NX) > WS-TYPE-HI
011770             MOVE WK-CNT-T (WK-NX) TO WS-TYPE-HI.
011780     IF      WK-CNT-T (WK-NX) < WS-TYPE-LO
011790             MOVE WK-CNT-T (WK-NX) TO WS-TYPE-LO.
011800     IF      WK-CNT-N (WK-NX) > WS-TYPE-HI
011810             MOVE WK-CNT-N (WK-NX) TO WS-TYPE-HI.
011820     IF      WK-CNT-N (WK-NX) < WS-TYPE-LO
011830             MOVE WK-CNT-N (WK-NX) TO WS-TYPE-LO.
011840     COMPUTE WS-IMBAL = WS-TYPE-HI - WS-TYPE-LO.
011850     IF      WS-IMBAL >= 3
011860             COMPUTE WS-THIS-SCORE = WS-THIS-SCORE + WS-IMBAL * 2.
011870*
011880     IF      DT-SH-NX = 3
011890             IF      WS-THIS-SCORE < 40
011900                      MOVE "Y" TO WS-ASSIGNABLE-SW
011910                ELSE
011920                      MOVE "N" TO WS-ASSIGNABLE-SW
011930             END-IF
011940     ELSE
011950             IF      WS-THIS-SCORE < 20
011960                      MOVE "Y" TO WS-ASSIGNABLE-SW
011970                ELSE
011980                      MOVE "N" TO WS-ASSIGNABLE-SW
011990             END-IF
012000     END-IF.
012010*
012020 XX895-EXIT.
012030     EXIT.
012040*
012050 XX896-LOOKAHEAD-PENALTY.
012060*
012070*    A FULL RE-SIMULATION OF THE FUTURE DAY'S ELIGIBILITY FOR
012080*     ALL THREE OF ITS SHIFTS WOULD BE THE HONEST TEST, BUT THE
012090*     REST-WINDOW CHECK RR820 ALREADY USES (SLOT DIFFERENCE OF
012100*     1 OR 2) IS A CHEAP STAND-IN THAT CATCHES THE SAME CASES -
012110*     ONLY A FUTURE SHIFT TODAY'S CANDIDATE WOULD ACTUALLY CROWD
012120*     OUT OF REST EARNS A PENALTY, WEIGHTED BY THAT SHIFT'S OWN
012130*     TYPE (NOT TODAY'S), SINCE THE TYPE DIGITS 1/2/3 ALREADY
012140*     MATCH THE OFFICE'S MORNING/AFTERNOON/NIGHT CRITICALITY.
012150     IF      DT-NX + WS-LOOKDAY <= DT-DAY-CNT
012160             COMPUTE  WS-LOOK-DAYNUM = DT-NX + WS-LOOKDAY
012170             SET      DT-NX2 TO WS-LOOK-DAYNUM
012180             IF       DT-IS-CRITICAL (DT-NX2)
012190                      MOVE 2 TO WS-CRIT-FACTOR
012200                ELSE
012210                      MOVE 1 TO WS-CRIT-FACTOR
012220             END-IF
012230             COMPUTE  WS-SLOT-NEW =
012240                      DT-DAYNUM (DT-NX) * 3 + (DT-SH-NX - 1)
012250             PERFORM  XX897-TEST-ONE-LOOKAHEAD-SHIFT
012260                      VARYING WS-LOOKSHIFT FROM 1 BY 1
012270                              UNTIL WS-LOOKSHIFT > 3
012280     END-IF.
012290*
012300 XX896-EXIT.
012310     EXIT.
012320*
012330 XX897-TEST-ONE-LOOKAHEAD-SHIFT.
012340     COMPUTE WS-SLOT-OLD =
012350             DT-DAYNUM (DT-NX2) * 3 + (WS-LOOKSHIFT - 1).
012360     IF      WS-SLOT-NEW > WS-SLOT-OLD
012370             COMPUTE WS-SLOT-DIFF = WS-SLOT-NEW - WS-SLOT-OLD
012380     ELSE
012390             COMPUTE WS-SLOT-DIFF = WS-SLOT-OLD - WS-SLOT-NEW.
012400     IF      WS-SLOT-DIFF = 1 OR WS-SLOT-DIFF = 2
012410             COMPUTE WS-THIS-SCORE = WS-THIS-SCORE
012420                     + (4 - WS-LOOKDAY) * WS-LOOKSHIFT
012430                     * WS-CRIT-FACTOR.
012440*
012450 XX897-EXIT.
012460     EXIT.
012470*
012480 CC300-FILL-REMAINING.
012490*
012500*    GENERAL FILL PASS - DATES CRITICAL-FIRST (HO-ORDER-TABLE), TWO
012510*     PASSES CONTROLLED BY WS-PASS (SET BY THE CALLER): PASS 1
012520*     NIGHT SHIFTS EVERYWHERE PLUS ALL SHIFTS ON CRITICAL DAYS,
012530*     PASS 2 EVERYTHING ELSE STILL SHORT.
012540*
012550     PERFORM CC310-FILL-ONE-DAY
012560             VARYING OT-NX FROM 1 BY 1 UNTIL OT-NX > OT-CNT.
012570*
012580 CC300-EXIT.
012590     EXIT.
012600*
012610 CC310-FILL-ONE-DAY.
012620     SET     DT-NX TO OT-ENTRY (OT-NX).
012630     PERFORM CC320-FILL-ONE-DAY-SHIFT
012640             VARYING DT-SH-NX FROM 1 BY 1 UNTIL DT-SH-NX > 3.
012650*
012660 CC310-EXIT.
012670     EXIT.
012680*
012690 CC320-FILL-ONE-DAY-SHIFT.
012700     IF      WS-PASS = 1
012710       AND   DT-SH-NX NOT = 3
012720       AND   NOT DT-IS-CRITICAL (DT-NX)
012730             GO TO CC320-EXIT.
012740     PERFORM CC330-FILL-TECHS-FOR-SHIFT THRU CC330-EXIT.
012750     PERFORM CC350-FILL-ENG-FOR-SHIFT   THRU CC350-EXIT.
012760*
012770 CC320-EXIT.
012780     EXIT.
012790*
012800 CC330-FILL-TECHS-FOR-SHIFT.
012810     MOVE    "N" TO WS-STOP-FILL-SW.
012820     PERFORM CC331-FILL-ONE-TECH-SLOT
012830             UNTIL DT-SH-TECH-CNT (DT-NX, DT-SH-NX)
012840                   NOT < DT-SH-REQ-TECH (DT-NX, DT-SH-NX)
012850                OR WS-STOP-FILL.
012860*
012870 CC330-EXIT.
012880     EXIT.
012890*
012900 CC331-FILL-ONE-TECH-SLOT.
012910     MOVE    "N" TO WS-HAVE-BEST-SW.
012920     PERFORM CC332-TEST-ONE-TECH-BASIC
012930             VARYING WK-NX FROM 1 BY 1 UNTIL WK-NX > WS-T-COUNT.
012940     IF      NOT WS-HAVE-BEST
012950             PERFORM CC333-TEST-ONE-TECH-RELAXED
012960                     VARYING WK-NX FROM 1 BY 1 UNTIL WK-NX > WS-T-COUNT.
012970     IF      WS-HAVE-BEST
012980             SET  WK-NX TO WS-BEST-NX
012990             PERFORM XX870-RECORD-ASSIGNMENT THRU XX870-EXIT
013000             PERFORM XX880-MARK-DT-TECH THRU XX880-EXIT
013010     ELSE
013020             MOVE "Y" TO WS-STOP-FILL-SW.
013030*
013040 CC331-EXIT.
013050     EXIT.
013060*
013070 CC332-TEST-ONE-TECH-BASIC.
013080     PERFORM RR865-BASIC-ELIGIBLE THRU RR865-EXIT.
013090     IF      WK-ELIGIBLE
013100             PERFORM CC335-KEEP-IF-BETTER THRU CC335-EXIT.
013110*
013120 CC332-EXIT.
013130     EXIT.
013140*
013150 CC333-TEST-ONE-TECH-RELAXED.
013160     PERFORM RR860-RELAXED-ELIGIBLE THRU RR860-EXIT.
013170     IF      WK-ELIGIBLE
013180             PERFORM CC335-KEEP-IF-BETTER THRU CC335-EXIT.
013190*
013200 CC333-EXIT.
013210     EXIT.
013220*
013230 CC335-KEEP-IF-BETTER.
013240*
013250*    CANDIDATE ORDERING - PREMIUM SHIFTS PICK LOWEST EARNINGS FIRST,
013260*     OTHERS PICK FEWEST TOTAL SHIFTS, TIE BROKEN BY FEWEST OF
013270*     THIS SHIFT TYPE.
013280*
013290     PERFORM XX860-SET-PREMIUM-SW THRU XX860-EXIT.
013300     IF      WS-PREMIUM-SHIFT
013310             IF      NOT WS-HAVE-BEST
013320                 OR  WK-EARNINGS (WK-NX) < WS-BEST-EARN
013330                     MOVE "Y" TO WS-HAVE-BEST-SW
013340                     MOVE WK-NX TO WS-BEST-NX
013350                     MOVE WK-EARNINGS (WK-NX) TO WS-BEST-EARN
013360             END-IF
013370     ELSE
013380             PERFORM XX898-TYPE-COUNT-OF THRU XX898-EXIT
013390             IF      NOT WS-HAVE-BEST
013400                 OR  WK-CNT-TOTAL (WK-NX) < WS-BEST-TOTAL
013410                 OR  (WK-CNT-TOTAL (WK-NX) = WS-BEST-TOTAL AND
013420                      WS-CAND-TYPECNT < WS-BEST-TYPECNT)
013430                     MOVE "Y" TO WS-HAVE-BEST-SW
013440                     MOVE WK-NX TO WS-BEST-NX
013450                     MOVE WK-CNT-TOTAL (WK-NX) TO WS-BEST-TOTAL
013460                     MOVE WS-CAND-TYPECNT TO WS-BEST-TYPECNT
013470             END-IF.
013480*
013490 CC335-EXIT.
013500     EXIT.
013510*
013520 XX898-TYPE-COUNT-OF.
013530     EVALUATE DT-SH-NX
013540         WHEN 1  MOVE WK-CNT-M (WK-NX) TO WS-CAND-TYPECNT
013550         WHEN 2  MOVE WK-CNT-T (WK-NX) TO WS-CAND-TYPECNT
013560         WHEN 3  MOVE WK-CNT-N (WK-NX) TO WS-CAND-TYPECNT
013570     END-EVALUATE.
013580*
013590 XX898-EXIT.
013600     EXIT.
013610*
013620 CC350-FILL-ENG-FOR-SHIFT.
013630     IF      DT-SH-ENG-ID (DT-NX, DT-SH-NX) = ZERO
013640             MOVE "N" TO WS-HAVE-BEST-SW
013650             PERFORM CC360-TEST-ONE-ENG-IMPACT
013660                     VARYING WK-NX FROM 14 BY 1
013670                             UNTIL WK-NX > WS-WORKER-COUNT
013680             IF      WS-HAVE-BEST
013690                     SET  WK-NX TO WS-BEST-NX
013700                     PERFORM XX870-RECORD-ASSIGNMENT THRU XX870-EXIT
013710                     PERFORM XX885-MARK-DT-ENG THRU XX885-EXIT
013720             ELSE
013730             IF      DT-IS-CRITICAL (DT-NX)
013740                     PERFORM CC370-FORCE-ENGINEER THRU CC370-EXIT.
013750*
013760 CC350-EXIT.
013770     EXIT.
013780*
013790 CC360-TEST-ONE-ENG-IMPACT.
013800     PERFORM XX895-IMPACT-SCORE THRU XX895-EXIT.
013810     IF      WS-ASSIGNABLE
013820             IF      NOT WS-HAVE-BEST
013830                 OR  WS-THIS-SCORE < WS-BEST-SCORE
013840                     MOVE "Y" TO WS-HAVE-BEST-SW
013850                     MOVE WK-NX TO WS-BEST-NX
013860                     MOVE WS-THIS-SCORE TO WS-BEST-SCORE
013870             END-IF.
013880*
013890 CC360-EXIT.
013900     EXIT.
013910*
013920 CC370-FORCE-ENGINEER.
013930*
013940*    A CRITICAL SHIFT STILL HAS NO ENGINEER - FORCE-ASSIGN THE
013950*     LOWEST-IMPACT ENGINEER EVEN IF OVER THE NORMAL THRESHOLD,
013960*     REVOKING A DAY OFF IF THAT IS WHAT STANDS IN THE WAY.
013970*     BUMPING A LOWER-PRIORITY SAME-DAY SHIFT INSTEAD IS LEFT TO
013980*     THE OVERNIGHT CLERK, AS IT WAS IN THE ORIGINAL STUDY - SEE
013990*     THE 1991 REMARKS.
014000*
014010     MOVE    "N" TO WS-HAVE-BEST-SW.
014020     PERFORM CC380-TEST-ONE-ENG-FORCE
014030             VARYING WK-NX FROM 14 BY 1 UNTIL WK-NX > WS-WORKER-COUNT.
014040     IF      WS-HAVE-BEST
014050             SET  WK-NX TO WS-BEST-NX
014060             PERFORM XX890-REVOKE-DAYOFF THRU XX890-EXIT
014070             PERFORM XX870-RECORD-ASSIGNMENT THRU XX870-EXIT
014080             PERFORM XX885-MARK-DT-ENG THRU XX885-EXIT.
014090*
014100 CC370-EXIT.
014110     EXIT.
014120*
014130 CC380-TEST-ONE-ENG-FORCE.
014140     PERFORM RR840-CHECK-R5 THRU RR840-EXIT.
014150     IF      NOT WS-FOUND
014160             PERFORM XX895-IMPACT-SCORE THRU XX895-EXIT
014170             IF      NOT WS-HAVE-BEST
014180                 OR  WS-THIS-SCORE < WS-BEST-SCORE
014190                     MOVE "Y" TO WS-HAVE-BEST-SW
014200                     MOVE WK-NX TO WS-BEST-NX
014210                     MOVE WS-THIS-SCORE TO WS-BEST-SCORE
014220             END-IF.
014230*
014240 CC380-EXIT.
014250     EXIT.
014260*
014270 DD050-BUILD-WORKER-ORDER.
014280*
014290*    BUILDS HO-WORKER-ORDER, THE WORKERS TAKEN DESCENDING BY
014300*     TOTAL SHIFTS SO FAR - THE ORDER THE SCORING PASS BELOW
014310*     PROCESSES THEM IN, SO THE SCORING OF "WORKERS ALREADY OFF
014320*     THAT DAY" SEES THE BUSIER WORKERS SETTLED FIRST.  SAME
014330*     FIND-THE-BEST-REMAINING IDIOM AS THE CRITICAL-DAY ORDER
014340*     TABLE ABOVE.
014350*
014360     PERFORM DD051-CLEAR-ONE-USED
014370             VARYING WU-NX FROM 1 BY 1 UNTIL WU-NX > WS-WORKER-COUNT.
014380     PERFORM DD055-PLACE-ONE-ORDER
014390             VARYING WO-NX FROM 1 BY 1 UNTIL WO-NX > WS-WORKER-COUNT.
014400*
014410 DD050-EXIT.
014420     EXIT.
014430*
014440 DD051-CLEAR-ONE-USED.
014450     MOVE    "N" TO WU-FLAG (WU-NX).
014460*
014470 DD051-EXIT.
014480     EXIT.
014490*
014500 DD055-PLACE-ONE-ORDER.
014510     MOVE    "N" TO WS-HAVE-BEST-SW.
014520     PERFORM DD056-TEST-ONE-FOR-ORDER
014530             VARYING WK-NX FROM 1 BY 1 UNTIL WK-NX > WS-WORKER-COUNT.
014540     SET     WU-NX TO WS-BEST-NX.
014550     MOVE    "Y" TO WU-FLAG (WU-NX).
014560     MOVE    WS-BEST-NX TO WO-ENTRY (WO-NX).
014570*
014580 DD055-EXIT.
014590     EXIT.
014600*
014610 DD056-TEST-ONE-FOR-ORDER.
014620     IF      NOT WU-IS-USED (WK-NX)
014630             IF      NOT WS-HAVE-BEST
014640                 OR  WK-CNT-TOTAL (WK-NX) > WS-BEST-TOTAL
014650                     MOVE "Y" TO WS-HAVE-BEST-SW
014660                     MOVE WK-NX TO WS-BEST-NX
014670                     MOVE WK-CNT-TOTAL (WK-NX) TO WS-BEST-TOTAL
014680             END-IF.
014690*
014700 DD056-EXIT.
014710     EXIT.
014720*
014730 DD100-PLAN-DAYS-OFF.
014740*
014750*    AT LEAST ONE DAY OFF PER WORKER PER MONDAY-TO-SUNDAY
014760*     WEEK, CLIPPED TO THE RUN MONTH.  PASS 1 TRIES THE DAY
014770*     AFTER A NIGHT SHIFT FIRST, PASS 2 SCORES THE REMAINING
014780*     CANDIDATE DAYS, AND IF NEITHER FINDS A FREE DAY THE
014790*     WORKER'S OWN CHEAPEST SHIFT THAT WEEK IS LIBERATED.
014800*
014810     COMPUTE WS-WORKERS-OVER-3 ROUNDED = WS-WORKER-COUNT / 3.
014820     PERFORM DD050-BUILD-WORKER-ORDER.
014830     MOVE    1 TO WS-WEEK-START.
014840     PERFORM DD115-PLAN-ONE-WEEK THRU DD115-EXIT
014850             UNTIL WS-WEEK-START > DT-DAY-CNT.
014860*
014870 DD100-EXIT.
014880     EXIT.
014890*
014900 DD110-FIND-WEEK-END.
014910     SET     DT-NX TO WS-WEEK-START.
014920     PERFORM DD111-ADVANCE-WEEK-END
014930             UNTIL DT-WEEKDAY (DT-NX) = 7 OR DT-NX = DT-DAY-CNT.
014940     MOVE    DT-NX TO WS-WEEK-END.
014950*
014960 DD110-EXIT.
014970     EXIT.
014980*
014990 DD111-ADVANCE-WEEK-END.
015000     SET     DT-NX UP BY 1.
015010*
015020 DD111-EXIT.
015030     EXIT.
015040*
015050 DD115-PLAN-ONE-WEEK.
015060     PERFORM DD110-FIND-WEEK-END THRU DD110-EXIT.
015070     PERFORM DD120-PLAN-ONE-WORKER-WEEK
015080             VARYING WO-NX FROM 1 BY 1 UNTIL WO-NX > WS-WORKER-COUNT.
015090     MOVE    WS-WEEK-END TO WS-WEEK-START.
015100     ADD     1 TO WS-WEEK-START.
015110*
015120 DD115-EXIT.
015130     EXIT.
015140*
015150 DD120-PLAN-ONE-WORKER-WEEK.
015160     SET     WK-NX TO WO-ENTRY (WO-NX).
015170     PERFORM DD121-CHECK-WEEK-HAS-DAYOFF THRU DD121-EXIT.
015180     IF      NOT WS-DAYOFF-HIT
015190             PERFORM DD130-PASS1-NIGHT-NEXTDAY THRU DD130-EXIT.
015200     IF      NOT WS-DAYOFF-HIT
015210             PERFORM DD140-PASS2-SCORE-GRANT THRU DD140-EXIT.
015220     IF      NOT WS-DAYOFF-HIT
015230             PERFORM DD150-LIBERATE-CHEAPEST-SHIFT THRU DD150-EXIT.
015240*
015250 DD120-EXIT.
015260     EXIT.
015270*
015280 DD121-CHECK-WEEK-HAS-DAYOFF.
015290     MOVE    "N" TO WS-DAYOFF-HIT-SW.
015300     SET     DT-NX TO WS-WEEK-START.
015310     PERFORM DD122-TEST-ONE-DAY-FREE
015320             UNTIL WS-DAYOFF-HIT OR DT-NX > WS-WEEK-END.
015330*
015340 DD121-EXIT.
015350     EXIT.
015360*
015370 DD122-TEST-ONE-DAY-FREE.
015380     PERFORM DD123-SCAN-WORKER-SHIFT-DATE THRU DD123-EXIT.
015390     IF      NOT WS-FOUND
015400             MOVE "Y" TO WS-DAYOFF-HIT-SW
015410             PERFORM DD124-GRANT-DAYOFF-IF-NEW THRU DD124-EXIT
015420     ELSE
015430             SET  DT-NX UP BY 1.
015440*
015450 DD122-EXIT.
015460     EXIT.
015470*
015480 DD123-SCAN-WORKER-SHIFT-DATE.
015490     MOVE    "N" TO WS-FOUND-SW.
015500     PERFORM DD123B-SCAN-ONE-SHIFT-DATE
015510             VARYING WK-SD-NX FROM 1 BY 1
015520             UNTIL WK-SD-NX > WK-SHIFT-CNT (WK-NX) OR WS-FOUND.
015530*
015540 DD123-EXIT.
015550     EXIT.
015560*
015570 DD123B-SCAN-ONE-SHIFT-DATE.
015580     IF      WK-SHIFT-DATE (WK-NX, WK-SD-NX) = DT-DATE (DT-NX)
015590             MOVE "Y" TO WS-FOUND-SW.
015600*
015610 DD123B-EXIT.
015620     EXIT.
015630*
015640 DD124-GRANT-DAYOFF-IF-NEW.
015650     MOVE    "N" TO WS-FOUND-SW.
015660     PERFORM DD125-SCAN-ONE-DAYOFF
015670             VARYING WK-DO-NX FROM 1 BY 1
015680             UNTIL WK-DO-NX > WK-DAYOFF-CNT (WK-NX) OR WS-FOUND.
015690     IF      NOT WS-FOUND
015700             ADD  1 TO WK-DAYOFF-CNT (WK-NX)
015710             SET  WK-DO-NX TO WK-DAYOFF-CNT (WK-NX)
015720             MOVE DT-DATE (DT-NX) TO WK-DAYOFF-DATE (WK-NX, WK-DO-NX).
015730*
015740 DD124-EXIT.
015750     EXIT.
015760*
015770 DD125-SCAN-ONE-DAYOFF.
015780     IF      WK-DAYOFF-DATE (WK-NX, WK-DO-NX) = DT-DATE (DT-NX)
015790             MOVE "Y" TO WS-FOUND-SW.
015800*
015810 DD125-EXIT.
015820     EXIT.
015830*
015840 DD130-PASS1-NIGHT-NEXTDAY.
015850     SET     DT-NX TO WS-WEEK-START.
015860     PERFORM DD131-TEST-ONE-NIGHT-DAY
015870             UNTIL WS-DAYOFF-HIT OR DT-NX > WS-WEEK-END.
015880*
015890 DD130-EXIT.
015900     EXIT.
015910*
015920 DD131-TEST-ONE-NIGHT-DAY.
015930     PERFORM DD132-HAS-NIGHT-SHIFT THRU DD132-EXIT.
015940     IF      WS-FOUND AND DT-NX < WS-WEEK-END
015950             SET  DT-NX2 TO DT-NX
015960             SET  DT-NX2 UP BY 1
015970             PERFORM DD133-TEST-NEXTDAY-FREE THRU DD133-EXIT.
015980     IF      NOT WS-DAYOFF-HIT
015990             SET  DT-NX UP BY 1.
016000*
016010 DD131-EXIT.
016020     EXIT.
016030*
016040 DD132-HAS-NIGHT-SHIFT.
016050     MOVE    "N" TO WS-FOUND-SW.
016060     PERFORM DD132B-SCAN-ONE-NIGHT
016070             VARYING WK-SD-NX FROM 1 BY 1
016080             UNTIL WK-SD-NX > WK-SHIFT-CNT (WK-NX) OR WS-FOUND.
016090*
016100 DD132-EXIT.
016110     EXIT.
016120*
016130 DD132B-SCAN-ONE-NIGHT.
016140     IF      WK-SHIFT-DATE (WK-NX, WK-SD-NX) = DT-DATE (DT-NX)
016150         AND WK-SHIFT-TYPE (WK-NX, WK-SD-NX) = 3
016160             MOVE "Y" TO WS-FOUND-SW.
016170*
016180 DD132B-EXIT.
016190     EXIT.
016200*
016210 DD133-TEST-NEXTDAY-FREE.
016220     MOVE    "N" TO WS-FOUND-SW.
016230     PERFORM DD134-SCAN-NEXTDAY-ONE
016240             VARYING WK-SD-NX FROM 1 BY 1
016250             UNTIL WK-SD-NX > WK-SHIFT-CNT (WK-NX) OR WS-FOUND.
016260     IF      NOT WS-FOUND
016270             MOVE "Y" TO WS-DAYOFF-HIT-SW
016280             ADD  1 TO WK-DAYOFF-CNT (WK-NX)
016290             SET  WK-DO-NX TO WK-DAYOFF-CNT (WK-NX)
016300             MOVE DT-DATE (DT-NX2) TO WK-DAYOFF-DATE (WK-NX, WK-DO-NX).
016310*
016320 DD133-EXIT.
016330     EXIT.
016340*
016350 DD134-SCAN-NEXTDAY-ONE.
016360     IF      WK-SHIFT-DATE (WK-NX, WK-SD-NX) = DT-DATE (DT-NX2)
016370             MOVE "Y" TO WS-FOUND-SW.
016380*
016390 DD134-EXIT.
016400     EXIT.
016410*
016420 DD140-PASS2-SCORE-GRANT.
016430     MOVE    "N" TO WS-HAVE-BEST-SW.
016440     SET     DT-NX TO WS-WEEK-START.
016450     PERFORM DD141-SCORE-ONE-CANDIDATE-DAY
016460             UNTIL DT-NX > WS-WEEK-END.
016470     IF      WS-HAVE-BEST
016480             SET  DT-NX TO WS-DO-BEST-DAYNUM
016490             MOVE "Y" TO WS-DAYOFF-HIT-SW
016500             PERFORM DD124-GRANT-DAYOFF-IF-NEW THRU DD124-EXIT.
016510*
016520 DD140-EXIT.
016530     EXIT.
016540*
016550 DD141-SCORE-ONE-CANDIDATE-DAY.
016560     PERFORM DD123-SCAN-WORKER-SHIFT-DATE THRU DD123-EXIT.
016570     IF      NOT WS-FOUND
016580             PERFORM DD142-COMPUTE-DAY-COST THRU DD142-EXIT
016590             IF      NOT WS-HAVE-BEST
016600                 OR  WS-DO-COST < WS-DO-BEST-COST
016610                     MOVE "Y" TO WS-HAVE-BEST-SW
016620                     MOVE WS-DO-COST TO WS-DO-BEST-COST
016630                     MOVE DT-NX TO WS-DO-BEST-DAYNUM
016640             END-IF.
016650     SET     DT-NX UP BY 1.
016660*
016670 DD141-EXIT.
016680     EXIT.
016690*
016700 DD142-COMPUTE-DAY-COST.
016710*
016720*    DAY-OFF SCORING - SEE THE PLANNING OFFICE NOTE, 19/09/1994.
016730*
016740     MOVE    ZERO TO WS-SAMETYPE-OFF-CNT WS-DAY-ASSIGN-CNT.
016750     PERFORM DD143-COUNT-ONE-WORKER-FOR-DAY
016760             VARYING WK-NX2 FROM 1 BY 1 UNTIL WK-NX2 > WS-WORKER-COUNT.
016770     COMPUTE WS-DO-OVERLOAD = WS-WORKERS-OVER-3 - WS-DAY-ASSIGN-CNT.
016780     IF      WS-DO-OVERLOAD < 0
016790             MOVE ZERO TO WS-DO-OVERLOAD.
016800     COMPUTE WS-DO-COST ROUNDED =
016810               (5 * WS-SAMETYPE-OFF-CNT) +
016820               (3 * WS-DO-OVERLOAD) +
016830               (0.2 * WS-DAY-ASSIGN-CNT).
016840     IF      DT-WEEKDAY (DT-NX) = 6 OR DT-WEEKDAY (DT-NX) = 7
016850             ADD  10 TO WS-DO-COST
016860     ELSE
016870     IF      DT-WEEKDAY (DT-NX) = 1 OR DT-WEEKDAY (DT-NX) = 5
016880             ADD  5 TO WS-DO-COST.
016890*
016900 DD142-EXIT.
016910     EXIT.
016920*
016930 DD143-COUNT-ONE-WORKER-FOR-DAY.
016940     IF      WK-TYPE (WK-NX2) = WK-TYPE (WK-NX)
016950             PERFORM DD144-TEST-OFF-THAT-DAY THRU DD144-EXIT.
016960     PERFORM DD145-TEST-ASSIGNED-THAT-DAY THRU DD145-EXIT.
016970*
016980 DD143-EXIT.
016990     EXIT.
017000*
017010 DD144-TEST-OFF-THAT-DAY.
017020     MOVE    "N" TO WS-FOUND-SW.
017030     PERFORM DD146-SCAN-ONE-OFF
017040             VARYING WK-DO-NX FROM 1 BY 1
017050             UNTIL WK-DO-NX > WK-DAYOFF-CNT (WK-NX2) OR WS-FOUND.
017060     IF      WS-FOUND
017070             ADD  1 TO WS-SAMETYPE-OFF-CNT.
017080*
017090 DD144-EXIT.
017100     EXIT.
017110*
017120 DD146-SCAN-ONE-OFF.
017130     IF      WK-DAYOFF-DATE (WK-NX2, WK-DO-NX) = DT-DATE (DT-NX)
017140             MOVE "Y" TO WS-FOUND-SW.
017150*
017160 DD146-EXIT.
017170     EXIT.
017180*
017190 DD145-TEST-ASSIGNED-THAT-DAY.
017200     MOVE    "N" TO WS-FOUND-SW.
017210     PERFORM DD147-SCAN-ONE-SHIFT
017220             VARYING WK-SD-NX FROM 1 BY 1
017230             UNTIL WK-SD-NX > WK-SHIFT-CNT (WK-NX2) OR WS-FOUND.
017240     IF      WS-FOUND
017250             ADD  1 TO WS-DAY-ASSIGN-CNT.
017260*
017270 DD145-EXIT.
017280     EXIT.
017290*
017300 DD147-SCAN-ONE-SHIFT.
017310     IF      WK-SHIFT-DATE (WK-NX2, WK-SD-NX) = DT-DATE (DT-NX)
017320             MOVE "Y" TO WS-FOUND-SW.
017330*
017340 DD147-EXIT.
017350     EXIT.
017360*
017370 DD150-LIBERATE-CHEAPEST-SHIFT.
017380*
017390*    NO FREE DAY EXISTS THIS WEEK - LIBERATE THE WORKER'S OWN
017400*     CHEAPEST SHIFT IN THE WEEK, BACKFILL IT FROM THE USUAL
017410*     CANDIDATE POOL, AND GRANT THE VACATED DAY.
017420*
017430     MOVE    "N" TO WS-HAVE-BEST-SW.
017440     PERFORM DD151-TEST-ONE-OWN-SHIFT
017450             VARYING WK-SD-NX FROM 1 BY 1
017460             UNTIL WK-SD-NX > WK-SHIFT-CNT (WK-NX).
017470     IF      WS-HAVE-BEST
017480             PERFORM DD155-REMOVE-AND-REFILL THRU DD155-EXIT.
017490*
017500 DD150-EXIT.
017510     EXIT.
017520*
017530 DD151-TEST-ONE-OWN-SHIFT.
017540     MOVE    WK-SHIFT-DATE (WK-NX, WK-SD-NX) TO WS-DATE-BRK9.
017550     IF      WS-B-DAY NOT < WS-WEEK-START AND WS-B-DAY NOT > WS-WEEK-END
017560             PERFORM DD152-LIBERATION-COST THRU DD152-EXIT
017570             IF      NOT WS-HAVE-BEST
017580                 OR  WS-DO-COST < WS-DO-BEST-COST
017590                     MOVE "Y" TO WS-HAVE-BEST-SW
017600                     MOVE WS-DO-COST TO WS-DO-BEST-COST
017610                     MOVE WK-SD-NX TO WS-DO-BEST-SDNX
017620             END-IF.
017630*
017640 DD151-EXIT.
017650     EXIT.
017660*
017670 DD152-LIBERATION-COST.
017680*
017690*    LIBERATION COST - WEEKEND/SHIFT/COVERAGE/EXPERTISE/
017700*     HOLIDAY FACTORS, PLUS 2 PER ADJACENT DAY ALREADY OFF.
017710*     UPSI-0 ON ("SHORT STAFFED MONTH") SWITCHES TO THE CHEAPER
017720*     EMERGENCY FORMULA, SAME CARD AS THE GENERAL FILL RELAXATION.
017730*
017740     SET     DT-SH-NX TO WK-SHIFT-TYPE (WK-NX, WK-SD-NX).
017750     SET     DT-NX    TO WS-B-DAY.
017760*
017770     IF      DT-WEEKDAY (DT-NX) = 6 OR DT-WEEKDAY (DT-NX) = 7
017780             MOVE 3 TO WS-WEEKEND-FACTOR
017790     ELSE
017800             MOVE 1 TO WS-WEEKEND-FACTOR
017810     END-IF.
017820*
017830     MOVE    DT-SH-NX TO WS-SHIFT-FACTOR.
017840*
017850     IF      WK-TYPE (WK-NX) = "I"
017860             MOVE 5 TO WS-COVERAGE-FACTOR
017870     ELSE
017880             IF      DT-SH-TECH-CNT (DT-NX, DT-SH-NX) NOT >
017890                     DT-SH-REQ-TECH (DT-NX, DT-SH-NX)
017900                     MOVE 5 TO WS-COVERAGE-FACTOR
017910             ELSE
017920             IF      DT-SH-TECH-CNT (DT-NX, DT-SH-NX) =
017930                     DT-SH-REQ-TECH (DT-NX, DT-SH-NX) + 1
017940                     MOVE 3 TO WS-COVERAGE-FACTOR
017950             ELSE
017960                     MOVE 1 TO WS-COVERAGE-FACTOR
017970             END-IF
017980             END-IF
017990     END-IF.
018000*
018010     IF      WK-TYPE (WK-NX) = "I"
018020             MOVE 3 TO WS-EXPERTISE-FACTOR
018030     ELSE
018040             MOVE 1 TO WS-EXPERTISE-FACTOR
018050     END-IF.
018060*
018070     IF      DT-IS-CRITICAL (DT-NX)
018080             MOVE 2 TO WS-HOLIDAY-FACTOR
018090     ELSE
018100             MOVE 1 TO WS-HOLIDAY-FACTOR
018110     END-IF.
018120*
018130     PERFORM DD153-ADJACENT-BONUS THRU DD153-EXIT.
018140*
018150     IF      HO-RELAX-SW-ON
018160             COMPUTE WS-DO-COST ROUNDED =
018170                     WS-WEEKEND-FACTOR + WS-COVERAGE-FACTOR +
018180                     WS-HOLIDAY-FACTOR
018190     ELSE
018200             COMPUTE WS-DO-COST ROUNDED =
018210                     (WS-WEEKEND-FACTOR * WS-SHIFT-FACTOR *
018220                      WS-COVERAGE-FACTOR * WS-EXPERTISE-FACTOR *
018230                      WS-HOLIDAY-FACTOR) + WS-ADJACENT-BONUS
018240     END-IF.
018250*
018260 DD152-EXIT.
018270     EXIT.
018280*
018290 DD153-ADJACENT-BONUS.
018300     MOVE    ZERO TO WS-ADJACENT-BONUS.
018310     IF      DT-NX > 1
018320             SET  DT-NX2 TO DT-NX
018330             SET  DT-NX2 DOWN BY 1
018340             PERFORM DD154-TEST-ADJACENT-OFF THRU DD154-EXIT.
018350     IF      DT-NX < DT-DAY-CNT
018360             SET  DT-NX2 TO DT-NX
018370             SET  DT-NX2 UP BY 1
018380             PERFORM DD154-TEST-ADJACENT-OFF THRU DD154-EXIT.
018390*
018400 DD153-EXIT.
018410     EXIT.
018420*
018430 DD154-TEST-ADJACENT-OFF.
018440     MOVE    "N" TO WS-FOUND-SW.
018450     PERFORM DD156-SCAN-ADJ-ONE
018460             VARYING WK-DO-NX FROM 1 BY 1
018470             UNTIL WK-DO-NX > WK-DAYOFF-CNT (WK-NX) OR WS-FOUND.
018480     IF      WS-FOUND
018490             ADD  2 TO WS-ADJACENT-BONUS.
018500*
018510 DD154-EXIT.
018520     EXIT.
018530*
018540 DD156-SCAN-ADJ-ONE.
018550     IF      WK-DAYOFF-DATE (WK-NX, WK-DO-NX) = DT-DATE (DT-NX2)
018560             MOVE "Y" TO WS-FOUND-SW.
018570*
018580 DD156-EXIT.
018590     EXIT.
018600*
018610 DD155-REMOVE-AND-REFILL.
018620     SET     WK-SD-NX TO WS-DO-BEST-SDNX.
018630     PERFORM XX875-REVERSE-ASSIGNMENT THRU XX875-EXIT.
018640*
018650*    DROP THE WORKER FROM THE DAY TABLE'S SLOT, THEN TRY TO
018660*     BACKFILL IT FROM THE USUAL CANDIDATE POOL.
018670*
018680     PERFORM XX876-UNMARK-DAYTABLE THRU XX876-EXIT.
018690     MOVE    WK-NX TO WS-SAVE-WKNX.
018700     PERFORM DD159-REFILL-VACATED-SLOT THRU DD159-EXIT.
018710     SET     WK-NX TO WS-SAVE-WKNX.
018720*
018730*    GRANT THE NOW-FREE DAY AS THE DAY OFF.
018740*
018750     MOVE    "Y" TO WS-DAYOFF-HIT-SW.
018760     PERFORM DD124-GRANT-DAYOFF-IF-NEW THRU DD124-EXIT.
018770*
018780 DD155-EXIT.
018790     EXIT.
018800*
018810 DD157-UNCOUNT-TYPE.
018820     EVALUATE DT-SH-NX
018830         WHEN 1  SUBTRACT 1 FROM WK-CNT-M (WK-NX)
018840         WHEN 2  SUBTRACT 1 FROM WK-CNT-T (WK-NX)
018850         WHEN 3  SUBTRACT 1 FROM WK-CNT-N (WK-NX)
018860     END-EVALUATE.
018870*
018880 DD157-EXIT.
018890     EXIT.
018900*
018910 DD158-REMOVE-TECH-ID.
018920     MOVE    "N" TO WS-FOUND-SW.
018930     PERFORM DD160-SCAN-TECH-ID
018940             VARYING DT-TI-NX FROM 1 BY 1
018950             UNTIL DT-TI-NX > DT-SH-TECH-CNT (DT-NX, DT-SH-NX)
018960                OR WS-FOUND.
018970     IF      WS-FOUND
018980             MOVE DT-SH-TECH-ID (DT-NX, DT-SH-NX,
018990                  DT-SH-TECH-CNT (DT-NX, DT-SH-NX))
019000                TO DT-SH-TECH-ID (DT-NX, DT-SH-NX, DT-TI-NX)
019010             SUBTRACT 1 FROM DT-SH-TECH-CNT (DT-NX, DT-SH-NX).
019020*
019030 DD158-EXIT.
019040     EXIT.
019050*
019060 DD160-SCAN-TECH-ID.
019070     IF      DT-SH-TECH-ID (DT-NX, DT-SH-NX, DT-TI-NX) = WK-ID (WK-NX)
019080             MOVE "Y" TO WS-FOUND-SW.
019090*
019100 DD160-EXIT.
019110     EXIT.
019120*
019130 DD159-REFILL-VACATED-SLOT.
019140     IF      WK-TYPE (WK-NX) = "I"
019150             PERFORM CC350-FILL-ENG-FOR-SHIFT THRU CC350-EXIT
019160     ELSE
019170             PERFORM CC330-FILL-TECHS-FOR-SHIFT THRU CC330-EXIT.
019180*
019190 DD159-EXIT.
019200     EXIT.
019210*
019220 DD200-VERIFY-DAYS-OFF.
019230*
019240*    VERIFY PASS - REPORTS ANY (WORKER, WEEK) STILL SHORT A
019250*     DAY OFF AFTER PLANNING.  SHOULD BE RARE - ONLY WHEN A
019260*     WORKER HAS NO SHIFT AT ALL THAT WEEK TO EVEN LIBERATE.
019270*
019280     MOVE    ZERO TO WS-DAYOFF-MISSING.
019290     MOVE    1 TO WS-WEEK-START.
019300     PERFORM DD210-VERIFY-ONE-WEEK THRU DD210-EXIT
019310             UNTIL WS-WEEK-START > DT-DAY-CNT.
019320*
019330 DD200-EXIT.
019340     EXIT.
019350*
019360 DD210-VERIFY-ONE-WEEK.
019370     PERFORM DD110-FIND-WEEK-END THRU DD110-EXIT.
019380     PERFORM DD220-VERIFY-ONE-WORKER-WEEK
019390             VARYING WK-NX FROM 1 BY 1 UNTIL WK-NX > WS-WORKER-COUNT.
019400     MOVE    WS-WEEK-END TO WS-WEEK-START.
019410     ADD     1 TO WS-WEEK-START.
019420*
019430 DD210-EXIT.
019440     EXIT.
019450*
019460 DD220-VERIFY-ONE-WORKER-WEEK.
019470     PERFORM DD121-CHECK-WEEK-HAS-DAYOFF THRU DD121-EXIT.
019480     IF      NOT WS-DAYOFF-HIT
019490             ADD  1 TO WS-DAYOFF-MISSING
019500             DISPLAY "HO004  - NO DAY OFF, WEEK DAY " WS-WEEK-START
019510                     "-" WS-WEEK-END " WORKER " WK-TYPE (WK-NX)
019520                     WK-ID (WK-NX).
019530*
019540 DD220-EXIT.
019550     EXIT.
019560*
019570 EE100-BALANCE-SHIFT-COUNTS.
019580*
019590*    TOTAL SHIFT COUNT BALANCING, PER GROUP.  TRANSFERS A
019600*     SHIFT FROM THE BUSIEST WORKER TO THE QUIETEST WHILE THE
019610*     SPAN EXCEEDS ONE SHIFT, UP TO 8 TRANSFERS A GROUP.
019620*
019630     MOVE    1  TO WS-GROUP-LO.
019640     MOVE    13 TO WS-GROUP-HI.
019650     PERFORM EE110-BALANCE-ONE-GROUP THRU EE110-EXIT.
019660     MOVE    14 TO WS-GROUP-LO.
019670     MOVE    17 TO WS-GROUP-HI.
019680     PERFORM EE110-BALANCE-ONE-GROUP THRU EE110-EXIT.
019690*
019700 EE100-EXIT.
019710     EXIT.
019720*
019730 EE110-BALANCE-ONE-GROUP.
019740     MOVE    0   TO WS-TRANSFERS.
019750     MOVE    "N" TO WS-STOP-FILL-SW.
019760     PERFORM EE120-FIND-MIN-MAX-TOTAL THRU EE120-EXIT.
019770     PERFORM EE130-TRANSFER-ONE-SHIFT THRU EE130-EXIT
019780             UNTIL WS-IMBAL NOT > 1
019790                OR WS-TRANSFERS NOT < 8
019800                OR WS-STOP-FILL.
019810*
019820 EE110-EXIT.
019830     EXIT.
019840*
019850 EE120-FIND-MIN-MAX-TOTAL.
019860     MOVE    WS-GROUP-LO TO WS-MIN-NX.
019870     MOVE    WS-GROUP-LO TO WS-MAX-NX.
019880     SET     WK-NX TO WS-GROUP-LO.
019890     MOVE    WK-CNT-TOTAL (WK-NX) TO WS-MIN-TOTAL.
019900     MOVE    WK-CNT-TOTAL (WK-NX) TO WS-MAX-TOTAL.
019910     PERFORM EE121-TEST-ONE-FOR-MINMAX
019920             VARYING WK-NX FROM WS-GROUP-LO BY 1
019930                     UNTIL WK-NX > WS-GROUP-HI.
019940     COMPUTE WS-IMBAL = WS-MAX-TOTAL - WS-MIN-TOTAL.
019950*
019960 EE120-EXIT.
019970     EXIT.
019980*
019990 EE121-TEST-ONE-FOR-MINMAX.
020000     IF      WK-CNT-TOTAL (WK-NX) < WS-MIN-TOTAL
020010             MOVE WK-CNT-TOTAL (WK-NX) TO WS-MIN-TOTAL
020020             MOVE WK-NX TO WS-MIN-NX.
020030     IF      WK-CNT-TOTAL (WK-NX) > WS-MAX-TOTAL
020040             MOVE WK-CNT-TOTAL (WK-NX) TO WS-MAX-TOTAL
020050             MOVE WK-NX TO WS-MAX-NX.
020060*
020070 EE121-EXIT.
020080     EXIT.
020090*
020100 EE130-TRANSFER-ONE-SHIFT.
020110     SET     WK-NX TO WS-MAX-NX.
020120     MOVE    "N" TO WS-HAVE-BEST-SW.
020130     PERFORM EE140-TEST-ONE-DONOR-SHIFT
020140             VARYING WS-DONOR-SCAN FROM 1 BY 1
020150             UNTIL WS-DONOR-SCAN > WK-SHIFT-CNT (WK-NX) OR WS-HAVE-BEST.
020160     IF      WS-HAVE-BEST
020170             SET  WK-SD-NX TO WS-DONOR-SCAN
020180             PERFORM EE150-DO-TRANSFER THRU EE150-EXIT
020190             ADD  1 TO WS-TRANSFERS
020200             PERFORM EE120-FIND-MIN-MAX-TOTAL THRU EE120-EXIT
020210     ELSE
020220             MOVE "Y" TO WS-STOP-FILL-SW.
020230*
020240 EE130-EXIT.
020250     EXIT.
020260*
020270 EE140-TEST-ONE-DONOR-SHIFT.
020280*
020290*    WS-DONOR-SCAN, NOT WK-SD-NX, IS THE OUTER LOOP'S CONTROL -
020300*     RR850 BELOW RUNS ITS OWN VARYING OVER WK-SD-NX (RR848) SO IT
020310*     CANNOT BE TRUSTED TO SURVIVE THE CALL UNTOUCHED.
020320*
020330     SET     WK-SD-NX TO WS-DONOR-SCAN.
020340     MOVE    WK-SHIFT-DATE (WK-NX, WK-SD-NX) TO WS-DATE-BRK9.
020350     SET     DT-NX    TO WS-B-DAY.
020360     SET     DT-SH-NX TO WK-SHIFT-TYPE (WK-NX, WK-SD-NX).
020370     MOVE    WK-NX TO WS-SAVE-WKNX.
020380     SET     WK-NX TO WS-MIN-NX.
020390     PERFORM RR850-STRICT-ELIGIBLE THRU RR850-EXIT.
020400     IF      WK-ELIGIBLE
020410             MOVE "Y" TO WS-HAVE-BEST-SW.
020420     SET     WK-NX TO WS-SAVE-WKNX.
020430     SET     WK-SD-NX TO WS-DONOR-SCAN.
020440*
020450 EE140-EXIT.
020460     EXIT.
020470*
020480 EE150-DO-TRANSFER.
020490*
020500*    WK-NX IS THE DONOR (WS-MAX-NX), WK-SD-NX ITS SHIFT SLOT,
020510*     DT-NX/DT-SH-NX THAT SHIFT'S DAY/TYPE - ALL STILL SET FROM
020520*     EE140'S SUCCESSFUL TEST.
020530*
020540     PERFORM XX875-REVERSE-ASSIGNMENT THRU XX875-EXIT.
020550     PERFORM XX876-UNMARK-DAYTABLE THRU XX876-EXIT.
020560     SET     WK-NX TO WS-MIN-NX.
020570     PERFORM XX870-RECORD-ASSIGNMENT THRU XX870-EXIT.
020580     IF      WK-TYPE (WK-NX) = "I"
020590             PERFORM XX885-MARK-DT-ENG THRU XX885-EXIT
020600     ELSE
020610             PERFORM XX880-MARK-DT-TECH THRU XX880-EXIT.
020620*
020630 EE150-EXIT.
020640     EXIT.
020650*
020660 EE200-BALANCE-SHIFT-TYPES.
020670*
020680*    SHIFT-TYPE IMBALANCE BALANCING, PER GROUP.  THRESHOLD =
020690*     MAX(1.5 + 0.5 * DAYS/30, MAX(1, AVG PER TYPE * 0.25)); OVER
020700*     14-DAY PERIODS A WORKER PAST 40% OF THEIR OWN SCARCE TYPE
020710*     ALSO QUALIFIES.  RUNS WORST-PAIR-FIRST, REPEATING UNTIL NO
020720*     WORKER IN THE GROUP STILL QUALIFIES OR THE TRANSFER CAP
020730*     IS HIT, THE SAME SHAPE AS EE100/EE300'S FILL LOOPS.
020740*
020750     MOVE    1  TO WS-GROUP-LO.
020760     MOVE    13 TO WS-GROUP-HI.
020770     PERFORM EE210-BALANCE-TYPE-ONE-GROUP THRU EE210-EXIT.
020780     MOVE    14 TO WS-GROUP-LO.
020790     MOVE    17 TO WS-GROUP-HI.
020800     PERFORM EE210-BALANCE-TYPE-ONE-GROUP THRU EE210-EXIT.
020810*
020820 EE200-EXIT.
020830     EXIT.
020840*
020850 EE210-BALANCE-TYPE-ONE-GROUP.
020860     PERFORM EE211-GROUP-THRESHOLD THRU EE211-EXIT.
020870     MOVE    0   TO WS-TRANSFERS.
020880     MOVE    "N" TO WS-STOP-FILL-SW.
020890     PERFORM EE215-FIND-AND-SWAP-ONE-PAIR THRU EE215-EXIT
020900             UNTIL WS-TRANSFERS NOT < 8
020910                OR WS-STOP-FILL.
020920*
020930 EE210-EXIT.
020940     EXIT.
020950*
020960 EE211-GROUP-THRESHOLD.
020970*
020980*    THE DYNAMIC (DAYS/30) THRESHOLD BITES TOO HARD ON A SHORT
020990*     OR LIGHTLY-STAFFED GROUP, SO THE FLOOR IS WHICHEVER IS
021000*     BIGGER OF IT AND 25% OF THE GROUP'S OWN AVERAGE SHIFTS
021010*     PER TYPE - RESULT LEFT IN WS-SPREAD-PCT FOR EE220.
021020*
021030     MOVE    ZERO TO WS-GROUP-TOTAL.
021040     PERFORM EE212-ADD-ONE-WORKER-TOTAL
021050             VARYING WK-NX FROM WS-GROUP-LO BY 1
021060                     UNTIL WK-NX > WS-GROUP-HI.
021070     COMPUTE WS-AVG-TOTAL ROUNDED =
021080             WS-GROUP-TOTAL / (WS-GROUP-HI - WS-GROUP-LO + 1).
021090     COMPUTE WS-AVG-TYPE  ROUNDED = WS-AVG-TOTAL / 3.
021100     COMPUTE WS-MIN-THRESH ROUNDED = WS-AVG-TYPE * 0.25.
021110     IF      WS-MIN-THRESH < 1
021120             MOVE 1 TO WS-MIN-THRESH.
021130     COMPUTE WS-DYN-THRESH ROUNDED =
021140             1.5 + (0.5 * WS-DAYS-THIS-MONTH / 30).
021150     IF      WS-DYN-THRESH > WS-MIN-THRESH
021160             MOVE WS-DYN-THRESH TO WS-SPREAD-PCT
021170     ELSE
021180             MOVE WS-MIN-THRESH TO WS-SPREAD-PCT.
021190*
021200 EE211-EXIT.
021210     EXIT.
021220*
021230 EE212-ADD-ONE-WORKER-TOTAL.
021240     ADD     WK-CNT-TOTAL (WK-NX) TO WS-GROUP-TOTAL.
021250*
021260 EE212-EXIT.
021270     EXIT.
021280*
021290 EE215-FIND-AND-SWAP-ONE-PAIR.
021300     MOVE    "N" TO WS-HAVE-BEST-SW.
021310     PERFORM EE220-TEST-ONE-TYPE-PAIR
021320             VARYING WK-NX FROM WS-GROUP-LO BY 1
021330                     UNTIL WK-NX > WS-GROUP-HI.
021340     IF      WS-HAVE-BEST
021350             MOVE "N" TO WS-SWAP-DONE-SW
021360             PERFORM EE230-SWAP-TYPE-PAIR THRU EE230-EXIT
021370             IF      WS-SWAP-DONE
021380                     ADD 1 TO WS-TRANSFERS
021390             ELSE
021400                     MOVE "Y" TO WS-STOP-FILL-SW
021410             END-IF
021420     ELSE
021430             MOVE "Y" TO WS-STOP-FILL-SW.
021440*
021450 EE215-EXIT.
021460     EXIT.
021470*
021480 EE220-TEST-ONE-TYPE-PAIR.
021490*
021500*    FINDS THE WORKER WORST OUT OF BALANCE AMONG ALL THREE SHIFT
021510*     TYPES, NOT JUST NIGHT-VS-MORNING - EACH WORKER'S OWN
021520*     BUSIEST AND QUIETEST TYPE STAND IN FOR "ABUNDANT/SCARCE
021530*     TYPE".  OVER 14-DAY PERIODS A WORKER PAST 40% OF THEIR
021540*     SCARCE TYPE QUALIFIES TOO, EVEN IF THE RAW HEADCOUNT GAP
021550*     IS STILL BELOW THE THRESHOLD.
021560*
021570     PERFORM EE221-FIND-HI-LO-TYPE THRU EE221-EXIT.
021580     COMPUTE WS-IMBAL = WS-CNT-HI - WS-CNT-LO.
021590     IF      WS-CNT-LO > 0
021600             COMPUTE WS-IMBAL-PCT ROUNDED =
021610                     (WS-CNT-HI - WS-CNT-LO) * 100 / WS-CNT-LO
021620     ELSE
021630             MOVE 100 TO WS-IMBAL-PCT.
021640     IF      (WS-IMBAL > WS-SPREAD-PCT)
021650        OR   (WS-DAYS-THIS-MONTH > 14 AND WS-IMBAL-PCT > 40)
021660             IF      NOT WS-HAVE-BEST OR WS-IMBAL > WS-THIS-SCORE
021670                     MOVE "Y" TO WS-HAVE-BEST-SW
021680                     MOVE WS-IMBAL TO WS-THIS-SCORE
021690                     MOVE WK-NX TO WS-MIN-NX
021700                     MOVE WS-CAND-HI-TYPE TO WS-BEST-TYPE-HI
021710                     MOVE WS-CAND-LO-TYPE TO WS-BEST-TYPE-LO
021720             END-IF.
021730*
021740 EE220-EXIT.
021750     EXIT.
021760*
021770 EE221-FIND-HI-LO-TYPE.
021780     MOVE    WK-CNT-M (WK-NX) TO WS-CNT-HI.
021790     MOVE    1               TO WS-CAND-HI-TYPE.
021800     MOVE    WK-CNT-M (WK-NX) TO WS-CNT-LO.
021810     MOVE    1               TO WS-CAND-LO-TYPE.
021820     IF      WK-CNT-T (WK-NX) > WS-CNT-HI
021830             MOVE WK-CNT-T (WK-NX) TO WS-CNT-HI
021840             MOVE 2                TO WS-CAND-HI-TYPE.
021850     IF      WK-CNT-T (WK-NX) < WS-CNT-LO
021860             MOVE WK-CNT-T (WK-NX) TO WS-CNT-LO
021870             MOVE 2                TO WS-CAND-LO-TYPE.
021880     IF      WK-CNT-N (WK-NX) > WS-CNT-HI
021890             MOVE WK-CNT-N (WK-NX) TO WS-CNT-HI
021900             MOVE 3                TO WS-CAND-HI-TYPE.
021910     IF      WK-CNT-N (WK-NX) < WS-CNT-LO
021920             MOVE WK-CNT-N (WK-NX) TO WS-CNT-LO
021930             MOVE 3                TO WS-CAND-LO-TYPE.
021940*
021950 EE221-EXIT.
021960     EXIT.
021970*
021980 EE230-SWAP-TYPE-PAIR.
021990*
022000*    WS-MIN-NX IS THE IMBALANCED WORKER, WS-BEST-TYPE-HI/-LO ITS
022010*     OWN ABUNDANT/SCARCE TYPES AS FOUND BY EE220.  LOOK FOR A
022020*     COMPLEMENTARY PARTNER - SHORT WHERE WS-MIN-NX IS LONG AND
022030*     VICE VERSA - AND SWAP ONE SHIFT OF EACH TYPE BETWEEN THEM
022040*     IF BOTH DIRECTIONS STILL PASS EVERY SCHEDULING RULE.
022050*
022060     MOVE    WS-BEST-TYPE-HI TO WS-TYPE-HI.
022070     MOVE    WS-BEST-TYPE-LO TO WS-TYPE-LO.
022080     MOVE    "N" TO WS-HAVE-BEST-SW.
022090     PERFORM EE240-TEST-ONE-PARTNER
022100             VARYING WS-MAX-NX FROM WS-GROUP-LO BY 1
022110             UNTIL WS-MAX-NX > WS-GROUP-HI.
022120     IF      WS-HAVE-BEST
022130             PERFORM EE250-DO-SWAP THRU EE250-EXIT.
022140*
022150 EE230-EXIT.
022160     EXIT.
022170*
022180 EE240-TEST-ONE-PARTNER.
022190     IF      WS-MAX-NX NOT = WS-MIN-NX
022200             SET  WK-NX2 TO WS-MAX-NX
022210             MOVE WS-TYPE-LO TO WS-LOOKUP-TYPE
022220             PERFORM EE241-COUNT-OF-TYPE THRU EE241-EXIT
022230             MOVE WS-LOOKUP-CNT TO WS-PARTNER-HI-CNT
022240             MOVE WS-TYPE-HI TO WS-LOOKUP-TYPE
022250             PERFORM EE241-COUNT-OF-TYPE THRU EE241-EXIT
022260             IF      WS-PARTNER-HI-CNT > WS-LOOKUP-CNT
022270                     MOVE "Y" TO WS-HAVE-BEST-SW
022280             END-IF.
022290*
022300 EE240-EXIT.
022310     EXIT.
022320*
022330 EE241-COUNT-OF-TYPE.
022340*
022350*    RETURNS WK-NX2'S COUNT OF THE TYPE IN WS-LOOKUP-TYPE, IN
022360*     WS-LOOKUP-CNT - WK-CNT-M/T/N AREN'T A TABLE SO THE TYPE
022370*     DIGIT HAS TO BE EVALUATED OUT.
022380*
022390     EVALUATE WS-LOOKUP-TYPE
022400         WHEN 1  MOVE WK-CNT-M (WK-NX2) TO WS-LOOKUP-CNT
022410         WHEN 2  MOVE WK-CNT-T (WK-NX2) TO WS-LOOKUP-CNT
022420         WHEN 3  MOVE WK-CNT-N (WK-NX2) TO WS-LOOKUP-CNT
022430     END-EVALUATE.
022440*
022450 EE241-EXIT.
022460     EXIT.
022470*
022480 EE250-DO-SWAP.
022490*
022500*    NOT A FULL RE-ELIGIBILITY PASS - EACH WORKER HAS HELD A SHIFT
022510*     OF THE TYPE COMING TO THEM BEFORE, SO THE SWAP IS A STRAIGHT
022520*     EXCHANGE OF DATES ONCE A MATCHING PAIR OF SLOTS IS FOUND.
022530*
022540     SET     WK-NX  TO WS-MIN-NX.
022550     MOVE    "N" TO WS-FOUND-SW.
022560     PERFORM EE260-FIND-SLOT-OF-TYPE
022570             VARYING WK-SD-NX FROM 1 BY 1
022580             UNTIL WK-SD-NX > WK-SHIFT-CNT (WK-NX) OR WS-FOUND.
022590     IF      NOT WS-FOUND
022600             GO TO EE250-EXIT.
022610     MOVE    WK-SD-NX TO WS-DO-BEST-SDNX.
022620     SET     WK-NX  TO WS-MAX-NX.
022630     MOVE    "N" TO WS-FOUND-SW.
022640     PERFORM EE270-FIND-SLOT-OF-TYPE
022650             VARYING WK-SD-NX FROM 1 BY 1
022660             UNTIL WK-SD-NX > WK-SHIFT-CNT (WK-NX) OR WS-FOUND.
022670     IF      NOT WS-FOUND
022680             GO TO EE250-EXIT.
022690*
022700*    WS-MIN-NX'S SLOT (WS-DO-BEST-SDNX) AND WS-MAX-NX'S SLOT
022710*     (WK-SD-NX, STILL SET FROM THE SEARCH JUST ABOVE) TRADE DATES.
022720*
022730     MOVE    "Y" TO WS-SWAP-DONE-SW.
022740     PERFORM EE280-SWAP-ONE-PAIR THRU EE280-EXIT.
022750*
022760 EE250-EXIT.
022770     EXIT.
022780*
022790 EE260-FIND-SLOT-OF-TYPE.
022800     IF      WK-SHIFT-TYPE (WK-NX, WK-SD-NX) = WS-TYPE-HI
022810             MOVE "Y" TO WS-FOUND-SW.
022820*
022830 EE260-EXIT.
022840     EXIT.
022850*
022860 EE270-FIND-SLOT-OF-TYPE.
022870     IF      WK-SHIFT-TYPE (WK-NX, WK-SD-NX) = WS-TYPE-LO
022880             MOVE "Y" TO WS-FOUND-SW.
022890*
022900 EE270-EXIT.
022910     EXIT.
022920*
022930 EE280-SWAP-ONE-PAIR.
022940*
022950*    WS-MIN-NX GIVES UP ITS SLOT AT WS-DO-BEST-SDNX (TYPE
022960*     WS-TYPE-HI) AND TAKES ON WS-MAX-NX'S SLOT AT WK-SD-NX
022970*     (TYPE WS-TYPE-LO), AND VICE VERSA - A STRAIGHT EXCHANGE OF
022980*     DATES BETWEEN THE TWO, NOT TWO SEPARATE REMOVE/REFILLS, SO
022990*     THE DAY TABLE'S HEADCOUNT NEVER NEEDS TOUCHING.  THE COUNT
023000*     ADJUSTMENT IS GENERAL ACROSS ALL THREE TYPES, NOT JUST
023010*     NIGHT/MORNING - SEE EE281.
023020*
023030     MOVE    WK-SD-NX TO WS-DO-BEST-DAYNUM.
023040     SET     WK-NX2 TO WS-MAX-NX.
023050     SET     WK-NX  TO WS-MIN-NX.
023060     SET     WK-SD-NX TO WS-DO-BEST-SDNX.
023070     MOVE    WK-SHIFT-DATE (WK-NX, WK-SD-NX) TO WS-SWAP-DATE.
023080     MOVE    WK-SHIFT-DATE (WK-NX2, WS-DO-BEST-DAYNUM)
023090        TO   WK-SHIFT-DATE (WK-NX, WK-SD-NX).
023100     MOVE    WS-SWAP-DATE TO WK-SHIFT-DATE (WK-NX2, WS-DO-BEST-DAYNUM).
023110     SET     WK-NX  TO WS-MIN-NX.
023120     MOVE    WS-TYPE-HI TO WS-ADJ-TYPE.
023130     MOVE    -1 TO WS-CNT-DELTA.
023140     PERFORM EE281-ADJUST-ONE-COUNT THRU EE281-EXIT.
023150     MOVE    WS-TYPE-LO TO WS-ADJ-TYPE.
023160     MOVE    1 TO WS-CNT-DELTA.
023170     PERFORM EE281-ADJUST-ONE-COUNT THRU EE281-EXIT.
023180     SET     WK-NX  TO WS-MAX-NX.
023190     MOVE    WS-TYPE-LO TO WS-ADJ-TYPE.
023200     MOVE    -1 TO WS-CNT-DELTA.
023210     PERFORM EE281-ADJUST-ONE-COUNT THRU EE281-EXIT.
023220     MOVE    WS-TYPE-HI TO WS-ADJ-TYPE.
023230     MOVE    1 TO WS-CNT-DELTA.
023240     PERFORM EE281-ADJUST-ONE-COUNT THRU EE281-EXIT.
023250*
023260 EE280-EXIT.
023270     EXIT.
023280*
023290 EE281-ADJUST-ONE-COUNT.
023300     EVALUATE WS-ADJ-TYPE
023310         WHEN 1  ADD WS-CNT-DELTA TO WK-CNT-M (WK-NX)
023320         WHEN 2  ADD WS-CNT-DELTA TO WK-CNT-T (WK-NX)
023330         WHEN 3  ADD WS-CNT-DELTA TO WK-CNT-N (WK-NX)
023340     END-EVALUATE.
023350*
023360 EE281-EXIT.
023370     EXIT.
023380*
023390 EE300-BALANCE-PREMIUM.
023400*
023410*    PREMIUM BALANCING - IF (MAX PREMIUM - MIN PREMIUM) / MIN
023420*     EXCEEDS 15%, TRANSFER PREMIUM SHIFTS FROM WORKERS ABOVE
023430*     1.15 TIMES THE MINIMUM TO WORKERS BELOW 0.85 TIMES THE
023440*     MAXIMUM, UP TO 5 TRANSFERS, PER GROUP.
023450*
023460     MOVE    1  TO WS-GROUP-LO.
023470     MOVE    13 TO WS-GROUP-HI.
023480     PERFORM EE310-BALANCE-PREMIUM-GROUP THRU EE310-EXIT.
023490     MOVE    14 TO WS-GROUP-LO.
023500     MOVE    17 TO WS-GROUP-HI.
023510     PERFORM EE310-BALANCE-PREMIUM-GROUP THRU EE310-EXIT.
023520*
023530 EE300-EXIT.
023540     EXIT.
023550*
023560 EE310-BALANCE-PREMIUM-GROUP.
023570     MOVE    0   TO WS-TRANSFERS.
023580     MOVE    "N" TO WS-STOP-FILL-SW.
023590     PERFORM EE320-FIND-MIN-MAX-PREM THRU EE320-EXIT.
023600     PERFORM EE330-TRANSFER-ONE-PREM THRU EE330-EXIT
023610             UNTIL WS-TRANSFERS NOT < 5
023620                OR WS-STOP-FILL
023630                OR WS-SPREAD-PCT NOT > 0.15.
023640*
023650 EE310-EXIT.
023660     EXIT.
023670*
023680 EE320-FIND-MIN-MAX-PREM.
023690     MOVE    WS-GROUP-LO TO WS-MIN-NX.
023700     MOVE    WS-GROUP-LO TO WS-MAX-NX.
023710     SET     WK-NX TO WS-GROUP-LO.
023720     MOVE    WK-PREMIUM-VALUE (WK-NX) TO WS-MIN-EARN.
023730     MOVE    WK-PREMIUM-VALUE (WK-NX) TO WS-MAX-EARN.
023740     PERFORM EE321-TEST-ONE-FOR-PREM-MINMAX
023750             VARYING WK-NX FROM WS-GROUP-LO BY 1
023760                     UNTIL WK-NX > WS-GROUP-HI.
023770     IF      WS-MIN-EARN = ZERO
023780             MOVE 999 TO WS-SPREAD-PCT
023790     ELSE
023800             COMPUTE WS-SPREAD-PCT ROUNDED =
023810                     (WS-MAX-EARN - WS-MIN-EARN) / WS-MIN-EARN.
023820*
023830 EE320-EXIT.
023840     EXIT.
023850*
023860 EE321-TEST-ONE-FOR-PREM-MINMAX.
023870     IF      WK-PREMIUM-VALUE (WK-NX) < WS-MIN-EARN
023880             MOVE WK-PREMIUM-VALUE (WK-NX) TO WS-MIN-EARN
023890             MOVE WK-NX TO WS-MIN-NX.
023900     IF      WK-PREMIUM-VALUE (WK-NX) > WS-MAX-EARN
023910             MOVE WK-PREMIUM-VALUE (WK-NX) TO WS-MAX-EARN
023920             MOVE WK-NX TO WS-MAX-NX.
023930*
023940 EE321-EXIT.
023950     EXIT.
023960*
023970 EE330-TRANSFER-ONE-PREM.
023980     SET     WK-NX TO WS-MAX-NX.
023990     MOVE    "N" TO WS-HAVE-BEST-SW.
024000     PERFORM EE340-TEST-ONE-PREM-SHIFT
024010             VARYING WS-DONOR-SCAN FROM 1 BY 1
024020             UNTIL WS-DONOR-SCAN > WK-SHIFT-CNT (WK-NX) OR WS-HAVE-BEST.
024030     IF      WS-HAVE-BEST
024040             SET  WK-SD-NX TO WS-DONOR-SCAN
024050             PERFORM EE150-DO-TRANSFER THRU EE150-EXIT
024060             ADD  1 TO WS-TRANSFERS
024070             PERFORM EE320-FIND-MIN-MAX-PREM THRU EE320-EXIT
024080     ELSE
024090             MOVE "Y" TO WS-STOP-FILL-SW.
024100*
024110 EE330-EXIT.
024120     EXIT.
024130*
024140 EE340-TEST-ONE-PREM-SHIFT.
024150*
024160*    WS-DONOR-SCAN, NOT WK-SD-NX, IS THE OUTER LOOP'S CONTROL -
024170*     SEE THE NOTE IN EE140.
024180*
024190     SET     WK-SD-NX TO WS-DONOR-SCAN.
024200     MOVE    WK-SHIFT-DATE (WK-NX, WK-SD-NX) TO WS-DATE-BRK9.
024210     SET     DT-NX    TO WS-B-DAY.
024220     SET     DT-SH-NX TO WK-SHIFT-TYPE (WK-NX, WK-SD-NX).
024230     IF      DT-SH-NX = 3 OR DT-IS-CRITICAL (DT-NX)
024240             MOVE WK-NX TO WS-SAVE-WKNX
024250             SET  WK-NX TO WS-MIN-NX
024260             PERFORM RR850-STRICT-ELIGIBLE THRU RR850-EXIT
024270             IF      WK-ELIGIBLE
024280                     MOVE "Y" TO WS-HAVE-BEST-SW
024290             END-IF
024300             SET  WK-NX TO WS-SAVE-WKNX
024310             SET  WK-SD-NX TO WS-DONOR-SCAN.
024320*
024330 EE340-EXIT.
024340     EXIT.
024350*
024360 FF100-REPAIR-COVERAGE.
024370*
024380*    COVERAGE REPAIR - EVERY DAY AND SHIFT OF THE MONTH IS
024390*     RECHECKED FOR A MISSING ENGINEER OR A WRONG TECHNOLOGIST
024400*     COUNT, AFTER THE BALANCING PASSES MAY HAVE OPENED ONE UP.
024410*
024420     PERFORM FF105-REPAIR-ONE-DAY
024430             VARYING DT-NX FROM 1 BY 1 UNTIL DT-NX > DT-DAY-CNT.
024440*
024450 FF100-EXIT.
024460     EXIT.
024470*
024480 FF105-REPAIR-ONE-DAY.
024490     PERFORM FF110-REPAIR-ONE-SHIFT
024500             VARYING DT-SH-NX FROM 1 BY 1 UNTIL DT-SH-NX > 3.
024510*
024520 FF105-EXIT.
024530     EXIT.
024540*
024550 FF110-REPAIR-ONE-SHIFT.
024560     IF      DT-SH-ENG-ID (DT-NX, DT-SH-NX) = ZERO
024570             PERFORM FF120-FILL-MISSING-ENGINEER THRU FF120-EXIT.
024580     PERFORM FF150-FIX-TECH-COUNT THRU FF150-EXIT.
024590*
024600 FF110-EXIT.
024610     EXIT.
024620*
024630 FF120-FILL-MISSING-ENGINEER.
024640*
024650*    TRY, IN ORDER - A CLEAN ENGINEER, THEN ONE ONLY SOFT-
024660*     VIOLATING (SAME POOL CC350 DRAWS ON FOR THE INITIAL FILL),
024670*     THEN CC370'S FORCE-ASSIGN (WHICH WILL REVOKE A DAY OFF IF
024680*     THAT IS ALL THAT STANDS IN THE WAY).  IF EVEN THAT FINDS
024690*     NOBODY - EVERY ENGINEER IS ALREADY WORKING THE DATE - BUMP
024700*     ONE OFF A LOWER-PRIORITY SHIFT THE SAME DAY INSTEAD.
024710*
024720     MOVE    "N" TO WS-HAVE-BEST-SW.
024730     PERFORM FF121-TEST-ONE-ENG-STRICT
024740             VARYING WK-NX FROM 14 BY 1
024750                     UNTIL WK-NX > WS-WORKER-COUNT.
024760     IF      NOT WS-HAVE-BEST
024770             PERFORM CC360-TEST-ONE-ENG-IMPACT
024780                     VARYING WK-NX FROM 14 BY 1
024790                             UNTIL WK-NX > WS-WORKER-COUNT.
024800     IF      WS-HAVE-BEST
024810             SET  WK-NX TO WS-BEST-NX
024820             PERFORM XX870-RECORD-ASSIGNMENT THRU XX870-EXIT
024830             PERFORM XX885-MARK-DT-ENG THRU XX885-EXIT
024840     ELSE
024850             PERFORM CC370-FORCE-ENGINEER THRU CC370-EXIT
024860             IF      DT-SH-ENG-ID (DT-NX, DT-SH-NX) = ZERO
024870                     PERFORM FF130-BUMP-LOWER-PRIORITY THRU FF130-EXIT.
024880*
024890 FF120-EXIT.
024900     EXIT.
024910*
024920 FF121-TEST-ONE-ENG-STRICT.
024930     PERFORM RR850-STRICT-ELIGIBLE THRU RR850-EXIT.
024940     IF      WK-ELIGIBLE
024950             PERFORM XX895-IMPACT-SCORE THRU XX895-EXIT
024960             IF      NOT WS-HAVE-BEST
024970                 OR  WS-THIS-SCORE < WS-BEST-SCORE
024980                     MOVE "Y" TO WS-HAVE-BEST-SW
024990                     MOVE WK-NX TO WS-BEST-NX
025000                     MOVE WS-THIS-SCORE TO WS-BEST-SCORE
025010             END-IF.
025020*
025030 FF121-EXIT.
025040     EXIT.
025050*
025060 FF130-BUMP-LOWER-PRIORITY.
025070*
025080*    THE OVERNIGHT CLERK'S OWN TRICK, FINALLY PUT ON THE
025090*     MACHINE - PULL AN ENGINEER OFF A LOWER-PRIORITY SHIFT THE
025100*     SAME DAY (PRIORITY NIGHT OVER AFTERNOON OVER MORNING, I.E.
025110*     THE LOWER SHIFT-TYPE NUMBERS) AND GIVE THEM THIS ONE, THEN
025120*     BACKFILL WHATEVER WAS JUST VACATED FROM WHOEVER ELSE IS
025130*     STILL FREE THAT DAY.
025140*
025150     MOVE    "N" TO WS-FOUND-SW.
025160     MOVE    DT-SH-NX TO WS-SAVE-SHNX.
025170     IF      WS-SAVE-SHNX > 1
025180             PERFORM FF131-TEST-LOWER-SHIFT
025190                     VARYING WS-BUMP-SHIFT FROM 1 BY 1
025200                     UNTIL WS-BUMP-SHIFT >= WS-SAVE-SHNX OR WS-FOUND.
025210     SET     DT-SH-NX TO WS-SAVE-SHNX.
025220*
025230 FF130-EXIT.
025240     EXIT.
025250*
025260 FF131-TEST-LOWER-SHIFT.
025270     SET     DT-SH-NX TO WS-BUMP-SHIFT.
025280     IF      DT-SH-ENG-ID (DT-NX, DT-SH-NX) NOT = ZERO
025290             MOVE "Y" TO WS-FOUND-SW
025300             PERFORM FF132-DO-BUMP THRU FF132-EXIT.
025310*
025320 FF131-EXIT.
025330     EXIT.
025340*
025350 FF132-DO-BUMP.
025360*
025370*    DT-SH-NX IS STILL THE LOWER-PRIORITY SHIFT BEING GIVEN UP.
025380*
025390     MOVE    DT-SH-ENG-ID (DT-NX, DT-SH-NX) TO WS-BUMP-ENG-ID.
025400     PERFORM FF133-FIND-WKNX-BY-ID
025410             VARYING WK-NX FROM 14 BY 1 UNTIL WK-NX > WS-WORKER-COUNT.
025420     SET     WK-NX TO WS-FOUND-WKNX.
025430     PERFORM FF136-FIND-SHIFT-SLOT THRU FF136-EXIT.
025440     PERFORM XX875-REVERSE-ASSIGNMENT THRU XX875-EXIT.
025450     PERFORM XX876-UNMARK-DAYTABLE THRU XX876-EXIT.
025460*
025470*    RE-ASSIGN THE SAME ENGINEER TO THE SHIFT THAT WAS SHORT.
025480*
025490     SET     DT-SH-NX TO WS-SAVE-SHNX.
025500     PERFORM XX870-RECORD-ASSIGNMENT THRU XX870-EXIT.
025510     PERFORM XX885-MARK-DT-ENG THRU XX885-EXIT.
025520*
025530*    BACKFILL THE SHIFT JUST VACATED FROM ANY ENGINEER STILL
025540*     FREE THAT DAY - NOT A FULL ELIGIBILITY RE-TEST, AS THE
025550*     SHIFT WAS ALREADY COVERED ONCE AND THE BEST THE CLERK CAN
025560*     DO AT THIS POINT IS NOT DOUBLE-BOOK SOMEBODY.
025570*
025580     SET     DT-SH-NX TO WS-BUMP-SHIFT.
025590     MOVE    "N" TO WS-HAVE-BEST-SW.
025600     PERFORM FF135-TEST-ANY-FREE-ENG
025610             VARYING WK-NX FROM 14 BY 1
025620             UNTIL WK-NX > WS-WORKER-COUNT OR WS-HAVE-BEST.
025630     IF      WS-HAVE-BEST
025640             SET  WK-NX TO WS-BEST-NX
025650             PERFORM XX870-RECORD-ASSIGNMENT THRU XX870-EXIT
025660             PERFORM XX885-MARK-DT-ENG THRU XX885-EXIT.
025670     SET     DT-SH-NX TO WS-SAVE-SHNX.
025680*
025690 FF132-EXIT.
025700     EXIT.
025710*
025720 FF133-FIND-WKNX-BY-ID.
025730     IF      WK-ID (WK-NX) = WS-BUMP-ENG-ID
025740             MOVE WK-NX TO WS-FOUND-WKNX.
025750*
025760 FF133-EXIT.
025770     EXIT.
025780*
025790 FF135-TEST-ANY-FREE-ENG.
025800     PERFORM RR840-CHECK-R5 THRU RR840-EXIT.
025810     IF      NOT WS-FOUND
025820             MOVE "Y" TO WS-HAVE-BEST-SW
025830             MOVE WK-NX TO WS-BEST-NX.
025840*
025850 FF135-EXIT.
025860     EXIT.
025870*
025880 FF136-FIND-SHIFT-SLOT.
025890     MOVE    "N" TO WS-FOUND-SW.
025900     PERFORM FF137-SCAN-ONE-SLOT
025910             VARYING WK-SD-NX FROM 1 BY 1
025920             UNTIL WK-SD-NX > WK-SHIFT-CNT (WK-NX) OR WS-FOUND.
025930*
025940 FF136-EXIT.
025950     EXIT.
025960*
025970 FF137-SCAN-ONE-SLOT.
025980     IF      WK-SHIFT-DATE (WK-NX, WK-SD-NX) = DT-DATE (DT-NX)
025990       AND   WK-SHIFT-TYPE (WK-NX, WK-SD-NX) = DT-SH-NX
026000             MOVE "Y" TO WS-FOUND-SW.
026010*
026020 FF137-EXIT.
026030     EXIT.
026040*
026050 FF150-FIX-TECH-COUNT.
026060*
026070*    SHORT - ADD CANDIDATES; OVER - DROP THE RICHEST-LOADED
026080*     ASSIGNEES UNTIL THE COUNT IS BACK TO DT-SH-REQ-TECH.
026090*
026100     IF      DT-SH-TECH-CNT (DT-NX, DT-SH-NX)
026110               < DT-SH-REQ-TECH (DT-NX, DT-SH-NX)
026120             MOVE "N" TO WS-STOP-FILL-SW
026130             PERFORM FF160-ADD-ONE-TECH THRU FF160-EXIT
026140                     UNTIL DT-SH-TECH-CNT (DT-NX, DT-SH-NX)
026150                           NOT < DT-SH-REQ-TECH (DT-NX, DT-SH-NX)
026160                        OR WS-STOP-FILL.
026170     IF      DT-SH-TECH-CNT (DT-NX, DT-SH-NX)
026180               > DT-SH-REQ-TECH (DT-NX, DT-SH-NX)
026190             PERFORM FF180-REMOVE-ONE-TECH THRU FF180-EXIT
026200                     UNTIL DT-SH-TECH-CNT (DT-NX, DT-SH-NX)
026210                           NOT > DT-SH-REQ-TECH (DT-NX, DT-SH-NX).
026220*
026230 FF150-EXIT.
026240     EXIT.
026250*
026260 FF160-ADD-ONE-TECH.
026270*
026280*    SAME NO-RESTRICTIONS/RESTRICTED POOL ORDER AS THE INITIAL
026290*     FILL (CC332/CC333), WITH A THIRD TIER HERE THAT WILL
026300*     REVOKE A DAY OFF WHEN THAT IS THE ONLY THING A CANDIDATE
026310*     FAILS.
026320*
026330     MOVE    "N" TO WS-REVOKE-SW.
026340     MOVE    "N" TO WS-HAVE-BEST-SW.
026350     PERFORM CC332-TEST-ONE-TECH-BASIC
026360             VARYING WK-NX FROM 1 BY 1 UNTIL WK-NX > WS-T-COUNT.
026370     IF      NOT WS-HAVE-BEST
026380             PERFORM CC333-TEST-ONE-TECH-RELAXED
026390                     VARYING WK-NX FROM 1 BY 1 UNTIL WK-NX > WS-T-COUNT.
026400     IF      NOT WS-HAVE-BEST
026410             PERFORM FF170-TEST-ONE-TECH-DAYOFF
026420                     VARYING WK-NX FROM 1 BY 1 UNTIL WK-NX > WS-T-COUNT.
026430     IF      WS-HAVE-BEST
026440             SET  WK-NX TO WS-BEST-NX
026450             IF      WS-REVOKE-NEEDED
026460                     PERFORM XX890-REVOKE-DAYOFF THRU XX890-EXIT
026470             END-IF
026480             PERFORM XX870-RECORD-ASSIGNMENT THRU XX870-EXIT
026490             PERFORM XX880-MARK-DT-TECH THRU XX880-EXIT
026500     ELSE
026510             MOVE "Y" TO WS-STOP-FILL-SW.
026520*
026530 FF160-EXIT.
026540     EXIT.
026550*
026560 FF170-TEST-ONE-TECH-DAYOFF.
026570*
026580*    EVERY RULE BUT DAY-OFF RESPECT CLEAR - THE GRANTED DAY OFF
026590*     ITSELF IS WHAT WILL BE TAKEN BACK IF THIS CANDIDATE WINS.
026600*
026610     PERFORM RR800-CHECK-R1 THRU RR800-EXIT.
026620     IF      WS-FOUND GO TO FF170-EXIT.
026630     PERFORM RR805-CHECK-R2 THRU RR805-EXIT.
026640     IF      WS-FOUND GO TO FF170-EXIT.
026650     PERFORM RR825-CHECK-R3-RELAXED THRU RR825-EXIT.
026660     IF      WS-FOUND GO TO FF170-EXIT.
026670     PERFORM RR840-CHECK-R5 THRU RR840-EXIT.
026680     IF      WS-FOUND GO TO FF170-EXIT.
026690     PERFORM CC335-KEEP-IF-BETTER THRU CC335-EXIT.
026700     IF      WK-NX = WS-BEST-NX
026710             MOVE "Y" TO WS-REVOKE-SW.
026720*
026730 FF170-EXIT.
026740     EXIT.
026750*
026760 FF180-REMOVE-ONE-TECH.
026770*
026780*    DROPS THE TECHNOLOGIST ON THIS SHIFT WITH THE HEAVIEST
026790*     LOAD - PREMIUM EARNINGS FOR A PREMIUM SHIFT, ELSE TOTAL
026800*     SHIFT COUNT - SAME MEASURE CC335 HIRES BY, RUN BACKWARDS.
026810*
026820     MOVE    "N" TO WS-HAVE-BEST-SW.
026830     PERFORM FF190-TEST-ONE-ASSIGNEE
026840             VARYING DT-TI-NX FROM 1 BY 1
026850             UNTIL DT-TI-NX > DT-SH-TECH-CNT (DT-NX, DT-SH-NX).
026860     IF      WS-HAVE-BEST
026870             SET  WK-NX TO WS-BEST-NX
026880             PERFORM FF136-FIND-SHIFT-SLOT THRU FF136-EXIT
026890             PERFORM XX875-REVERSE-ASSIGNMENT THRU XX875-EXIT
026900             PERFORM XX876-UNMARK-DAYTABLE THRU XX876-EXIT.
026910*
026920 FF180-EXIT.
026930     EXIT.
026940*
026950 FF190-TEST-ONE-ASSIGNEE.
026960     PERFORM FF195-FIND-WKNX-BY-TECH-ID THRU FF195-EXIT.
026970     PERFORM XX860-SET-PREMIUM-SW THRU XX860-EXIT.
026980     IF      WS-PREMIUM-SHIFT
026990             IF      NOT WS-HAVE-BEST
027000                 OR  WK-PREMIUM-VALUE (WK-NX) > WS-BEST-EARN
027010                     MOVE "Y" TO WS-HAVE-BEST-SW
027020                     MOVE WK-NX TO WS-BEST-NX
027030                     MOVE WK-PREMIUM-VALUE (WK-NX) TO WS-BEST-EARN
027040             END-IF
027050     ELSE
027060             IF      NOT WS-HAVE-BEST
027070                 OR  WK-CNT-TOTAL (WK-NX) > WS-BEST-TOTAL
027080                     MOVE "Y" TO WS-HAVE-BEST-SW
027090                     MOVE WK-NX TO WS-BEST-NX
027100                     MOVE WK-CNT-TOTAL (WK-NX) TO WS-BEST-TOTAL
027110             END-IF.
027120*
027130 FF190-EXIT.
027140     EXIT.
027150*
027160 FF195-FIND-WKNX-BY-TECH-ID.
027170     MOVE    DT-SH-TECH-ID (DT-NX, DT-SH-NX, DT-TI-NX) TO WS-BUMP-ENG-ID.
027180     PERFORM FF133-FIND-WKNX-BY-ID
027190             VARYING WK-NX FROM 1 BY 1 UNTIL WK-NX > WS-T-COUNT.
027200     SET     WK-NX TO WS-FOUND-WKNX.
027210*
027220 FF195-EXIT.
027230     EXIT.
027240*
027250 FF200-REPAIR-VIOLATIONS.
027260*
027270*    RULE REPAIR - EVERY WORKER'S OWN SHIFTS ARE RECHECKED
027280*     PAIRWISE FOR THE SAME-DAY/NIGHT-INTO-MORNING/REST RULES,
027290*     IN CASE THE BALANCING PASSES TRADED TWO SHIFTS INTO A
027300*     REST-PERIOD CLASH THAT NEITHER HALF OF THE TRADE WOULD
027310*     HAVE CAUSED ON ITS OWN.
027320*
027330     PERFORM FF210-CHECK-ONE-WORKER
027340             VARYING WK-NX FROM 1 BY 1 UNTIL WK-NX > WS-WORKER-COUNT.
027350*
027360 FF200-EXIT.
027370     EXIT.
027380*
027390 FF210-CHECK-ONE-WORKER.
027400*
027410*    RE-SCANS AFTER EVERY FIX, SINCE REMOVING A SHIFT SHIFTS THE
027420*     LAST ENTRY DOWN OVER THE GAP (XX875) AND THE WORKER COULD
027430*     STILL HOLD A SECOND CLASHING PAIR.  20 PASSES IS FAR MORE
027440*     THAN ANY ONE WORKER SHOULD EVER NEED IN A 31-DAY MONTH.
027450*
027460     MOVE    "Y" TO WS-FOUND-SW.
027470     MOVE    0   TO WS-FF-PASS.
027480     PERFORM FF220-FIND-AND-FIX-PAIR THRU FF220-EXIT
027490             UNTIL NOT WS-FOUND OR WS-FF-PASS > 20.
027500*
027510 FF210-EXIT.
027520     EXIT.
027530*
027540 FF220-FIND-AND-FIX-PAIR.
027550     ADD     1 TO WS-FF-PASS.
027560     MOVE    "N" TO WS-FOUND-SW.
027570     PERFORM FF225-SCAN-OUTER
027580             VARYING WK-SD-NX FROM 1 BY 1
027590             UNTIL WK-SD-NX > WK-SHIFT-CNT (WK-NX) OR WS-FOUND.
027600     IF      WS-FOUND
027610             PERFORM FF250-REPLACE-VIOLATING-SHIFT THRU FF250-EXIT.
027620*
027630 FF220-EXIT.
027640     EXIT.
027650*
027660 FF225-SCAN-OUTER.
027670     IF      WK-SD-NX < WK-SHIFT-CNT (WK-NX)
027680             COMPUTE WS-PAIR-START = WK-SD-NX + 1
027690             PERFORM FF226-SCAN-INNER
027700                     VARYING WK-ST-NX FROM WS-PAIR-START BY 1
027710                     UNTIL WK-ST-NX > WK-SHIFT-CNT (WK-NX) OR WS-FOUND.
027720*
027730 FF225-EXIT.
027740     EXIT.
027750*
027760 FF226-SCAN-INNER.
027770*
027780*    SAME SLOT-NUMBER ARITHMETIC AS RR810 (DAY-OF-MONTH * 3 +
027790*     SHIFT-TYPE-1), APPLIED TO TWO OF THE WORKER'S OWN SHIFTS
027800*     INSTEAD OF ONE OF THEM AGAINST A CANDIDATE DATE - A
027810*     DIFFERENCE OF 1 OR 2 IS THE SAME STRICT REST WINDOW TEST,
027820*     AND CATCHES THE SAME-DAY AND NIGHT-THEN-MORNING CLASHES
027830*     JUST AS WELL SINCE BOTH ARE JUST THE TIGHTER CASE OF IT.
027840*
027850     MOVE    WK-SHIFT-DATE (WK-NX, WK-SD-NX) TO WS-DATE-BRK9.
027860     COMPUTE WS-SLOT-A =
027870             WS-B-DAY * 3 + (WK-SHIFT-TYPE (WK-NX, WK-SD-NX) - 1).
027880     MOVE    WK-SHIFT-DATE (WK-NX, WK-ST-NX) TO WS-DATE-BRK9.
027890     COMPUTE WS-SLOT-B =
027900             WS-B-DAY * 3 + (WK-SHIFT-TYPE (WK-NX, WK-ST-NX) - 1).
027910     IF      WS-SLOT-A > WS-SLOT-B
027920             COMPUTE WS-SLOT-DIFF = WS-SLOT-A - WS-SLOT-B
027930     ELSE
027940             COMPUTE WS-SLOT-DIFF = WS-SLOT-B - WS-SLOT-A.
027950     IF      WS-SLOT-DIFF = 1 OR WS-SLOT-DIFF = 2
027960             MOVE "Y" TO WS-FOUND-SW
027970             MOVE WK-ST-NX TO WS-DO-BEST-SDNX.
027980*
027990 FF226-EXIT.
028000     EXIT.
028010*
028020 FF250-REPLACE-VIOLATING-SHIFT.
028030*
028040*    DROPS THE LATER SHIFT OF THE CLASHING PAIR (WS-DO-BEST-SDNX,
028050*     THE HIGHER SUBSCRIPT, IS ALWAYS THE ONE FOUND SECOND BY THE
028060*     INNER SCAN) AND LOOKS FOR A REPLACEMENT OF THE SAME ROLE -
028070*     STRICT POOL FIRST, THEN RELAXED, THEN WHOEVER IS SIMPLY NOT
028080*     ALREADY WORKING THAT DATE, SO THE SHIFT IS NEVER LEFT
028090*     UNCOVERED BY A REPAIR THAT WAS ONLY SUPPOSED TO FIX A
028100*     REST-PERIOD CLASH.
028110*
028120     SET     WK-SD-NX TO WS-DO-BEST-SDNX.
028130     MOVE    WK-TYPE (WK-NX) TO WS-REPAIR-TYPE.
028140     PERFORM XX875-REVERSE-ASSIGNMENT THRU XX875-EXIT.
028150     PERFORM XX876-UNMARK-DAYTABLE THRU XX876-EXIT.
028160     MOVE    WK-NX TO WS-SAVE-WKNX.
028170     IF      WS-REPAIR-TYPE = "I"
028180             MOVE 14 TO WS-REPAIR-LO
028190             MOVE WS-WORKER-COUNT TO WS-REPAIR-HI
028200     ELSE
028210             MOVE 1 TO WS-REPAIR-LO
028220             MOVE WS-T-COUNT TO WS-REPAIR-HI.
028230     MOVE    "N" TO WS-HAVE-BEST-SW.
028240     PERFORM FF258-TEST-CAND-STRICT
028250             VARYING WS-REPAIR-NX FROM WS-REPAIR-LO BY 1
028260             UNTIL WS-REPAIR-NX > WS-REPAIR-HI.
028270     IF      NOT WS-HAVE-BEST
028280             PERFORM FF259-TEST-CAND-RELAXED
028290                     VARYING WS-REPAIR-NX FROM WS-REPAIR-LO BY 1
028300                     UNTIL WS-REPAIR-NX > WS-REPAIR-HI.
028310     IF      NOT WS-HAVE-BEST
028320             PERFORM FF262-TEST-CAND-FREE
028330                     VARYING WS-REPAIR-NX FROM WS-REPAIR-LO BY 1
028340                     UNTIL WS-REPAIR-NX > WS-REPAIR-HI OR WS-HAVE-BEST.
028350     IF      WS-HAVE-BEST
028360             SET  WK-NX TO WS-BEST-NX
028370             PERFORM XX870-RECORD-ASSIGNMENT THRU XX870-EXIT
028380             IF      WS-REPAIR-TYPE = "I"
028390                     PERFORM XX885-MARK-DT-ENG THRU XX885-EXIT
028400             ELSE
028410                     PERFORM XX880-MARK-DT-TECH THRU XX880-EXIT.
028420     SET     WK-NX TO WS-SAVE-WKNX.
028430*
028440 FF250-EXIT.
028450     EXIT.
028460*
028470 FF258-TEST-CAND-STRICT.
028480     SET     WK-NX TO WS-REPAIR-NX.
028490     PERFORM RR850-STRICT-ELIGIBLE THRU RR850-EXIT.
028500     IF      WK-ELIGIBLE
028510             PERFORM CC335-KEEP-IF-BETTER THRU CC335-EXIT.
028520*
028530 FF258-EXIT.
028540     EXIT.
028550*
028560 FF259-TEST-CAND-RELAXED.
028570     SET     WK-NX TO WS-REPAIR-NX.
028580     PERFORM RR860-RELAXED-ELIGIBLE THRU RR860-EXIT.
028590     IF      WK-ELIGIBLE
028600             PERFORM CC335-KEEP-IF-BETTER THRU CC335-EXIT.
028610*
028620 FF259-EXIT.
028630     EXIT.
028640*
028650 FF262-TEST-CAND-FREE.
028660     SET     WK-NX TO WS-REPAIR-NX.
028670     PERFORM RR840-CHECK-R5 THRU RR840-EXIT.
028680     IF      NOT WS-FOUND
028690             MOVE "Y" TO WS-HAVE-BEST-SW
028700             MOVE WK-NX TO WS-BEST-NX.
028710*
028720 FF262-EXIT.
028730     EXIT.
028740*
028750 GG100-OPTIMISE-FAIRNESS.
028760*
028770*    ONCE COVERAGE AND THE REST RULES ARE BOTH SOUND, A LAST
028780*     PASS NARROWS THE SPREAD IN EARNINGS WITHIN EACH GROUP BY
028790*     MOVING PREMIUM SHIFTS FROM THE BEST-PAID TOWARD THE WORST-
028800*     PAID, SO LONG AS THE GIVER DOES NOT END UP WORSE OFF THAN
028810*     THE RECEIVER.  TECHNOLOGISTS AND ENGINEERS ARE BALANCED
028820*     SEPARATELY, AS ALWAYS.
028830*
028840     MOVE    1  TO WS-GROUP-LO.
028850     MOVE    13 TO WS-GROUP-HI.
028860     PERFORM GG110-OPTIMISE-ONE-GROUP THRU GG110-EXIT.
028870     MOVE    14 TO WS-GROUP-LO.
028880     MOVE    WS-WORKER-COUNT TO WS-GROUP-HI.
028890     PERFORM GG110-OPTIMISE-ONE-GROUP THRU GG110-EXIT.
028900*
028910 GG100-EXIT.
028920     EXIT.
028930*
028940 GG110-OPTIMISE-ONE-GROUP.
028950     MOVE    0   TO WS-FAIR-PASS.
028960     PERFORM GG120-RECOMPUTE-SPREAD THRU GG120-EXIT.
028970     PERFORM GG130-ONE-FAIRNESS-PASS THRU GG130-EXIT
028980             UNTIL WS-SPREAD-PCT NOT > 0.03
028990                OR WS-FAIR-PASS NOT < 3
029000                OR WS-STOP-FILL.
029010*
029020 GG110-EXIT.
029030     EXIT.
029040*
029050 GG120-RECOMPUTE-SPREAD.
029060*
029070*    EARNINGS ARE RECOMPUTED FRESH HERE (RATHER THAN TRUSTED FROM
029080*     WHATEVER EE300 LEFT BEHIND) SINCE THE REPAIR PASSES (FF100/
029090*     FF200) MAY HAVE MOVED SHIFTS AROUND SINCE.
029100*
029110     PERFORM GG121-SUM-ONE-WORKER
029120             VARYING WK-NX FROM WS-GROUP-LO BY 1
029130                     UNTIL WK-NX > WS-GROUP-HI.
029140     SET     WK-NX TO WS-GROUP-LO.
029150     MOVE    WK-EARNINGS (WK-NX) TO WS-MIN-EARN.
029160     MOVE    WK-EARNINGS (WK-NX) TO WS-MAX-EARN.
029170     MOVE    WS-GROUP-LO TO WS-MIN-NX.
029180     MOVE    WS-GROUP-LO TO WS-MAX-NX.
029190     PERFORM GG125-TEST-ONE-FOR-EARN-MINMAX
029200             VARYING WK-NX FROM WS-GROUP-LO BY 1
029210                     UNTIL WK-NX > WS-GROUP-HI.
029220     IF      WS-MIN-EARN = ZERO
029230             MOVE 999 TO WS-SPREAD-PCT
029240     ELSE
029250             COMPUTE WS-SPREAD-PCT ROUNDED =
029260                     (WS-MAX-EARN - WS-MIN-EARN) / WS-MIN-EARN.
029270*
029280 GG120-EXIT.
029290     EXIT.
029300*
029310 GG121-SUM-ONE-WORKER.
029320     MOVE    ZERO TO WK-EARNINGS (WK-NX).
029330     PERFORM GG122-ADD-ONE-SHIFT-VALUE
029340             VARYING WK-SD-NX FROM 1 BY 1
029350             UNTIL WK-SD-NX > WK-SHIFT-CNT (WK-NX).
029360*
029370 GG121-EXIT.
029380     EXIT.
029390*
029400 GG122-ADD-ONE-SHIFT-VALUE.
029410     MOVE    "F" TO HOMAPS1-MODE.
029420     MOVE    WK-SHIFT-DATE (WK-NX, WK-SD-NX) TO HOMAPS1-DATE.
029430     MOVE    WK-SHIFT-TYPE (WK-NX, WK-SD-NX) TO HOMAPS1-SHIFT-TYPE.
029440     CALL    "HOMAPS1" USING HOMAPS1-WS.
029450     ADD     HOMAPS1-FACTOR TO WK-EARNINGS (WK-NX).
029460*
029470 GG122-EXIT.
029480     EXIT.
029490*
029500 GG125-TEST-ONE-FOR-EARN-MINMAX.
029510     IF      WK-EARNINGS (WK-NX) < WS-MIN-EARN
029520             MOVE WK-EARNINGS (WK-NX) TO WS-MIN-EARN
029530             MOVE WK-NX TO WS-MIN-NX.
029540     IF      WK-EARNINGS (WK-NX) > WS-MAX-EARN
029550             MOVE WK-EARNINGS (WK-NX) TO WS-MAX-EARN
029560             MOVE WK-NX TO WS-MAX-NX.
029570*
029580 GG125-EXIT.
029590     EXIT.
029600*
029610 GG130-ONE-FAIRNESS-PASS.
029620     ADD     1 TO WS-FAIR-PASS.
029630     MOVE    0   TO WS-TRANSFERS.
029640     MOVE    0   TO WS-PAIR-CNT.
029650     MOVE    0   TO WS-LAST-MIN-NX.
029660     MOVE    0   TO WS-LAST-MAX-NX.
029670     MOVE    "N" TO WS-STOP-FILL-SW.
029680     MOVE    WS-SPREAD-PCT TO WS-FAIR-START-SPREAD.
029690     IF      WS-GROUP-LO = 14
029700             MOVE 8 TO WS-PASS-CAP
029710     ELSE
029720             COMPUTE WS-FAIR-RATIO = (WS-SPREAD-PCT * 100) / 3
029730             IF      WS-FAIR-RATIO > 3
029740                     MOVE 3 TO WS-FAIR-RATIO
029750             END-IF
029760             COMPUTE WS-PASS-CAP ROUNDED = 15 * WS-FAIR-RATIO.
029770     PERFORM GG140-TRANSFER-ONE-PREM THRU GG140-EXIT
029780             UNTIL WS-TRANSFERS NOT < WS-PASS-CAP OR WS-STOP-FILL.
029790     PERFORM GG170-TEST-IMPROVEMENT THRU GG170-EXIT.
029800*
029810 GG130-EXIT.
029820     EXIT.
029830*
029840 GG140-TRANSFER-ONE-PREM.
029850     SET     WK-NX TO WS-MAX-NX.
029860     MOVE    "N" TO WS-HAVE-BEST-SW.
029870     PERFORM GG150-TEST-ONE-DONOR-PREM
029880             VARYING WS-DONOR-SCAN FROM 1 BY 1
029890             UNTIL WS-DONOR-SCAN > WK-SHIFT-CNT (WK-NX).
029900     IF      NOT WS-HAVE-BEST
029910             MOVE "Y" TO WS-STOP-FILL-SW
029920             GO TO GG140-EXIT.
029930*
029940*    PER-PAIR CAP - WIDER WHEN THE GAP IS WIDE, SO ONE LOPSIDED
029950*     PAIR DOES NOT EAT THE WHOLE PASS BY ITSELF.
029960*
029970     IF      WS-MIN-NX NOT = WS-LAST-MIN-NX
029980             OR WS-MAX-NX NOT = WS-LAST-MAX-NX
029990             MOVE 0 TO WS-PAIR-CNT
030000             MOVE WS-MIN-NX TO WS-LAST-MIN-NX
030010             MOVE WS-MAX-NX TO WS-LAST-MAX-NX.
030020     COMPUTE WS-FAIR-RATIO = WS-SPREAD-PCT * 100.
030030     IF      WS-GROUP-LO = 14
030040             IF      WS-FAIR-RATIO > 5
030050                     MOVE 2 TO WS-PAIR-CAP
030060             ELSE
030070                     MOVE 1 TO WS-PAIR-CAP
030080             END-IF
030090     ELSE
030100             IF      WS-FAIR-RATIO > 8
030110                     MOVE 3 TO WS-PAIR-CAP
030120             ELSE
030130             IF      WS-FAIR-RATIO > 5
030140                     MOVE 2 TO WS-PAIR-CAP
030150             ELSE
030160                     MOVE 1 TO WS-PAIR-CAP
030170             END-IF
030180             END-IF.
030190     IF      WS-PAIR-CNT NOT < WS-PAIR-CAP
030200             MOVE "Y" TO WS-STOP-FILL-SW
030210             GO TO GG140-EXIT.
030220     SET     WK-SD-NX TO WS-BEST-DONOR-SCAN.
030230     PERFORM EE150-DO-TRANSFER THRU EE150-EXIT.
030240     ADD     1 TO WS-TRANSFERS.
030250     ADD     1 TO WS-PAIR-CNT.
030260     PERFORM GG120-RECOMPUTE-SPREAD THRU GG120-EXIT.
030270*
030280 GG140-EXIT.
030290     EXIT.
030300*
030310 GG150-TEST-ONE-DONOR-PREM.
030320*
030330*    THE WHOLE DONOR SHIFT LIST IS SCANNED AND THE HIGHEST-VALUED
030340*     LEGAL ONE IS KEPT, NOT JUST THE FIRST ONE FOUND - A SMALL
030350*     PRICE AND FAIRNESS SHIFT WOULD OTHERWISE SATISFY THE SPREAD
030360*     TEST WHILE LEAVING A BIGGER ONE ON THE TABLE.
030370*     ELIGIBILITY IS RELAXED (REST RULE ONLY) SINCE THE RECEIVING
030380*     WORKER ALREADY PASSED THE STRICT TEST WHEN ORIGINALLY
030390*     ASSIGNED ITS OWN SHIFTS - EVERY OTHER RULE IS STILL
030400*     HONOURED IN FULL.
030410*
030420     SET     WK-SD-NX TO WS-DONOR-SCAN.
030430     SET     WK-NX2   TO WK-NX.
030440     MOVE    WK-SHIFT-DATE (WK-NX, WK-SD-NX) TO WS-DATE-BRK9.
030450     SET     DT-NX    TO WS-B-DAY.
030460     SET     DT-SH-NX TO WK-SHIFT-TYPE (WK-NX, WK-SD-NX).
030470     PERFORM XX860-SET-PREMIUM-SW THRU XX860-EXIT.
030480     IF      WS-PREMIUM-SHIFT
030490             MOVE "F" TO HOMAPS1-MODE
030500             MOVE DT-DATE (DT-NX) TO HOMAPS1-DATE
030510             MOVE DT-SH-NX TO HOMAPS1-SHIFT-TYPE
030520             CALL "HOMAPS1" USING HOMAPS1-WS
030530             SET  WK-NX TO WS-MIN-NX
030540             PERFORM RR860-RELAXED-ELIGIBLE THRU RR860-EXIT
030550             IF      WK-ELIGIBLE
030560                     PERFORM GG155-CHECK-STILL-AHEAD THRU GG155-EXIT
030570                     IF      WS-PREM-LEGAL
030580                             IF      NOT WS-HAVE-BEST
030590                                 OR  HOMAPS1-FACTOR > WS-BEST-FACTOR
030600                                     MOVE "Y" TO WS-HAVE-BEST-SW
030610                                     MOVE WS-DONOR-SCAN
030620                                          TO WS-BEST-DONOR-SCAN
030630                                     MOVE HOMAPS1-FACTOR
030640                                          TO WS-BEST-FACTOR
030650                             END-IF
030660                     END-IF
030670             END-IF
030680             SET  WK-NX TO WK-NX2
030690             SET  WK-SD-NX TO WS-DONOR-SCAN.
030700*
030710 GG150-EXIT.
030720     EXIT.
030730*
030740 GG155-CHECK-STILL-AHEAD.
030750*
030760*    "FAIRNESS" CUTS BOTH WAYS - A TRANSFER THAT WOULD LEAVE THE
030770*     GIVER WORSE OFF THAN THE WORKER IT IS HELPING IS DECLINED.
030780*     WK-NX IS THE RECEIVER (WS-MIN-NX) HERE, WK-NX2 THE GIVER.
030790*     THIS ONLY MARKS THE CANDIDATE LEGAL - GG150 STILL DECIDES
030800*     WHETHER IT IS THE BEST ONE SEEN SO FAR.
030810*
030820     MOVE    "N" TO WS-PREM-LEGAL-SW.
030830     COMPUTE WS-FAIR-DONOR-AFTER = WK-EARNINGS (WK-NX2) - HOMAPS1-FACTOR.
030840     COMPUTE WS-FAIR-RECIP-AFTER = WK-EARNINGS (WK-NX) + HOMAPS1-FACTOR.
030850     IF      WS-FAIR-DONOR-AFTER NOT < WS-FAIR-RECIP-AFTER
030860             MOVE "Y" TO WS-PREM-LEGAL-SW.
030870*
030880 GG155-EXIT.
030890     EXIT.
030900*
030910 GG170-TEST-IMPROVEMENT.
030920*
030930*    A PASS THAT BARELY MOVED THE SPREAD IS NOT WORTH A THIRD ONE -
030940*     0.2% OF THE GROUP'S MINIMUM FOR TECHNOLOGISTS, 0.3% FOR
030950*     ENGINEERS (THE SMALLER GROUP, WHERE ONE SHIFT SWINGS THE
030960*     SPREAD FURTHER).
030970*
030980     COMPUTE WS-FAIR-IMPROVE = WS-FAIR-START-SPREAD - WS-SPREAD-PCT.
030990     IF      WS-FAIR-IMPROVE < 0
031000             COMPUTE WS-FAIR-IMPROVE = 0 - WS-FAIR-IMPROVE.
031010     IF      WS-GROUP-LO = 14
031020             IF      WS-FAIR-IMPROVE < 0.003
031030                     MOVE "Y" TO WS-STOP-FILL-SW
031040             END-IF
031050     ELSE
031060             IF      WS-FAIR-IMPROVE < 0.002
031070                     MOVE "Y" TO WS-STOP-FILL-SW
031080             END-IF.
031090*
031100 GG170-EXIT.
031110     EXIT.
031120 HH100-FINAL-VALIDATE.
031130*
031140*    A LAST PASS OVER THE FINISHED MONTH, PURELY TO COUNT WHAT
031150*     (IF ANYTHING) STILL DOES NOT MEET THE RULE BOOK, SO THE TRAILER
031160*     DISPLAY AND THE EQUITY REPORT BOTH SPEAK FROM THE SAME NUMBERS.
031170*     NOTHING HERE IS REPAIRED - BY THIS POINT FF100/FF200 HAVE
031180*     ALREADY HAD THEIR TURN.
031190*
031200     MOVE    0 TO WS-COV-VIOLATIONS.
031210     MOVE    0 TO WS-RULE-VIOLATIONS.
031220     PERFORM HH110-CHECK-ONE-DAY
031230             VARYING DT-NX FROM 1 BY 1 UNTIL DT-NX > DT-DAY-CNT.
031240     PERFORM HH200-CHECK-ONE-WORKER
031250             VARYING WK-NX FROM 1 BY 1 UNTIL WK-NX > WS-WORKER-COUNT.
031260*
031270 HH100-EXIT.
031280     EXIT.
031290*
031300 HH110-CHECK-ONE-DAY.
031310     PERFORM HH120-CHECK-ONE-SHIFT
031320             VARYING DT-SH-NX FROM 1 BY 1 UNTIL DT-SH-NX > 3.
031330*
031340 HH110-EXIT.
031350     EXIT.
031360*
031370 HH120-CHECK-ONE-SHIFT.
031380     IF      DT-SH-TECH-CNT (DT-NX, DT-SH-NX)
031390               NOT = DT-SH-REQ-TECH (DT-NX, DT-SH-NX)
031400             ADD 1 TO WS-COV-VIOLATIONS.
031410     IF      DT-SH-ENG-ID (DT-NX, DT-SH-NX) = ZERO
031420             ADD 1 TO WS-COV-VIOLATIONS.
031430*
031440 HH120-EXIT.
031450     EXIT.
031460*
031470 HH200-CHECK-ONE-WORKER.
031480     PERFORM HH210-SCAN-OUTER
031490             VARYING WK-SD-NX FROM 1 BY 1
031500                     UNTIL WK-SD-NX > WK-SHIFT-CNT (WK-NX).
031510*
031520 HH200-EXIT.
031530     EXIT.
031540*
031550 HH210-SCAN-OUTER.
031560     IF      WK-SD-NX < WK-SHIFT-CNT (WK-NX)
031570             COMPUTE WS-PAIR-START = WK-SD-NX + 1
031580             PERFORM HH220-SCAN-INNER
031590                     VARYING WK-ST-NX FROM WS-PAIR-START BY 1
031600                     UNTIL WK-ST-NX > WK-SHIFT-CNT (WK-NX).
031610*
031620 HH210-EXIT.
031630     EXIT.
031640*
031650 HH220-SCAN-INNER.
031660*
031670*    SAME SLOT-NUMBER ARITHMETIC AS FF226 - A DIFFERENCE OF 1 OR 2
031680*     BETWEEN ANY TWO OF THE WORKER'S OWN SHIFTS COVERS THE
031690*     SAME-DAY, NIGHT-INTO-NEXT-MORNING AND TWO-SHIFT REST
031700*     WINDOW RULES ALL AT ONCE.  EVERY CLASHING PAIR IS ITS OWN
031710*     VIOLATION, SO A WORKER WITH THREE SHIFTS ALL TOO CLOSE
031720*     TOGETHER COUNTS THREE TIMES, NOT ONCE.
031730*
031740     MOVE    WK-SHIFT-DATE (WK-NX, WK-SD-NX) TO WS-DATE-BRK9.
031750     COMPUTE WS-SLOT-A =
031760             WS-B-DAY * 3 + (WK-SHIFT-TYPE (WK-NX, WK-SD-NX) - 1).
031770     MOVE    WK-SHIFT-DATE (WK-NX, WK-ST-NX) TO WS-DATE-BRK9.
031780     COMPUTE WS-SLOT-B =
031790             WS-B-DAY * 3 + (WK-SHIFT-TYPE (WK-NX, WK-ST-NX) - 1).
031800     IF      WS-SLOT-A > WS-SLOT-B
031810             COMPUTE WS-SLOT-DIFF = WS-SLOT-A - WS-SLOT-B
031820     ELSE
031830             COMPUTE WS-SLOT-DIFF = WS-SLOT-B - WS-SLOT-A.
031840     IF      WS-SLOT-DIFF = 1 OR WS-SLOT-DIFF = 2
031850             ADD 1 TO WS-RULE-VIOLATIONS.
031860*
031870 HH220-EXIT.
031880     EXIT.
031890 II100-WRITE-SCHEDULE.
031900*
031910*    THE FINISHED DAY TABLE IS WALKED IN DATE ORDER, THREE
031920*     RECORDS A DAY IN THE FIXED MORNING/AFTERNOON/NIGHT ORDER -
031930*     HORGSTR RE-READS THIS FILE IN THE SAME ORDER FOR ITS OWN
031940*     ANALYSIS AND REPORTS.
031950*
031960     PERFORM II110-WRITE-ONE-DAY
031970             VARYING DT-NX FROM 1 BY 1 UNTIL DT-NX > DT-DAY-CNT.
031980*
031990 II100-EXIT.
032000     EXIT.
032010*
032020 II110-WRITE-ONE-DAY.
032030     PERFORM II120-WRITE-ONE-SHIFT
032040             VARYING DT-SH-NX FROM 1 BY 1 UNTIL DT-SH-NX > 3.
032050*
032060 II110-EXIT.
032070     EXIT.
032080*
032090 II120-WRITE-ONE-SHIFT.
032100     MOVE    DT-DATE (DT-NX)     TO SO-DATE.
032110     MOVE    SN-NAME (DT-SH-NX)  TO SO-SHIFT.
032120     MOVE    SH-HOURS (DT-SH-NX) TO SO-HOURS.
032130     PERFORM II130-BUILD-TECH-LIST THRU II130-EXIT.
032140     IF      DT-SH-ENG-ID (DT-NX, DT-SH-NX) = ZERO
032150             MOVE SPACES TO SO-ENGINEER
032160     ELSE
032170             MOVE "I" TO WS-ID-FMT-TYPE
032180             MOVE DT-SH-ENG-ID (DT-NX, DT-SH-NX) TO WS-ID-FMT-NUM
032190             MOVE WS-ID-FMT TO SO-ENGINEER.
032200     MOVE    "TURNOS"            TO SO-NOTES.
032210     MOVE    SCHED-OUT-REC       TO SCHEDULE-OUT-FILE-REC.
032220     WRITE   SCHEDULE-OUT-FILE-REC.
032230*
032240 II120-EXIT.
032250     EXIT.
032260*
032270 II130-BUILD-TECH-LIST.
032280     MOVE    SPACES TO WS-TECH-LIST.
032290     PERFORM II135-BUILD-ONE-TECH-SLOT
032300             VARYING DT-TI-NX FROM 1 BY 1
032310             UNTIL DT-TI-NX > DT-SH-TECH-CNT (DT-NX, DT-SH-NX).
032320     MOVE    WS-TECH-LIST TO SO-TECHS.
032330*
032340 II130-EXIT.
032350     EXIT.
032360*
032370 II135-BUILD-ONE-TECH-SLOT.
032380     MOVE    "T" TO WS-ID-FMT-TYPE.
032390     MOVE    DT-SH-TECH-ID (DT-NX, DT-SH-NX, DT-TI-NX) TO WS-ID-FMT-NUM.
032400     SET     WT-NX TO DT-TI-NX.
032410     MOVE    WS-ID-FMT TO WT-SLOT (WT-NX).
032420*
032430 II135-EXIT.
032440     EXIT.
032450 II200-PRINT-WORKER-STATS.
032460*
032470*    A CONSOLE ECHO OF HOW THE MONTH CAME OUT, GROUP BY GROUP - THE
032480*     FORMAL EQUITY REPORT ITSELF (MIN/MAX/RANGE/STD-DEV, DAYS-OFF
032490*     COMPLIANCE) IS HORGSTR'S JOB, RUN AS THE NEXT STEP ONCE THIS
032500*     FILE IS CLOSED, SO THE OPERATOR RUNNING HO000 ON ITS OWN IS
032510*     NOT LEFT WAITING ON IT TO SEE HOW THE MONTH CAME OUT.
032520*
032530     DISPLAY "HO000  - WORKER STATISTICS".
032540     DISPLAY "HO000  -   TECNOLOGOS".
032550     PERFORM II210-DISPLAY-ONE-WORKER
032560             VARYING WK-NX FROM 1 BY 1 UNTIL WK-NX > WS-T-COUNT.
032570     DISPLAY "HO000  -   INGENIEROS".
032580     PERFORM II210-DISPLAY-ONE-WORKER
032590             VARYING WK-NX FROM 14 BY 1 UNTIL WK-NX > WS-WORKER-COUNT.
032600*
032610 II200-EXIT.
032620     EXIT.
032630*
032640 II210-DISPLAY-ONE-WORKER.
032650     MOVE    WK-TYPE (WK-NX)      TO WS-ID-FMT-TYPE.
032660     MOVE    WK-ID (WK-NX)        TO WS-ID-FMT-NUM.
032670     COMPUTE WS-EARN-EDIT ROUNDED = WK-EARNINGS (WK-NX).
032680     DISPLAY "HO000  -     " WS-ID-FMT ": " WK-CNT-TOTAL (WK-NX)
032690             " TURNOS (M:" WK-CNT-M (WK-NX) ", T:" WK-CNT-T (WK-NX)
032700             ", N:" WK-CNT-N (WK-NX) "), GANANCIAS: " WS-EARN-EDIT.
032710*
032720 II210-EXIT.
032730     EXIT.
