000100*****************************************************************
000110*                                                               *
000120*             COMPENSATION FACTOR / HOLIDAY TEST                *
000130*                          HOMAPS1                               *
000140*                                                               *
000150*****************************************************************
000160*
000170 IDENTIFICATION          DIVISION.
000180*================================
000190*
000200     PROGRAM-ID.         HOMAPS1.
000210     AUTHOR.             V B COEN.
000220     INSTALLATION.       APPLEWOOD COMPUTERS.
000230     DATE-WRITTEN.       04/06/1989.
000240     DATE-COMPILED.
000250     SECURITY.           COPYRIGHT (C) 1989-2026 AND LATER,
000260                          VINCENT BRYAN COEN.
000270                          DISTRIBUTED UNDER THE GNU GENERAL
000280                          PUBLIC LICENSE.  SEE THE FILE
000290                          COPYING FOR DETAILS.
000300*
000310*    REMARKS.            COLOMBIAN SHIFT PAY FACTOR AND PUBLIC
000320*                         HOLIDAY TEST FOR THE HORARIOS ROSTER
000330*                         SUITE.  MODE "F" RETURNS THE SHIFT PAY
000340*                         FACTOR FOR A SINGLE SHIFT (NIGHT 35%,
000350*                         SUNDAY OR HOLIDAY 75%, HOLIDAY TAKES
000360*                         PRECEDENCE OVER SUNDAY).  MODE "C"
000370*                         RETURNS THE ABSOLUTE CATEGORY RATE
000380*                         USED BY HORGSTR'S COMPENSATION AUDIT.
000390*
000400*    VERSION.            SEE PROG-NAME IN WS.
000410*    CALLED MODULES.     NONE.
000420*    CALLED BY.          HO000, HORGSTR.
000430*
000440*    ERROR MESSAGES USED.
000450*                        NONE - CALLED ROUTINE, NO OPERATOR I/O.
000460*
000470* CHANGES:
000480* 04/06/1989 VBC -       CODED FOR THE ORIGINAL APPLEWOOD
000490*                        ROSTER FEASIBILITY STUDY (NEVER
000500*                        RELEASED - PAPER NOTES ONLY LEFT IN
000510*                        THE SITE FILE).
000520* 19/09/1991 VBC -       TIDY UP, REMOVE DEBUG DISPLAYS.
000530* 02/11/1993 VBC -       ADDED HOLIDAY-TAKES-PRECEDENCE RULE,
000540*                        PER LEGAL DEPT MEMO.
000550* 14/01/1999 VBC - Y2K   CHECKED HOL-TABLE MATCH LOGIC IS
000560*                        MONTH+DAY ONLY, NOT YEAR DEPENDENT -
000570*                        NO CENTURY WINDOW RISK HERE.  OK.
000580* 11/03/2002 VBC -       MOVED WEEKDAY CALC TO A COMMON PARA,
000590*                        WAS DUPLICATED 3 TIMES.
000600* 06/08/2009 VBC -       MIGRATION TO OPEN COBOL.
000610* 27/02/2016 VBC -       RE-VERIFIED FACTOR TABLE AGAINST THE
000620*                        2016 MINTRABAJO CIRCULAR, NO CHANGE.
000630* 16/04/2024 VBC -       COPYRIGHT NOTICE UPDATE SUPERSEDING
000640*                        ALL PREVIOUS NOTICES.
000650* 20/09/2025 VBC - 3.3.00 VERSION UPDATE AND BUILDS RESET,
000660*                        SHARED WITH THE PAYROLL SUITE.
000670* 06/02/2026 VBC - 1.0.00 TAKEN FROM THE OLD 1989 FEASIBILITY
000680*                        CODE AND REBUILT FOR HORARIOS.  ADDED
000690*                        MODE "C" CATEGORY RATES FOR HORGSTR.
000700* 12/02/2026 VBC -  .01  HOLIDAY-DAY/NIGHT RATES NOW HELD AS
000710*                        WEEKEND RATE * 1.25, HALF-UP TO 4 DP,
000720*                        PER THE PLANNING OFFICE - WAS HARD
000721*                        CODED, DRIFTED.
000730*
000732* 18/02/2026 VBC -       ALSO RETURN THE WEEKDAY (1=MON..7=SUN)
000734*                        SO HO000 NO LONGER RE-DERIVES IT ITSELF
000736*                        FOR CRITICAL-DAY AND WEEK-GROUPING WORK.
000738*
000740*************************************************************************
000750*
000760* COPYRIGHT NOTICE.
000770* ****************
000780*
000790* THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES & WAS
000800* UPDATED 2024-04-16.
000810*
000820* THESE FILES AND PROGRAMS ARE PART OF THE HORARIOS ROSTER
000830* SUITE AND ARE COPYRIGHT (C) VINCENT B COEN, 1989-2026 AND
000840* LATER.  DISTRIBUTED ON THE SAME TERMS AS THE APPLEWOOD
000850* COMPUTERS ACCOUNTING SYSTEM (ACAS): FREE FOR PERSONAL AND
000860* IN-BUSINESS USE, EXCLUDING REPACKAGING, RESALE, RENTAL OR
000870* HIRE IN ANY WAY.  SEE THE FILE COPYING FOR DETAILS.
000880*
000890*************************************************************************
000900*
000910 ENVIRONMENT              DIVISION.
000920*================================
000930*
000940 INPUT-OUTPUT             SECTION.
000950*-------------------------------
000960*
000970 DATA                     DIVISION.
000980*================================
000990*
001000 WORKING-STORAGE SECTION.
001010*-----------------------
001020*
001030 77  PROG-NAME                PIC X(17) VALUE "HOMAPS1 (1.0.02)".
001040*
001050 01  WS-DATA.
001060     03  WS-YEAR               PIC 9(4).
001070     03  WS-YEAR-X REDEFINES WS-YEAR.
001080         05  WS-YEAR-CENT      PIC 99.
001090         05  WS-YEAR-YY        PIC 99.
001100     03  WS-MONTH              PIC 99.
001110     03  WS-DAY                PIC 99.
001120     03  WS-CENTURY            PIC 99.
001130     03  WS-YY                 PIC 99.
001140     03  WS-WEEKDAY            PIC 9         COMP.
001150*                                 1=MON ... 7=SUN, ZELLER'S METHOD
001160     03  WS-TERM1              PIC S9(7)     COMP.
001170     03  WS-TERM2              PIC S9(7)     COMP.
001180     03  WS-MM                 PIC S9(3)     COMP.
001190     03  WS-IS-SUNDAY          PIC X         VALUE "N".
001200         88  SUNDAY                    VALUE "Y".
001210     03  WS-IS-HOLIDAY         PIC X         VALUE "N".
001220         88  A-HOLIDAY                 VALUE "Y".
001230*
001240 01  WS-DATE-BRK.
001250     03  WS-B-YEAR             PIC 9(4).
001260     03  WS-B-MONTH            PIC 99.
001270     03  WS-B-DAY              PIC 99.
001280 01  WS-DATE-BRK9  REDEFINES WS-DATE-BRK
001290                             PIC 9(8).
001300*
001310 01  HO-HOLIDAY-TABLE-AREA.
001320     COPY "wshohol.cob".
001330*
001340 LINKAGE SECTION.
001350*****************
001360*
001370 COPY "wshocal.cob".
001380*
001390 PROCEDURE DIVISION USING HOMAPS1-WS.
001400*====================================
001410*
001420 AA000-MAIN.
001430     PERFORM BB100-BUILD-HOL-TABLE.
001440     MOVE    ZERO TO HOMAPS1-FACTOR.
001450     MOVE    "N"  TO WS-IS-HOLIDAY WS-IS-SUNDAY.
001460*
001470     MOVE    HOMAPS1-DATE TO WS-DATE-BRK9.
001480     MOVE    WS-B-YEAR    TO WS-YEAR.
001490     MOVE    WS-B-MONTH   TO WS-MONTH.
001500     MOVE    WS-B-DAY     TO WS-DAY.
001510*
001520     PERFORM CC200-TEST-HOLIDAY.
001530     PERFORM DD300-CALC-WEEKDAY.
001540*
001550     IF      HOMAPS1-MODE = "F"
001560             PERFORM EE400-CALC-FACTOR
001570     ELSE
001580             PERFORM FF500-CATEGORY-RATE
001590     END-IF.
001600*
001610     IF      A-HOLIDAY
001620             MOVE "Y" TO HOMAPS1-IS-HOLIDAY
001630     ELSE
001640             MOVE "N" TO HOMAPS1-IS-HOLIDAY
001650     END-IF.
001655     MOVE    WS-WEEKDAY TO HOMAPS1-WEEKDAY.
001660*
001670     GOBACK.
001680*
001690 AA000-EXIT.
001700     EXIT.
001710*
001720 BB100-BUILD-HOL-TABLE.
001730*
001740*    COPIES THE 18 COMPILED-IN ENTRIES FROM THE VALUE TABLE INTO
001750*     THE INDEXED SEARCH TABLE - ONCE PER CALL IS WASTEFUL BUT
001760*     KEEPS THIS ROUTINE FREE OF ANY RETAINED STATE BETWEEN
001770*     CALLS, WHICH THE 1989 VERSION GOT WRONG.
001780*
001790     PERFORM BB110-COPY-ENTRY
001800             VARYING HOL-NX FROM 1 BY 1 UNTIL HOL-NX > 18.
001810*
001820 BB100-EXIT.
001830     EXIT.
001840*
001850 BB110-COPY-ENTRY.
001860     SET     HOL-NX2 TO HOL-NX.
001870     MOVE    HOL-V-MONTH (HOL-NX2) TO HOL-T-MONTH (HOL-NX).
001880     MOVE    HOL-V-DAY   (HOL-NX2) TO HOL-T-DAY   (HOL-NX).
001890*
001900 BB110-EXIT.
001910     EXIT.
001920*
001930 CC200-TEST-HOLIDAY.
001940*
001950*    MATCHES MONTH+DAY ONLY AGAINST THE 18-ENTRY TABLE - THE
001960*     LAW FIXES THE CALENDAR DATE EVERY YEAR SO THE MATCH IS
001970*     YEAR INDEPENDENT, SAME AS THE SOURCE STUDY.
001980*
001990     SET     HOL-NX TO 1.
002000     SEARCH  HOL-ENTRY
002010             AT END
002020                 MOVE "N" TO WS-IS-HOLIDAY
002030             WHEN HOL-T-MONTH (HOL-NX) = WS-MONTH
002040              AND HOL-T-DAY   (HOL-NX) = WS-DAY
002050                 MOVE "Y" TO WS-IS-HOLIDAY.
002060*
002070 CC200-EXIT.
002080     EXIT.
002090*
002100 DD300-CALC-WEEKDAY.
002110*
002120*    ZELLER'S CONGRUENCE, GREGORIAN - GOOD FOR ANY CCYYMMDD.
002130*     JAN/FEB TREATED AS MONTHS 13/14 OF THE PRIOR YEAR.
002140*
002150     MOVE    WS-MONTH TO WS-MM.
002160     MOVE    WS-YEAR-CENT TO WS-CENTURY.
002170     MOVE    WS-YEAR-YY   TO WS-YY.
002180     IF      WS-MONTH < 3
002190             ADD      12 TO WS-MM
002200             IF       WS-YY = ZERO
002210                      SUBTRACT 1 FROM WS-CENTURY
002220                      MOVE     99 TO WS-YY
002230               ELSE
002240                      SUBTRACT 1 FROM WS-YY
002250             END-IF
002260     END-IF.
002270     COMPUTE WS-TERM1 = WS-DAY + ((WS-MM + 1) * 26 / 10)
002280                       + WS-YY + (WS-YY / 4).
002290     COMPUTE WS-TERM2 = (WS-CENTURY / 4) - (2 * WS-CENTURY)
002300                       + WS-TERM1 + 6.
002310     DIVIDE   WS-TERM2 BY 7 GIVING WS-TERM1 REMAINDER WS-WEEKDAY.
002320*                 ZELLER GIVES 0=SAT ... 6=FRI, RE-BASE TO 1=MON..7=SUN
002330     IF      WS-WEEKDAY = ZERO
002340             MOVE 6 TO WS-WEEKDAY
002350     ELSE
002360             SUBTRACT 1 FROM WS-WEEKDAY.
002370     IF      WS-WEEKDAY = ZERO
002380             MOVE 7 TO WS-WEEKDAY.
002390     IF      WS-WEEKDAY = 7
002400             MOVE "Y" TO WS-IS-SUNDAY
002410     ELSE
002420             MOVE "N" TO WS-IS-SUNDAY.
002430*
002440 DD300-EXIT.
002450     EXIT.
002460*
002470 EE400-CALC-FACTOR.
002480*
002490*    FACTOR := 1.0000; NIGHT *1.35; THEN HOLIDAY *1.75 ELSE
002500*     SUNDAY *1.75 (HOLIDAY TAKES PRECEDENCE, SATURDAY ALONE
002510*     CARRIES NO DATE SURCHARGE).  RESULTS: 1.0000, 1.3500,
002520*     1.7500, 2.3625.
002530*
002540     MOVE    1.0000 TO HOMAPS1-FACTOR.
002550     IF      HOMAPS1-SHIFT-TYPE = 3
002560             MULTIPLY 1.35 BY HOMAPS1-FACTOR.
002570     IF      A-HOLIDAY
002580             MULTIPLY 1.75 BY HOMAPS1-FACTOR
002590     ELSE
002600     IF      SUNDAY
002610             MULTIPLY 1.75 BY HOMAPS1-FACTOR.
002620*
002630 EE400-EXIT.
002640     EXIT.
002650*
002660 FF500-CATEGORY-RATE.
002670*
002680*    THE SIX ABSOLUTE CATEGORY RATES USED BY HORGSTR'S
002690*     COMPENSATION AUDIT.  CATEGORY IS SUPPLIED BY THE CALLER,
002700*     ALREADY CLASSIFIED HOLIDAY > WEEKEND > REGULAR:
002710*       1 REGULAR DAY     1.0000
002720*       2 REGULAR NIGHT   1.3500
002730*       3 WEEKEND DAY     1.7500   (SUNDAY, OR SATURDAY DAY)
002740*       4 WEEKEND NIGHT   2.3625
002750*       5 HOLIDAY DAY     2.1875   (WEEKEND DAY RATE * 1.25)
002760*       6 HOLIDAY NIGHT   2.9531   (WEEKEND NIGHT RATE * 1.25)
002770*
002780     EVALUATE HOMAPS1-CATEGORY
002790         WHEN 1  MOVE 1.0000 TO HOMAPS1-FACTOR
002800         WHEN 2  MOVE 1.3500 TO HOMAPS1-FACTOR
002810         WHEN 3  MOVE 1.7500 TO HOMAPS1-FACTOR
002820         WHEN 4  MOVE 2.3625 TO HOMAPS1-FACTOR
002830         WHEN 5  MOVE 2.1875 TO HOMAPS1-FACTOR
002840         WHEN 6  MOVE 2.9531 TO HOMAPS1-FACTOR
002850         WHEN OTHER
002860                 MOVE ZERO TO HOMAPS1-FACTOR
002870     END-EVALUATE.
002880*
002890 FF500-EXIT.
002900     EXIT.
002910*
